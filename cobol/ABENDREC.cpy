000100******************************************************************
000200*  ABENDREC  --  COMMON ABEND/TRACE WORK AREA
000300*  COPY'D BY EVERY CPRA-SUITE PROGRAM SO THAT A FATAL CONDITION
000400*  ANYWHERE IN THE SUITE IS REPORTED TO SYSOUT IN THE SAME SHAPE
000500*  AND THEN FORCED DOWN WITH THE STANDARD DIVIDE-BY-ZERO ABEND.
000600*  09/12/89  JDS   INITIAL COPYBOOK - LIFTED OFF THE OLD HOSPITAL
000700*                  JOB'S ABEND CONVENTION, NOTHING BILLING-SPECIFIC
000800*                  LEFT IN IT.
000900*  03/02/93  TGD   TCKT#5031 - ADDED ABEND-PROGRAM-ID SO SYSOUT
001000*                  SHOWS WHICH MODULE IN THE CALL CHAIN BLEW UP.
001100*  12/09/98  KAL   Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK,
001200*                  NO CHANGE REQUIRED.
001300******************************************************************
001400 01  ABEND-REC.
001500     05  ABEND-PROGRAM-ID            PIC X(08).
001600     05  FILLER                      PIC X(02).
001700     05  ABEND-REASON                PIC X(60).
001800     05  EXPECTED-VAL                PIC X(20).
001900     05  ACTUAL-VAL                   PIC X(20).
002000     05  FILLER                      PIC X(18).
002100
002200 77  PARA-NAME                       PIC X(30) VALUE SPACES.
002300 77  ZERO-VAL                        PIC S9(4) COMP VALUE ZERO.
002400 77  ONE-VAL                         PIC S9(4) COMP VALUE 1.
