000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM-ID.  CPRABASE
000400*  SHARED CPRA CALCULATOR HELPERS - NORMALIZE AN ANTIBODY CODE,
000500*  PARSE IT INTO ALLELE/TYPE, EXPAND A PATIENT'S ANTIBODY LIST
000600*  INTO THE FULL UNACCEPTABLE-ANTIGEN SET, FETCH A VERSION'S
000700*  ETHNICITY LIST, AND CLAMP A FINAL CPRA VALUE.  CALLED BY BOTH
000800*  CPRADIPL AND CPRAHAPL SO THE TWO METHODS NEVER DRIFT ON WHAT
000900*  COUNTS AS A VALID ANTIBODY.
001000*
001100*  CHANGE LOG
001200*  06/19/89  JDS   INITIAL VERSION - NORMALIZE AND PARSE ONLY.
001300*  10/02/89  JDS   TCKT#4033 - ADDED FUNCTION "X", ANTIGEN
001400*                  EQUIVALENCE EXPANSION, SO CPRADIPL DID NOT
001500*                  HAVE TO ITS OWN COPY OF THE PARSER.
001600*  02/06/90  JDS   TCKT#4102 - ALLELE TABLE NOW KEPT LONGEST-NAME
001700*                  FIRST SO "DQB1" BEATS "DQ" ON A PREFIX MATCH -
001800*                  BORROWED THE TRIM-LENGTH TRICK OUT OF THE OLD
001900*                  STRLTH UTILITY TO SIZE EACH COMPARE.
002000*  04/03/91  RKL   TCKT#4471 - ADDED FUNCTION "E", ETHNICITY LIST,
002100*                  AND FUNCTION "L", THE CLAMP/WARNING RULE, SO
002200*                  BOTH CALCULATORS SHARE ONE COPY OF EACH.
002300*  11/18/94  MM    TCKT#5872 - VALIDATION FAILURE DURING EXPANSION
002400*                  NOW ABORTS THE WHOLE REQUEST INSTEAD OF JUST
002500*                  SKIPPING THE BAD ANTIBODY, PER THE NEW EDIT
002600*                  SPEC FROM QA.
002700*  12/09/98  KAL   Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN
002800*                  THIS MODULE, NO CHANGE REQUIRED.
002900*  05/02/01  PJB   TCKT#7261 - RAISED REPORTABLE ALLELE TABLE FROM
003000*                  12 TO 20 ENTRIES FOR THE 2001 UNOS VERSION.
003100******************************************************************
003200 PROGRAM-ID.  CPRABASE.
003300 AUTHOR. JON SAYLES.
003400 INSTALLATION. COBOL DEVELOPMENT CENTER.
003500 DATE-WRITTEN. 06/19/89.
003600 DATE-COMPILED. 06/19/89.
003700 SECURITY. NON-CONFIDENTIAL.
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900*  02/06/90 JDS - REPORTABLE ALLELE NAMES FOR THE CACHED VERSION,
005000*  KEPT LONGEST-NAME-FIRST SO THE PREFIX SCAN IN 300-PARSE-
005100*  ANTIBODY ALWAYS TRIES "DQB1" BEFORE "DQ".
005200 01  WS-ALLELE-SET.
005300     05  WS-CACHED-VERSION           PIC X(40) VALUE SPACES.
005400     05  WS-REPORTABLE-COUNT         PIC 9(2) COMP.
005500     05  WS-REPORTABLE-ALLELE OCCURS 20 TIMES.
005600         10  WS-REPORTABLE-NAME      PIC X(10).
005700         10  WS-REPORTABLE-LTH       PIC S9(4) COMP.
005800     05  WS-FREQ-ALLELE-COUNT        PIC 9(2) COMP.
005900     05  WS-FREQ-ALLELE OCCURS 20 TIMES PIC X(10).
006000
006100*  04/03/91 RKL - REDEFINITION GIVES THE SORT PASS A FLAT VIEW OF
006200*  NAME+LENGTH SO ONE SWAP PARAGRAPH CAN MOVE BOTH AT ONCE.
006300 01  WS-ALLELE-SORT-VIEW REDEFINES WS-ALLELE-SET.
006400     05  FILLER                      PIC X(42).
006500     05  WS-SORT-ENTRY OCCURS 20 TIMES PIC X(12).
006600     05  FILLER                      PIC X(202).
006700
006800 01  WS-RAW-ALLELE-LIST.
006900     05  WS-RAW-ALLELE-COUNT         PIC 9(2) COMP.
007000     05  WS-RAW-ALLELE-NAME OCCURS 20 TIMES PIC X(10).
007100
007200 01  WS-LENGTH-WORK.
007300     05  WS-TEMP-TXT                 PIC X(40).
007400     05  WS-TEXT-LTH                  PIC S9(4) COMP.
007500
007600*  02/06/90 JDS - BYTE-AT-A-TIME VIEW OF WS-TEMP-TXT SO THE
007700*  LENGTH ROUTINE CAN WALK BACK FROM THE END LOOKING FOR THE
007800*  LAST NON-BLANK COLUMN, THE SAME WAY THE CONFIG LOADER'S
007900*  QUOTE-STRIP PARAGRAPH WALKS A FIELD ONE BYTE AT A TIME.
008000 01  WS-TEMP-TXT-VIEW REDEFINES WS-LENGTH-WORK.
008100     05  WS-TEMP-TXT-BYTES OCCURS 40 TIMES PIC X(01).
008200     05  FILLER                      PIC X(02).
008300
008400 01  WS-PARSE-WORK.
008500     05  WS-SUFFIX                   PIC X(30).
008600*  02/06/90 JDS - BYTE VIEW OF WS-SUFFIX SO THE TYPE-CODE EDIT
008700*  CAN TEST ONE CHARACTER AT A TIME AGAINST THE ALLOWED SET.
008800     05  WS-SUFFIX-BYTES REDEFINES WS-SUFFIX
008900                                    OCCURS 30 TIMES PIC X(01).
009000     05  WS-SUFFIX-LTH                PIC S9(4) COMP.
009100     05  WS-SUFFIX-OK-SW              PIC X(01) VALUE "Y".
009200         88  WS-SUFFIX-IS-VALID      VALUE "Y".
009300     05  WS-MATCH-IDX                 PIC S9(4) COMP.
009400     05  WS-ALLELE-IN-SET-SW          PIC X(01).
009500         88  WS-ALLELE-IS-REPORTABLE VALUE "Y".
009600
009700 01  WS-EXPAND-WORK.
009800     05  WS-REQ-IDX                   PIC S9(4) COMP.
009900     05  WS-DUP-IDX                    PIC S9(4) COMP.
010000     05  WS-ANTIGEN-COUNT              PIC 9(3) COMP.
010100     05  WS-ANTIGEN-SET OCCURS 200 TIMES PIC X(40).
010200     05  WS-EQUIV-COUNT                PIC 9(3) COMP.
010300     05  WS-EQUIV-LIST OCCURS 40 TIMES PIC X(40).
010400     05  WS-EQUIV-IDX                  PIC S9(4) COMP.
010500     05  WS-INSERT-AT                  PIC S9(4) COMP.
010600     05  WS-SHIFT-AT                   PIC S9(4) COMP.
010700     05  WS-GROUP-IDX                  PIC S9(4) COMP.
010800     05  WS-TYPE-IDX                   PIC S9(4) COMP.
010900     05  WS-FOUND-SW                   PIC X(01).
011000         88  WS-WAS-FOUND             VALUE "Y".
011100
011200*  02/06/90 JDS - SCRATCH FUNCTION-CODE/KEY/VALUE PASSED TO EVERY
011300*  CALL ON CPRACFLD - THIS MODULE ONLY EVER ASKS FOR FUNCTION "G".
011400*  CFG-SEARCH-RESULTS-AREA AND THE COPY OF CPRAVTAB BELOW ARE
011500*  UNUSED PASS-THROUGH PARAMETERS - CPRACFLD'S CALLING SEQUENCE IS
011600*  THE SAME FOR EVERY FUNCTION CODE SO THEY HAVE TO BE ON EVERY
011700*  CALL EVEN WHEN THIS MODULE HAS NO USE FOR THEM.
011800 01  WS-CFLD-FN                        PIC X(01).
011900 01  WS-CFG-KEY-BUF                    PIC X(200).
012000 01  WS-CFG-VALUE-BUF                  PIC X(4000).
012100 01  WS-CFLD-SEARCH-RESULTS.
012200     05  WS-CFLD-SEARCH-COUNT          PIC 9(4) COMP.
012300     05  WS-CFLD-SEARCH-LIST OCCURS 500 TIMES PIC X(200).
012400
012500 COPY CPRAVTAB.
012600
012700 COPY ABENDREC.
012800
012900 LINKAGE SECTION.
013000 01  BASE-FUNCTION-CODE               PIC X(01).
013100     88  BASE-FN-NORMALIZE   VALUE "N".
013200     88  BASE-FN-PARSE       VALUE "P".
013300     88  BASE-FN-EXPAND      VALUE "X".
013400     88  BASE-FN-ETHNICITY   VALUE "E".
013500     88  BASE-FN-CLAMP       VALUE "L".
013600
013700 01  BASE-VERSION                     PIC X(40).
013800
013900 COPY CPRACFG.
014000
014100 01  BASE-ANTIBODY-TEXT                PIC X(40).
014200 01  BASE-PARSED-ALLELE                PIC X(10).
014300 01  BASE-PARSED-TYPE                  PIC X(30).
014400
014500 01  BASE-ANTIBODY-LIST-IO.
014600     05  BASE-ANTIBODY-COUNT           PIC 9(3) COMP.
014700     05  BASE-ANTIBODY-LIST OCCURS 60 TIMES PIC X(40).
014800
014900 01  BASE-EXPAND-RESULT.
015000     05  BASE-UNACCEPTABLE-ANTIGENS    PIC X(4000).
015100     05  BASE-ALLELE-GROUP-COUNT       PIC 9(2) COMP.
015200     05  BASE-ALLELE-GROUP OCCURS 20 TIMES.
015300         10  BASE-GROUP-ALLELE         PIC X(10).
015400         10  BASE-GROUP-TYPE-COUNT     PIC 9(2) COMP.
015500         10  BASE-GROUP-TYPES OCCURS 30 TIMES PIC X(30).
015600
015700 01  BASE-ETHNICITY-LIST.
015800     05  BASE-ETHNICITY-COUNT          PIC 9(1) COMP.
015900     05  BASE-ETHNICITY-NAME OCCURS 4 TIMES PIC X(40).
016000
016100 01  BASE-PRA-VALUE                    PIC S9V9(6).
016200
016300 01  BASE-WARNING-LIST.
016400     05  BASE-WARNING-COUNT            PIC 9(2) COMP.
016500     05  BASE-WARNING-TEXT OCCURS 10 TIMES PIC X(200).
016600
016700 01  BASE-RETURN-CODE                  PIC S9(4) COMP.
016800
016900 PROCEDURE DIVISION USING BASE-FUNCTION-CODE, BASE-VERSION,
017000          CPRA-CONFIG-TABLE, BASE-ANTIBODY-TEXT,
017100          BASE-PARSED-ALLELE, BASE-PARSED-TYPE,
017200          BASE-ANTIBODY-LIST-IO, BASE-EXPAND-RESULT,
017300          BASE-ETHNICITY-LIST, BASE-PRA-VALUE, BASE-WARNING-LIST,
017400          BASE-RETURN-CODE.
017500
017600 000-HOUSEKEEPING.
017700     MOVE "CPRABASE" TO ABEND-PROGRAM-ID.
017800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017900     MOVE ZERO TO BASE-RETURN-CODE.
018000
018100     IF BASE-VERSION NOT = WS-CACHED-VERSION
018200         PERFORM 200-INIT-ALLELE-SET THRU 200-EXIT.
018300
018400     IF BASE-FN-NORMALIZE
018500         PERFORM 100-NORMALIZE-ANTIBODY THRU 100-EXIT
018600     ELSE IF BASE-FN-PARSE
018700         PERFORM 300-PARSE-ANTIBODY THRU 300-EXIT
018800     ELSE IF BASE-FN-EXPAND
018900         PERFORM 400-EXPAND-ANTIGENS THRU 400-EXIT
019000     ELSE IF BASE-FN-ETHNICITY
019100         PERFORM 500-GET-ETHNICITIES THRU 500-EXIT
019200     ELSE IF BASE-FN-CLAMP
019300         PERFORM 600-CLAMP-OVERALL-PRA THRU 600-EXIT
019400     ELSE
019500         MOVE 12 TO BASE-RETURN-CODE.
019600 000-EXIT.
019700     GOBACK.
019800
019900 100-NORMALIZE-ANTIBODY.
020000     MOVE "100-NORMALIZE-ANTIBODY" TO PARA-NAME.
020100     INSPECT BASE-ANTIBODY-TEXT
020200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
020300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020400 100-EXIT.
020500     EXIT.
020600
020700*  06/19/89 JDS - LOADS THE VERSION'S REPORTABLE ALLELE LIST AND
020800*  ITS FREQUENCY-BEARING SUBSET, THEN RE-SORTS THE REPORTABLE
020900*  LIST LONGEST-NAME-FIRST.  RUNS ONCE PER DISTINCT VERSION - THE
021000*  CALLERS RUN MANY REQUESTS AGAINST THE SAME VERSION IN A ROW SO
021100*  THE CACHE CHECK IN 000-HOUSEKEEPING SAVES A CONFIG CALL MOST
021200*  OF THE TIME.
021300 200-INIT-ALLELE-SET.
021400     MOVE "200-INIT-ALLELE-SET" TO PARA-NAME.
021500     MOVE ZERO TO WS-REPORTABLE-COUNT, WS-RAW-ALLELE-COUNT,
021600                  WS-FREQ-ALLELE-COUNT.
021700     INITIALIZE WS-REPORTABLE-ALLELE(1) WS-REPORTABLE-ALLELE(2)
021800                WS-REPORTABLE-ALLELE(3) WS-REPORTABLE-ALLELE(4)
021900                WS-REPORTABLE-ALLELE(5).
022000
022100     MOVE "G" TO WS-CFLD-FN.
022200     MOVE SPACES TO WS-CFG-KEY-BUF.
022300     STRING "hlaAlleles:" DELIMITED BY SIZE
022400            BASE-VERSION DELIMITED BY SPACE
022500            INTO WS-CFG-KEY-BUF.
022600     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
022700          WS-CFG-KEY-BUF, WS-CFG-VALUE-BUF, WS-CFLD-SEARCH-RESULTS,
022800          CPRA-VERSION-TABLE, BASE-RETURN-CODE.
022900     MOVE ZERO TO BASE-RETURN-CODE.
023000
023100     UNSTRING WS-CFG-VALUE-BUF DELIMITED BY ";"
023200         INTO WS-RAW-ALLELE-NAME(1), WS-RAW-ALLELE-NAME(2),
023300              WS-RAW-ALLELE-NAME(3), WS-RAW-ALLELE-NAME(4),
023400              WS-RAW-ALLELE-NAME(5), WS-RAW-ALLELE-NAME(6),
023500              WS-RAW-ALLELE-NAME(7), WS-RAW-ALLELE-NAME(8),
023600              WS-RAW-ALLELE-NAME(9), WS-RAW-ALLELE-NAME(10),
023700              WS-RAW-ALLELE-NAME(11), WS-RAW-ALLELE-NAME(12),
023800              WS-RAW-ALLELE-NAME(13), WS-RAW-ALLELE-NAME(14),
023900              WS-RAW-ALLELE-NAME(15), WS-RAW-ALLELE-NAME(16),
024000              WS-RAW-ALLELE-NAME(17), WS-RAW-ALLELE-NAME(18),
024100              WS-RAW-ALLELE-NAME(19), WS-RAW-ALLELE-NAME(20)
024200         TALLYING IN WS-RAW-ALLELE-COUNT.
024300
024400     MOVE WS-RAW-ALLELE-COUNT TO WS-REPORTABLE-COUNT.
024500     PERFORM 220-COPY-ONE-ALLELE THRU 220-EXIT
024600         VARYING WS-MATCH-IDX FROM 1 BY 1
024700         UNTIL WS-MATCH-IDX > WS-REPORTABLE-COUNT.
024800
024900     PERFORM 240-SORT-ALLELES-BY-LENGTH THRU 240-EXIT.
025000
025100     MOVE "G" TO WS-CFLD-FN.
025200     MOVE SPACES TO WS-CFG-KEY-BUF.
025300     STRING "hlaAllelesWithFrequencies:" DELIMITED BY SIZE
025400            BASE-VERSION DELIMITED BY SPACE
025500            INTO WS-CFG-KEY-BUF.
025600     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
025700          WS-CFG-KEY-BUF, WS-CFG-VALUE-BUF, WS-CFLD-SEARCH-RESULTS,
025800          CPRA-VERSION-TABLE, BASE-RETURN-CODE.
025900     MOVE ZERO TO BASE-RETURN-CODE.
026000
026100     UNSTRING WS-CFG-VALUE-BUF DELIMITED BY ";"
026200         INTO WS-FREQ-ALLELE(1), WS-FREQ-ALLELE(2),
026300              WS-FREQ-ALLELE(3), WS-FREQ-ALLELE(4),
026400              WS-FREQ-ALLELE(5), WS-FREQ-ALLELE(6),
026500              WS-FREQ-ALLELE(7), WS-FREQ-ALLELE(8),
026600              WS-FREQ-ALLELE(9), WS-FREQ-ALLELE(10),
026700              WS-FREQ-ALLELE(11), WS-FREQ-ALLELE(12),
026800              WS-FREQ-ALLELE(13), WS-FREQ-ALLELE(14),
026900              WS-FREQ-ALLELE(15), WS-FREQ-ALLELE(16),
027000              WS-FREQ-ALLELE(17), WS-FREQ-ALLELE(18),
027100              WS-FREQ-ALLELE(19), WS-FREQ-ALLELE(20)
027200         TALLYING IN WS-FREQ-ALLELE-COUNT.
027300
027400     MOVE BASE-VERSION TO WS-CACHED-VERSION.
027500 200-EXIT.
027600     EXIT.
027700
027800 220-COPY-ONE-ALLELE.
027900     MOVE WS-RAW-ALLELE-NAME(WS-MATCH-IDX)
028000         TO WS-REPORTABLE-NAME(WS-MATCH-IDX).
028100     MOVE WS-RAW-ALLELE-NAME(WS-MATCH-IDX) TO WS-TEMP-TXT.
028200     PERFORM 330-TEXT-LENGTH THRU 330-EXIT.
028300     MOVE WS-TEXT-LTH TO WS-REPORTABLE-LTH(WS-MATCH-IDX).
028400 220-EXIT.
028500     EXIT.
028600
028700*  BUBBLE SORT, LONGEST NAME FIRST - THE TABLE NEVER HOLDS MORE
028800*  THAN 20 ENTRIES SO A SIMPLE PASS IS CHEAPER TO MAINTAIN THAN
028900*  ANYTHING FANCIER.
029000 240-SORT-ALLELES-BY-LENGTH.
029100     PERFORM 250-SORT-ONE-PASS THRU 250-EXIT
029200         VARYING WS-DUP-IDX FROM 1 BY 1
029300         UNTIL WS-DUP-IDX >= WS-REPORTABLE-COUNT.
029400 240-EXIT.
029500     EXIT.
029600
029700 250-SORT-ONE-PASS.
029800     PERFORM 260-SORT-ONE-COMPARE THRU 260-EXIT
029900         VARYING WS-MATCH-IDX FROM 1 BY 1
030000         UNTIL WS-MATCH-IDX > WS-REPORTABLE-COUNT - WS-DUP-IDX.
030100 250-EXIT.
030200     EXIT.
030300
030400 260-SORT-ONE-COMPARE.
030500     IF WS-REPORTABLE-LTH(WS-MATCH-IDX) <
030600        WS-REPORTABLE-LTH(WS-MATCH-IDX + 1)
030700         MOVE WS-SORT-ENTRY(WS-MATCH-IDX) TO WS-TEMP-TXT(1:12)
030800         MOVE WS-SORT-ENTRY(WS-MATCH-IDX + 1)
030900             TO WS-SORT-ENTRY(WS-MATCH-IDX)
031000         MOVE WS-TEMP-TXT(1:12)
031100             TO WS-SORT-ENTRY(WS-MATCH-IDX + 1).
031200 260-EXIT.
031300     EXIT.
031400
031500*  06/19/89 JDS - SAME JOB THE OLD STRLTH UTILITY DID, WALKED
031600*  BACKWARDS INSTEAD OF VIA FUNCTION REVERSE - WS-TEXT-LTH COMES
031700*  OUT HOLDING THE COLUMN NUMBER OF THE LAST NON-BLANK BYTE.
031800 330-TEXT-LENGTH.
031900     PERFORM 335-SCAN-FROM-END THRU 335-EXIT
032000         VARYING WS-TEXT-LTH FROM 40 BY -1
032100         UNTIL WS-TEXT-LTH = 0
032200            OR WS-TEMP-TXT-BYTES(WS-TEXT-LTH) NOT = SPACE.
032300 330-EXIT.
032400     EXIT.
032500
032600 335-SCAN-FROM-END.
032700     CONTINUE.
032800 335-EXIT.
032900     EXIT.
033000
033100*  02/06/90 JDS - LONGEST-NAME-FIRST PREFIX MATCH.  THE REMAINING
033200*  SUFFIX IS KEPT AS THE TYPE ONLY WHEN EVERY CHARACTER OF IT IS
033300*  A DIGIT, AN UPPER-CASE LETTER, A HYPHEN, AN ASTERISK OR A
033400*  COLON; OTHERWISE THE TYPE IS DROPPED.
033500 300-PARSE-ANTIBODY.
033600     MOVE "300-PARSE-ANTIBODY" TO PARA-NAME.
033700     MOVE SPACES TO BASE-PARSED-ALLELE, BASE-PARSED-TYPE.
033800     MOVE ZERO TO WS-MATCH-IDX.
033900     MOVE "N" TO WS-FOUND-SW.
034000
034100     PERFORM 310-TRY-ONE-ALLELE THRU 310-EXIT
034200         VARYING WS-MATCH-IDX FROM 1 BY 1
034300         UNTIL WS-MATCH-IDX > WS-REPORTABLE-COUNT
034400            OR WS-WAS-FOUND.
034500
034600     IF NOT WS-WAS-FOUND
034700         MOVE 4 TO BASE-RETURN-CODE
034800         GO TO 300-EXIT.
034900
035000     MOVE ZERO TO BASE-RETURN-CODE.
035100 300-EXIT.
035200     EXIT.
035300
035400 310-TRY-ONE-ALLELE.
035500     IF WS-REPORTABLE-LTH(WS-MATCH-IDX) > ZERO
035600        AND BASE-ANTIBODY-TEXT(1:WS-REPORTABLE-LTH(WS-MATCH-IDX))
035700            = WS-REPORTABLE-NAME(WS-MATCH-IDX)
035800              (1:WS-REPORTABLE-LTH(WS-MATCH-IDX))
035900         MOVE "Y" TO WS-FOUND-SW
036000         MOVE WS-REPORTABLE-NAME(WS-MATCH-IDX)
036100             TO BASE-PARSED-ALLELE
036200         PERFORM 320-PULL-SUFFIX THRU 320-EXIT.
036300 310-EXIT.
036400     EXIT.
036500
036600 320-PULL-SUFFIX.
036700     MOVE WS-REPORTABLE-LTH(WS-MATCH-IDX) TO WS-TEXT-LTH.
036800     MOVE SPACES TO WS-SUFFIX.
036900     IF WS-TEXT-LTH < 40
037000         MOVE BASE-ANTIBODY-TEXT(WS-TEXT-LTH + 1: 40 - WS-TEXT-LTH)
037100             TO WS-SUFFIX.
037200
037300     MOVE WS-SUFFIX TO WS-TEMP-TXT.
037400     PERFORM 330-TEXT-LENGTH THRU 330-EXIT.
037500     MOVE WS-TEXT-LTH TO WS-SUFFIX-LTH.
037600
037700     MOVE "Y" TO WS-SUFFIX-OK-SW.
037800     IF WS-SUFFIX-LTH > ZERO
037900         PERFORM 350-CHECK-SUFFIX-CHAR THRU 350-EXIT
038000             VARYING WS-TYPE-IDX FROM 1 BY 1
038100             UNTIL WS-TYPE-IDX > WS-SUFFIX-LTH
038200                OR NOT WS-SUFFIX-IS-VALID.
038300
038400     IF WS-SUFFIX-IS-VALID AND WS-SUFFIX-LTH > ZERO
038500         MOVE WS-SUFFIX(1:WS-SUFFIX-LTH) TO BASE-PARSED-TYPE
038600     ELSE
038700         MOVE SPACES TO BASE-PARSED-TYPE.
038800 320-EXIT.
038900     EXIT.
039000
039100 350-CHECK-SUFFIX-CHAR.
039200     IF (WS-SUFFIX-BYTES(WS-TYPE-IDX) >= "0"
039300           AND WS-SUFFIX-BYTES(WS-TYPE-IDX) <= "9")
039400        OR (WS-SUFFIX-BYTES(WS-TYPE-IDX) >= "A"
039500           AND WS-SUFFIX-BYTES(WS-TYPE-IDX) <= "Z")
039600        OR WS-SUFFIX-BYTES(WS-TYPE-IDX) = "-"
039700        OR WS-SUFFIX-BYTES(WS-TYPE-IDX) = "*"
039800        OR WS-SUFFIX-BYTES(WS-TYPE-IDX) = ":"
039900         CONTINUE
040000     ELSE
040100         MOVE "N" TO WS-SUFFIX-OK-SW.
040200 350-EXIT.
040300     EXIT.
040400
040500*  10/02/89 JDS - EXPANDS THE WHOLE PATIENT ANTIBODY LIST INTO
040600*  THE FLAT SORTED ANTIGEN SET (FOR THE OUTPUT ECHO) AND THE
040700*  ALLELE-GROUPED MAP (FOR THE HAPLOTYPE COMBINATORICS).  A
040800*  PARSE FAILURE OR AN UNREPORTABLE ALLELE ABORTS THE WHOLE
040900*  REQUEST - RETURN-CODE 8 COMES BACK AND THE CALLING CALCULATOR
041000*  DOES NOT WRITE A RESULT RECORD FOR IT.
041100 400-EXPAND-ANTIGENS.
041200     MOVE "400-EXPAND-ANTIGENS" TO PARA-NAME.
041300     MOVE ZERO TO WS-ANTIGEN-COUNT, BASE-ALLELE-GROUP-COUNT,
041400                  BASE-RETURN-CODE.
041500     MOVE SPACES TO BASE-UNACCEPTABLE-ANTIGENS.
041600
041700     PERFORM 410-EXPAND-ONE-ANTIBODY THRU 410-EXIT
041800         VARYING WS-REQ-IDX FROM 1 BY 1
041900         UNTIL WS-REQ-IDX > BASE-ANTIBODY-COUNT
042000            OR BASE-RETURN-CODE NOT = ZERO.
042100
042200     IF BASE-RETURN-CODE = ZERO
042300         PERFORM 480-BUILD-ECHO-STRING THRU 480-EXIT.
042400 400-EXIT.
042500     EXIT.
042600
042700 410-EXPAND-ONE-ANTIBODY.
042800     MOVE BASE-ANTIBODY-LIST(WS-REQ-IDX) TO BASE-ANTIBODY-TEXT.
042900     PERFORM 300-PARSE-ANTIBODY THRU 300-EXIT.
043000     IF BASE-RETURN-CODE NOT = ZERO
043100         GO TO 410-EXIT.
043200
043300     PERFORM 420-CHECK-REPORTABLE THRU 420-EXIT.
043400     IF NOT WS-ALLELE-IS-REPORTABLE
043500         MOVE 8 TO BASE-RETURN-CODE
043600         GO TO 410-EXIT.
043700
043800     PERFORM 430-ADD-ANTIGEN THRU 430-EXIT.
043900
044000     MOVE "G" TO WS-CFLD-FN.
044100     MOVE SPACES TO WS-CFG-KEY-BUF.
044200     STRING "hlaUnacceptableAntigenEquivalences:"
044300            DELIMITED BY SIZE
044400            BASE-VERSION DELIMITED BY SPACE
044500            ":" DELIMITED BY SIZE
044600            BASE-ANTIBODY-TEXT DELIMITED BY SPACE
044700            INTO WS-CFG-KEY-BUF.
044800     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
044900          WS-CFG-KEY-BUF, WS-CFG-VALUE-BUF, WS-CFLD-SEARCH-RESULTS,
045000          CPRA-VERSION-TABLE, BASE-RETURN-CODE.
045100
045200     IF BASE-RETURN-CODE = ZERO AND WS-CFG-VALUE-BUF NOT = SPACES
045300         PERFORM 460-EXPAND-EQUIVALENTS THRU 460-EXIT.
045400
045500     MOVE ZERO TO BASE-RETURN-CODE.
045600 410-EXIT.
045700     EXIT.
045800
045900 420-CHECK-REPORTABLE.
046000     MOVE "N" TO WS-ALLELE-IN-SET-SW.
046100     PERFORM 425-CHECK-ONE-REPORTABLE THRU 425-EXIT
046200         VARYING WS-MATCH-IDX FROM 1 BY 1
046300         UNTIL WS-MATCH-IDX > WS-REPORTABLE-COUNT
046400            OR WS-ALLELE-IS-REPORTABLE.
046500 420-EXIT.
046600     EXIT.
046700
046800 425-CHECK-ONE-REPORTABLE.
046900     IF WS-REPORTABLE-NAME(WS-MATCH-IDX) = BASE-PARSED-ALLELE
047000         MOVE "Y" TO WS-ALLELE-IN-SET-SW.
047100 425-EXIT.
047200     EXIT.
047300
047400 460-EXPAND-EQUIVALENTS.
047500     MOVE ZERO TO WS-EQUIV-COUNT.
047600     INITIALIZE WS-EQUIV-LIST(1) WS-EQUIV-LIST(2) WS-EQUIV-LIST(3)
047700                WS-EQUIV-LIST(4) WS-EQUIV-LIST(5).
047800     UNSTRING WS-CFG-VALUE-BUF DELIMITED BY ";"
047900         INTO WS-EQUIV-LIST(1), WS-EQUIV-LIST(2), WS-EQUIV-LIST(3),
048000              WS-EQUIV-LIST(4), WS-EQUIV-LIST(5), WS-EQUIV-LIST(6),
048100              WS-EQUIV-LIST(7), WS-EQUIV-LIST(8), WS-EQUIV-LIST(9),
048200              WS-EQUIV-LIST(10), WS-EQUIV-LIST(11),
048300              WS-EQUIV-LIST(12), WS-EQUIV-LIST(13),
048400              WS-EQUIV-LIST(14), WS-EQUIV-LIST(15),
048500              WS-EQUIV-LIST(16), WS-EQUIV-LIST(17),
048600              WS-EQUIV-LIST(18), WS-EQUIV-LIST(19),
048700              WS-EQUIV-LIST(20), WS-EQUIV-LIST(21),
048800              WS-EQUIV-LIST(22), WS-EQUIV-LIST(23),
048900              WS-EQUIV-LIST(24), WS-EQUIV-LIST(25),
049000              WS-EQUIV-LIST(26), WS-EQUIV-LIST(27),
049100              WS-EQUIV-LIST(28), WS-EQUIV-LIST(29),
049200              WS-EQUIV-LIST(30), WS-EQUIV-LIST(31),
049300              WS-EQUIV-LIST(32), WS-EQUIV-LIST(33),
049400              WS-EQUIV-LIST(34), WS-EQUIV-LIST(35),
049500              WS-EQUIV-LIST(36), WS-EQUIV-LIST(37),
049600              WS-EQUIV-LIST(38), WS-EQUIV-LIST(39),
049700              WS-EQUIV-LIST(40)
049800         TALLYING IN WS-EQUIV-COUNT.
049900
050000     PERFORM 465-EXPAND-ONE-EQUIVALENT THRU 465-EXIT
050100         VARYING WS-EQUIV-IDX FROM 1 BY 1
050200         UNTIL WS-EQUIV-IDX > WS-EQUIV-COUNT
050300            OR BASE-RETURN-CODE NOT = ZERO.
050400 460-EXIT.
050500     EXIT.
050600
050700 465-EXPAND-ONE-EQUIVALENT.
050800     MOVE BASE-ANTIBODY-TEXT TO WS-TEMP-TXT.
050900     MOVE WS-EQUIV-LIST(WS-EQUIV-IDX) TO BASE-ANTIBODY-TEXT.
051000     PERFORM 300-PARSE-ANTIBODY THRU 300-EXIT.
051100     IF BASE-RETURN-CODE = ZERO
051200         PERFORM 420-CHECK-REPORTABLE THRU 420-EXIT
051300         IF NOT WS-ALLELE-IS-REPORTABLE
051400             MOVE 8 TO BASE-RETURN-CODE.
051500     IF BASE-RETURN-CODE = ZERO
051600         PERFORM 430-ADD-ANTIGEN THRU 430-EXIT.
051700     MOVE WS-TEMP-TXT TO BASE-ANTIBODY-TEXT.
051800 465-EXIT.
051900     EXIT.
052000
052100*  04/03/91 RKL - ADDS ONE ANTIGEN TO BOTH THE FLAT SORTED SET
052200*  AND THE ALLELE-GROUPED MAP, SKIPPING IT IF ALREADY PRESENT IN
052300*  EITHER ONE.
052400 430-ADD-ANTIGEN.
052500     PERFORM 432-INSERT-FLAT THRU 432-EXIT.
052600     PERFORM 440-ADD-TO-GROUP THRU 440-EXIT.
052700 430-EXIT.
052800     EXIT.
052900
053000 432-INSERT-FLAT.
053100     MOVE +1 TO WS-INSERT-AT.
053200     PERFORM 434-FIND-FLAT-POINT THRU 434-EXIT
053300         VARYING WS-INSERT-AT FROM 1 BY 1
053400         UNTIL WS-INSERT-AT > WS-ANTIGEN-COUNT
053500            OR WS-ANTIGEN-SET(WS-INSERT-AT)
053600               NOT LESS THAN BASE-ANTIBODY-TEXT.
053700
053800     IF WS-INSERT-AT <= WS-ANTIGEN-COUNT
053900        AND WS-ANTIGEN-SET(WS-INSERT-AT) = BASE-ANTIBODY-TEXT
054000         GO TO 432-EXIT.
054100
054200     IF WS-ANTIGEN-COUNT < 200
054300         PERFORM 436-SHIFT-FLAT-DOWN THRU 436-EXIT
054400             VARYING WS-SHIFT-AT FROM WS-ANTIGEN-COUNT BY -1
054500             UNTIL WS-SHIFT-AT < WS-INSERT-AT
054600         ADD +1 TO WS-ANTIGEN-COUNT
054700         MOVE BASE-ANTIBODY-TEXT TO WS-ANTIGEN-SET(WS-INSERT-AT).
054800 432-EXIT.
054900     EXIT.
055000
055100 434-FIND-FLAT-POINT.
055200     CONTINUE.
055300 434-EXIT.
055400     EXIT.
055500
055600 436-SHIFT-FLAT-DOWN.
055700     MOVE WS-ANTIGEN-SET(WS-SHIFT-AT)
055800         TO WS-ANTIGEN-SET(WS-SHIFT-AT + 1).
055900 436-EXIT.
056000     EXIT.
056100
056200 440-ADD-TO-GROUP.
056300     MOVE "N" TO WS-FOUND-SW.
056400     PERFORM 442-FIND-GROUP THRU 442-EXIT
056500         VARYING WS-GROUP-IDX FROM 1 BY 1
056600         UNTIL WS-GROUP-IDX > BASE-ALLELE-GROUP-COUNT
056700            OR WS-WAS-FOUND.
056800
056900     IF NOT WS-WAS-FOUND AND BASE-ALLELE-GROUP-COUNT < 20
057000         ADD +1 TO BASE-ALLELE-GROUP-COUNT
057100         MOVE BASE-ALLELE-GROUP-COUNT TO WS-GROUP-IDX
057200         MOVE BASE-PARSED-ALLELE TO BASE-GROUP-ALLELE(WS-GROUP-IDX)
057300         MOVE ZERO TO BASE-GROUP-TYPE-COUNT(WS-GROUP-IDX).
057400
057500     IF BASE-PARSED-TYPE = SPACES
057600         GO TO 440-EXIT.
057700
057800     MOVE "N" TO WS-FOUND-SW.
057900     PERFORM 444-FIND-TYPE THRU 444-EXIT
058000         VARYING WS-TYPE-IDX FROM 1 BY 1
058100         UNTIL WS-TYPE-IDX > BASE-GROUP-TYPE-COUNT(WS-GROUP-IDX)
058200            OR WS-WAS-FOUND.
058300
058400     IF NOT WS-WAS-FOUND
058500        AND BASE-GROUP-TYPE-COUNT(WS-GROUP-IDX) < 30
058600         ADD +1 TO BASE-GROUP-TYPE-COUNT(WS-GROUP-IDX)
058700         MOVE BASE-PARSED-TYPE TO BASE-GROUP-TYPES(WS-GROUP-IDX,
058800              BASE-GROUP-TYPE-COUNT(WS-GROUP-IDX)).
058900 440-EXIT.
059000     EXIT.
059100
059200 442-FIND-GROUP.
059300     IF BASE-GROUP-ALLELE(WS-GROUP-IDX) = BASE-PARSED-ALLELE
059400         MOVE "Y" TO WS-FOUND-SW.
059500 442-EXIT.
059600     EXIT.
059700
059800 444-FIND-TYPE.
059900     IF BASE-GROUP-TYPES(WS-GROUP-IDX, WS-TYPE-IDX)
060000        = BASE-PARSED-TYPE
060100         MOVE "Y" TO WS-FOUND-SW.
060200 444-EXIT.
060300     EXIT.
060400
060500 480-BUILD-ECHO-STRING.
060600     MOVE SPACES TO BASE-UNACCEPTABLE-ANTIGENS.
060700     PERFORM 485-APPEND-ONE-ANTIGEN THRU 485-EXIT
060800         VARYING WS-REQ-IDX FROM 1 BY 1
060900         UNTIL WS-REQ-IDX > WS-ANTIGEN-COUNT.
061000 480-EXIT.
061100     EXIT.
061200
061300 485-APPEND-ONE-ANTIGEN.
061400     IF WS-REQ-IDX = 1
061500         STRING WS-ANTIGEN-SET(1) DELIMITED BY SPACE
061600             INTO BASE-UNACCEPTABLE-ANTIGENS
061700     ELSE
061800         STRING BASE-UNACCEPTABLE-ANTIGENS DELIMITED BY SPACE
061900                ";" DELIMITED BY SIZE
062000                WS-ANTIGEN-SET(WS-REQ-IDX) DELIMITED BY SPACE
062100             INTO BASE-UNACCEPTABLE-ANTIGENS.
062200 485-EXIT.
062300     EXIT.
062400
062500*  04/03/91 RKL - MISSING HLAETHNICITIES IS FATAL (RULE 13) - THE
062600*  CALLER ABENDS THE JOB ON A NON-ZERO RETURN HERE.
062700 500-GET-ETHNICITIES.
062800     MOVE "500-GET-ETHNICITIES" TO PARA-NAME.
062900     MOVE ZERO TO BASE-ETHNICITY-COUNT.
063000     MOVE "G" TO WS-CFLD-FN.
063100     MOVE SPACES TO WS-CFG-KEY-BUF.
063200     STRING "hlaEthnicities:" DELIMITED BY SIZE
063300            BASE-VERSION DELIMITED BY SPACE
063400            INTO WS-CFG-KEY-BUF.
063500     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
063600          WS-CFG-KEY-BUF, WS-CFG-VALUE-BUF, WS-CFLD-SEARCH-RESULTS,
063700          CPRA-VERSION-TABLE, BASE-RETURN-CODE.
063800
063900     IF BASE-RETURN-CODE NOT = ZERO OR WS-CFG-VALUE-BUF = SPACES
064000         MOVE 8 TO BASE-RETURN-CODE
064100         GO TO 500-EXIT.
064200
064300     UNSTRING WS-CFG-VALUE-BUF DELIMITED BY ";"
064400         INTO BASE-ETHNICITY-NAME(1), BASE-ETHNICITY-NAME(2),
064500              BASE-ETHNICITY-NAME(3), BASE-ETHNICITY-NAME(4)
064600         TALLYING IN BASE-ETHNICITY-COUNT.
064700     MOVE ZERO TO BASE-RETURN-CODE.
064800 500-EXIT.
064900     EXIT.
065000
065100*  11/18/94 MM - SNAPS FLOATING-POINT NOISE ABOVE 1.0 BACK TO
065200*  1.0 EXACTLY; ANYTHING ELSE OUT OF RANGE IS LEFT AS COMPUTED
065300*  BUT FLAGGED WITH A WARNING.
065400 600-CLAMP-OVERALL-PRA.
065500     MOVE "600-CLAMP-OVERALL-PRA" TO PARA-NAME.
065600     IF BASE-PRA-VALUE > 1.0 AND BASE-PRA-VALUE <= 1.0001
065700         MOVE 1.0 TO BASE-PRA-VALUE
065800     ELSE IF BASE-PRA-VALUE > 1.0001
065900         IF BASE-WARNING-COUNT < 10
066000             ADD +1 TO BASE-WARNING-COUNT
066100             MOVE "CPRA is > 1 due to a computational or source
066200     -    "data set issue."
066300                 TO BASE-WARNING-TEXT(BASE-WARNING-COUNT)
066400     ELSE IF BASE-PRA-VALUE < 0
066500         IF BASE-WARNING-COUNT < 10
066600             ADD +1 TO BASE-WARNING-COUNT
066700             MOVE "CPRA is < 0 due to a computational or source
066800     -    "data set issue."
066900                 TO BASE-WARNING-TEXT(BASE-WARNING-COUNT).
067000     MOVE ZERO TO BASE-RETURN-CODE.
067100 600-EXIT.
067200     EXIT.
