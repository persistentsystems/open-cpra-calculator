000100******************************************************************
000200*  CPRACFG  --  CPRA REFERENCE-DATA WORKING-STORAGE TABLE
000300*  HOLDS THE ENTIRE CPRA CONFIGURATION CSV AFTER IT HAS BEEN
000400*  LOADED BY CPRACFLD.  THE TABLE IS KEPT IN ASCENDING CFG-KEY
000500*  SEQUENCE SO EVERY LOOKUP CAN RIDE SEARCH ALL INSTEAD OF AN
000600*  INDEXED FILE (THE SUITE HAS NO VSAM DATA SET FOR THIS - THE
000700*  REFERENCE DATA ARRIVES AS A FLAT, VARIABLE-LENGTH CSV).
000800*  09/12/89  JDS   INITIAL COPYBOOK.
000900*  04/03/91  RKL   TCKT#4471 - RAISED TABLE SIZE FROM 1200 TO
001000*                  3000 ROWS, HAPLOTYPE VERSIONS OUTGREW IT.
001100*  11/18/94  MM    TCKT#5872 - ROW-COUNT MOVED TO COMP, WAS A
001200*                  DISPLAY COUNTER AND SEARCH ALL WAS RUNNING SLOW.
001300*  12/09/98  KAL   Y2K REVIEW - NO DATE FIELDS, NO CHANGE REQUIRED.
001400******************************************************************
001500 01  CPRA-CONFIG-TABLE.
001600     05  CFG-ROW-COUNT               PIC 9(4) COMP.
001700     05  FILLER                      PIC X(04).
001800     05  CFG-ROW OCCURS 1 TO 3000 TIMES
001900                 DEPENDING ON CFG-ROW-COUNT
002000                 ASCENDING KEY IS CFG-KEY
002100                 INDEXED BY CFG-IDX.
002200         10  CFG-KEY                 PIC X(200).
002300         10  CFG-VALUE               PIC X(4000).
002400         10  CFG-COMMENT             PIC X(200).
