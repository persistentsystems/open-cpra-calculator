000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM-ID.  CPRACFLD
000400*  CPRA CONFIGURATION-DATA LOAD / LOOKUP SUBPROGRAM.  LOADS THE
000500*  CPRA REFERENCE-DATA CSV ONCE AT JOB START AND THEN SERVICES
000600*  EVERY GET/SEARCH CALL AGAINST THE IN-MEMORY TABLE FOR THE
000700*  REST OF THE RUN.  CALLED BY CPRAMAIN, CPRACHK AND CPRAVERS AT
000800*  HOUSEKEEPING TIME, AND BY CPRABASE/CPRADIPL/CPRAHAPL/CPRAHLPR
000900*  EVERY TIME ONE OF THEM NEEDS A CONFIG VALUE.
001000*
001100*  CHANGE LOG
001200*  09/12/89  JDS   INITIAL VERSION - LOADS THE CSV AND ANSWERS
001300*                  EXACT-KEY GETS ONLY.
001400*  02/06/90  JDS   TCKT#4102 - ADDED FUNCTION-CODE "S", WILDCARD
001500*                  KEY SEARCH, FOR THE DIPLOTYPE/HAPLOTYPE TABLE
001600*                  BUILDS.
001700*  04/03/91  RKL   TCKT#4471 - LAST-ROW-WINS ON DUPLICATE KEYS,
001800*                  QA FOUND TWO ROWS FOR THE SAME VERSION IN THE
001900*                  TEST DATA AND WANTED THE SECOND ONE TO STICK.
002000*  03/02/93  TGD   TCKT#5031 - ADDED FUNCTION-CODE "V", BUILDS
002100*                  THE VERSION TABLE ONCE SO CPRAMAIN/CPRACHK/
002200*                  CPRAVERS DO NOT EACH RE-WALK HLACPRAVERSIONS.
002300*  11/18/94  MM    TCKT#5872 - SKIP BLANK-KEY/BLANK-VALUE ROWS ON
002400*                  LOAD PER THE NEW EDIT SPEC.
002500*  09/30/96  RKL   TCKT#6140 - HONOR LEADING "#" COMMENT LINES IN
002600*                  THE CSV, VENDOR STARTED SHIPPING THEM.
002700*  12/09/98  KAL   Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN
002800*                  THIS MODULE, NO CHANGE REQUIRED.
002900*  05/02/01  PJB   TCKT#7261 - RAISED CFG-SEARCH-RESULT-LIST FROM
003000*                  200 TO 500 ENTRIES, S1 HAPLOTYPE KEY SEARCH
003100*                  WAS OVERFLOWING FOR THE 2001 UNOS VERSION.  ALSO
003200*                  ADDED THE NO-MATCH CONSOLE DIAGNOSTIC SO A BAD
003300*                  WILDCARD PREFIX DOES NOT FAIL SILENTLY.
003400******************************************************************
003500 PROGRAM-ID.  CPRACFLD.
003600 AUTHOR. JON SAYLES.
003700 INSTALLATION. COBOL DEVELOPMENT CENTER.
003800 DATE-WRITTEN. 09/12/89.
003900 DATE-COMPILED. 09/12/89.
004000 SECURITY. NON-CONFIDENTIAL.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CPRACFG-FILE
004900     ASSIGN TO UT-S-CPRACFG
005000       ORGANIZATION IS SEQUENTIAL
005100       FILE STATUS IS CFFCODE.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500****** ONE PHYSICAL LINE OF THE CPRA REFERENCE-DATA CSV - HEADER
005600****** ROW "KEY,VALUE,COMMENT", OPTIONAL "#" COMMENT LINES, THEN
005700****** ONE DATA ROW PER CONFIGURATION ENTRY.
005800 FD  CPRACFG-FILE
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 4410 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS CPRACFG-CSV-LINE.
006400 01  CPRACFG-CSV-LINE                PIC X(4410).
006500
006600 WORKING-STORAGE SECTION.
006700 01  FILE-STATUS-CODES.
006800     05  CFFCODE                     PIC X(2).
006900         88 CFG-FILE-READ-OK  VALUE SPACES.
007000         88 CFG-FILE-NO-MORE  VALUE "10".
007100     05  FILLER                      PIC X(02).
007200
007300*  09/30/96 RKL - TCKT#6140 - LETS THE ABEND TRACE ECHO THE TWO
007400*  FILE-STATUS DIGITS SEPARATELY, SAME AS OPS ASKED FOR ON THE
007500*  OTHER BATCH JOBS WHEN VSAM STARTED RETURNING COMPOUND CODES.
007600 01  WS-FILE-STATUS-DIGITS REDEFINES FILE-STATUS-CODES.
007700     05  WS-FSC-BYTE OCCURS 4 TIMES PIC X(01).
007800
007900 01  WS-CSV-FIELDS.
008000     05  WS-KEY                      PIC X(200).
008100     05  WS-VALUE                    PIC X(4000).
008200     05  WS-COMMENT                  PIC X(200).
008300     05  FILLER                      PIC X(10).
008400
008500*  02/06/90 JDS - REDEFINITION LETS THE QUOTE-STRIP PARAGRAPH
008600*  WALK EACH FIELD ONE BYTE AT A TIME WITHOUT A SEPARATE TABLE.
008700 01  WS-STRIP-AREA REDEFINES WS-CSV-FIELDS.
008800     05  WS-STRIP-BYTE OCCURS 4410 TIMES PIC X(01).
008900
009000 01  WS-PREFIX-AREA.
009100     05  WS-PREFIX                   PIC X(200).
009200     05  WS-PREFIX-LTH               PIC S9(4) COMP.
009300     05  WS-STAR-POS                 PIC S9(4) COMP.
009400     05  FILLER                      PIC X(04).
009500
009600*  05/02/01 PJB - TCKT#7261 - REDEFINES THE PREFIX AS A BYTE TABLE
009700*  SO THE NO-MATCH DIAGNOSTIC CAN FIND THE TRIMMED PREFIX LENGTH
009800*  BY BACKWARD SCAN, WITH NO INTRINSIC FUNCTION AVAILABLE TO ASK
009900*  FOR IT OUTRIGHT.
010000 01  WS-PREFIX-BYTES REDEFINES WS-PREFIX-AREA.
010100     05  WS-PREFIX-BYTE OCCURS 200 TIMES PIC X(01).
010200     05  FILLER                      PIC X(08).
010300
010400 01  WS-SWITCHES.
010500     05  MORE-CSV-RECORDS-SW         PIC X(1) VALUE "Y".
010600         88 NO-MORE-CSV-RECORDS  VALUE "N".
010700     05  FIRST-DATA-ROW-SW           PIC X(1) VALUE "Y".
010800         88 HEADER-ROW-PENDING  VALUE "Y".
010900     05  FILLER                      PIC X(08).
011000
011100 01  WS-SUBSCRIPTS-AND-COUNTS.
011200     05  WS-INSERT-IDX               PIC S9(4) COMP.
011300     05  WS-SHIFT-IDX                PIC S9(4) COMP.
011400     05  WS-SCAN-IDX                 PIC S9(4) COMP.
011500     05  WS-ROWS-READ                PIC S9(7) COMP.
011600     05  WS-ROWS-LOADED              PIC S9(7) COMP.
011700     05  WS-ROWS-SKIPPED             PIC S9(7) COMP.
011800     05  WS-PREFIX-TRIM-LEN          PIC S9(4) COMP.
011900     05  WS-PREFIX-SCAN-IDX          PIC S9(4) COMP.
012000     05  FILLER                      PIC X(06).
012100
012200 COPY ABENDREC.
012300
012400 LINKAGE SECTION.
012500 01  CFG-FUNCTION-CODE               PIC X(01).
012600     88  CFG-FN-LOAD         VALUE "L".
012700     88  CFG-FN-GET          VALUE "G".
012800     88  CFG-FN-SEARCH       VALUE "S".
012900     88  CFG-FN-VERSIONS     VALUE "V".
013000
013100 COPY CPRACFG.
013200
013300 01  CFG-LOOKUP-KEY                  PIC X(200).
013400 01  CFG-LOOKUP-VALUE                PIC X(4000).
013500
013600 01  CFG-SEARCH-RESULTS.
013700     05  CFG-SEARCH-RESULT-COUNT     PIC 9(4) COMP.
013800     05  CFG-SEARCH-RESULT-LIST OCCURS 500 TIMES
013900                                      PIC X(200).
014000
014100 COPY CPRAVTAB.
014200
014300 01  CFG-RETURN-CODE                 PIC S9(4) COMP.
014400
014500 PROCEDURE DIVISION USING CFG-FUNCTION-CODE, CPRA-CONFIG-TABLE,
014600          CFG-LOOKUP-KEY, CFG-LOOKUP-VALUE, CFG-SEARCH-RESULTS,
014700          CPRA-VERSION-TABLE, CFG-RETURN-CODE.
014800
014900 000-HOUSEKEEPING.
015000     MOVE "CPRACFLD" TO ABEND-PROGRAM-ID.
015100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015200     MOVE ZERO TO CFG-RETURN-CODE.
015300
015400     IF CFG-FN-LOAD
015500         PERFORM 100-LOAD-CONFIG-FILE THRU 100-EXIT
015600     ELSE IF CFG-FN-GET
015700         PERFORM 400-GET-EXACT-KEY THRU 400-EXIT
015800     ELSE IF CFG-FN-SEARCH
015900         PERFORM 500-SEARCH-WILD-KEY THRU 500-EXIT
016000     ELSE IF CFG-FN-VERSIONS
016100         PERFORM 600-BUILD-VERSION-TABLE THRU 600-EXIT
016200     ELSE
016300         MOVE 12 TO CFG-RETURN-CODE.
016400 000-EXIT.
016500     GOBACK.
016600
016700 100-LOAD-CONFIG-FILE.
016800     MOVE "100-LOAD-CONFIG-FILE" TO PARA-NAME.
016900     MOVE ZERO TO CFG-ROW-COUNT, WS-ROWS-READ, WS-ROWS-LOADED,
017000                  WS-ROWS-SKIPPED.
017100     MOVE "Y" TO FIRST-DATA-ROW-SW.
017200
017300     OPEN INPUT CPRACFG-FILE.
017400     IF NOT CFG-FILE-READ-OK
017500         MOVE "** UNABLE TO OPEN CPRACFG-FILE" TO ABEND-REASON
017600         MOVE CFFCODE TO ACTUAL-VAL
017700         GO TO 1000-ABEND-RTN.
017800
017900     READ CPRACFG-FILE
018000         AT END
018100         MOVE "N" TO MORE-CSV-RECORDS-SW
018200     END-READ.
018300
018400     PERFORM 150-LOAD-ONE-ROW THRU 150-EXIT
018500         UNTIL NO-MORE-CSV-RECORDS.
018600
018700     CLOSE CPRACFG-FILE.
018800
018900     IF CFG-ROW-COUNT = ZERO
019000         MOVE "** CPRACFG-FILE LOADED ZERO USABLE ROWS"
019100                                        TO ABEND-REASON
019200         GO TO 1000-ABEND-RTN.
019300 100-EXIT.
019400     EXIT.
019500
019600 150-LOAD-ONE-ROW.
019700     MOVE "150-LOAD-ONE-ROW" TO PARA-NAME.
019800     ADD +1 TO WS-ROWS-READ.
019900
020000     IF CPRACFG-CSV-LINE(1:1) = "#"
020100         ADD +1 TO WS-ROWS-SKIPPED
020200         GO TO 150-READ-NEXT.
020300
020400     IF HEADER-ROW-PENDING
020500         MOVE "N" TO FIRST-DATA-ROW-SW
020600         ADD +1 TO WS-ROWS-SKIPPED
020700         GO TO 150-READ-NEXT.
020800
020900     MOVE SPACES TO WS-KEY, WS-VALUE, WS-COMMENT.
021000     UNSTRING CPRACFG-CSV-LINE DELIMITED BY ","
021100         INTO WS-KEY, WS-VALUE, WS-COMMENT.
021200
021300     PERFORM 160-TRIM-AND-STRIP THRU 160-EXIT.
021400
021500     IF WS-KEY = SPACES OR WS-VALUE = SPACES
021600         ADD +1 TO WS-ROWS-SKIPPED
021700         GO TO 150-READ-NEXT.
021800
021900     PERFORM 200-INSERT-OR-REPLACE THRU 200-EXIT.
022000     ADD +1 TO WS-ROWS-LOADED.
022100
022200 150-READ-NEXT.
022300     READ CPRACFG-FILE
022400         AT END
022500         MOVE "N" TO MORE-CSV-RECORDS-SW
022600     END-READ.
022700 150-EXIT.
022800     EXIT.
022900
023000*  02/06/90 JDS - STRIPS A WRAPPING PAIR OF DOUBLE QUOTES OFF
023100*  EACH OF THE THREE CSV FIELDS, THEN LEFT-JUSTIFIES WHAT IS
023200*  LEFT.  DOES NOT TRY TO UN-DOUBLE EMBEDDED "" - NONE OF THE
023300*  REFERENCE DATA SHIPS THEM.
023400 160-TRIM-AND-STRIP.
023500     MOVE "160-TRIM-AND-STRIP" TO PARA-NAME.
023600     PERFORM 170-TRIM-ONE-FIELD THRU 170-EXIT.
023700 160-EXIT.
023800     EXIT.
023900
024000 170-TRIM-ONE-FIELD.
024100     MOVE "170-TRIM-ONE-FIELD" TO PARA-NAME.
024200*  NOTE - WS-KEY, WS-VALUE AND WS-COMMENT ARE ALL LEFT-JUSTIFIED
024300*  BY UNSTRING ALREADY; THIS PASS JUST PULLS OFF SURROUNDING
024400*  QUOTE MARKS WHEN A FIELD ARRIVED QUOTED.
024500     IF WS-KEY(1:1) = '"'
024600         MOVE WS-KEY(2:199) TO WS-KEY.
024700     IF WS-VALUE(1:1) = '"'
024800         MOVE WS-VALUE(2:3999) TO WS-VALUE.
024900     IF WS-COMMENT(1:1) = '"'
025000         MOVE WS-COMMENT(2:199) TO WS-COMMENT.
025100 170-EXIT.
025200     EXIT.
025300
025400*  04/03/91 RKL - KEEPS CFG-ROW IN ASCENDING CFG-KEY SEQUENCE AS
025500*  EACH ROW IS LOADED SO GETS/SEARCHES CAN RIDE SEARCH ALL.  A
025600*  DUPLICATE KEY OVERWRITES IN PLACE - LAST ROW IN THE CSV WINS.
025700 200-INSERT-OR-REPLACE.
025800     MOVE "200-INSERT-OR-REPLACE" TO PARA-NAME.
025900     MOVE +1 TO WS-INSERT-IDX.
026000     PERFORM 210-FIND-INSERT-POINT THRU 210-EXIT
026100         VARYING WS-INSERT-IDX FROM 1 BY 1
026200         UNTIL WS-INSERT-IDX > CFG-ROW-COUNT
026300            OR CFG-KEY(WS-INSERT-IDX) NOT LESS THAN WS-KEY.
026400
026500     IF WS-INSERT-IDX <= CFG-ROW-COUNT
026600        AND CFG-KEY(WS-INSERT-IDX) = WS-KEY
026700         MOVE WS-VALUE TO CFG-VALUE(WS-INSERT-IDX)
026800         MOVE WS-COMMENT TO CFG-COMMENT(WS-INSERT-IDX)
026900         GO TO 200-EXIT.
027000
027100     IF CFG-ROW-COUNT >= 3000
027200         MOVE "** CPRA-CONFIG-TABLE IS FULL AT 3000 ROWS"
027300                                        TO ABEND-REASON
027400         GO TO 1000-ABEND-RTN.
027500
027600     PERFORM 220-SHIFT-ROWS-DOWN THRU 220-EXIT
027700         VARYING WS-SHIFT-IDX FROM CFG-ROW-COUNT BY -1
027800         UNTIL WS-SHIFT-IDX < WS-INSERT-IDX.
027900
028000     ADD +1 TO CFG-ROW-COUNT.
028100     MOVE WS-KEY TO CFG-KEY(WS-INSERT-IDX).
028200     MOVE WS-VALUE TO CFG-VALUE(WS-INSERT-IDX).
028300     MOVE WS-COMMENT TO CFG-COMMENT(WS-INSERT-IDX).
028400 200-EXIT.
028500     EXIT.
028600
028700 210-FIND-INSERT-POINT.
028800     CONTINUE.
028900 210-EXIT.
029000     EXIT.
029100
029200 220-SHIFT-ROWS-DOWN.
029300     MOVE CFG-ROW(WS-SHIFT-IDX) TO CFG-ROW(WS-SHIFT-IDX + 1).
029400 220-EXIT.
029500     EXIT.
029600
029700*  EXACT-KEY GET - CFG-LOOKUP-KEY IS ALREADY THE FULL COMPOSITE
029800*  KEY (1, 2 OR 3 COLON-DELIMITED SEGMENTS JOINED BY THE CALLER).
029900 400-GET-EXACT-KEY.
030000     MOVE "400-GET-EXACT-KEY" TO PARA-NAME.
030100     MOVE SPACES TO CFG-LOOKUP-VALUE.
030200     SET CFG-IDX TO 1.
030300     SEARCH ALL CFG-ROW
030400         AT END
030500             MOVE 4 TO CFG-RETURN-CODE
030600         WHEN CFG-KEY(CFG-IDX) = CFG-LOOKUP-KEY
030700             MOVE CFG-VALUE(CFG-IDX) TO CFG-LOOKUP-VALUE
030800             MOVE ZERO TO CFG-RETURN-CODE
030900     END-SEARCH.
031000 400-EXIT.
031100     EXIT.
031200
031300*  WILDCARD KEY SEARCH - CFG-LOOKUP-KEY IS A PREFIX FOLLOWED BY
031400*  A SINGLE TRAILING "*" (E.G. "HLADIPLOTYPEFREQUENCIES:2019:*").
031500*  TABLE IS ALREADY IN ASCENDING CFG-KEY SEQUENCE SO THE MATCHES
031600*  COME BACK SORTED WITH NO FURTHER WORK.
031700 500-SEARCH-WILD-KEY.
031800     MOVE "500-SEARCH-WILD-KEY" TO PARA-NAME.
031900     MOVE ZERO TO CFG-SEARCH-RESULT-COUNT, CFG-RETURN-CODE.
032000     MOVE SPACES TO WS-PREFIX.
032100     MOVE ZERO TO WS-STAR-POS.
032200
032300     INSPECT CFG-LOOKUP-KEY TALLYING WS-STAR-POS
032400         FOR CHARACTERS BEFORE INITIAL "*".
032500     ADD +1 TO WS-STAR-POS.
032600     COMPUTE WS-PREFIX-LTH = WS-STAR-POS - 1.
032700
032800     IF WS-PREFIX-LTH > ZERO
032900         MOVE CFG-LOOKUP-KEY(1:WS-PREFIX-LTH) TO WS-PREFIX.
033000
033100     PERFORM 510-SCAN-ONE-ROW THRU 510-EXIT
033200         VARYING WS-SCAN-IDX FROM 1 BY 1
033300         UNTIL WS-SCAN-IDX > CFG-ROW-COUNT.
033400
033500     IF CFG-SEARCH-RESULT-COUNT = ZERO
033600         MOVE 4 TO CFG-RETURN-CODE
033700         PERFORM 520-LOG-NO-MATCH-FOUND THRU 520-EXIT.
033800 500-EXIT.
033900     EXIT.
034000
034100 510-SCAN-ONE-ROW.
034200     IF WS-PREFIX-LTH > ZERO
034300        AND CFG-KEY(WS-SCAN-IDX) (1:WS-PREFIX-LTH) = WS-PREFIX
034400        AND CFG-SEARCH-RESULT-COUNT < 500
034500         ADD +1 TO CFG-SEARCH-RESULT-COUNT
034600         MOVE CFG-KEY(WS-SCAN-IDX)
034700             TO CFG-SEARCH-RESULT-LIST(CFG-SEARCH-RESULT-COUNT).
034800 510-EXIT.
034900     EXIT.
035000
035100*  05/02/01 PJB - TCKT#7261 - NO WILDCARD MATCHES IS NOT AN ERROR
035200*  BY ITSELF (AN EMPTY HAPLOTYPE/DIPLOTYPE TABLE SLICE IS VALID
035300*  FOR SOME ETHNICITIES), BUT OPS WANTED THE MISSING PREFIX
035400*  ECHOED TO THE CONSOLE SO A TRULY BAD CONFIG KEY STANDS OUT.
035500 520-LOG-NO-MATCH-FOUND.
035600     MOVE "520-LOG-NO-MATCH-FOUND" TO PARA-NAME.
035700     MOVE ZERO TO WS-PREFIX-TRIM-LEN.
035800     PERFORM 525-BACK-SCAN-ONE-BYTE THRU 525-EXIT
035900         VARYING WS-PREFIX-SCAN-IDX FROM 200 BY -1
036000         UNTIL WS-PREFIX-SCAN-IDX < 1
036100            OR WS-PREFIX-TRIM-LEN NOT = ZERO.
036200     IF WS-PREFIX-TRIM-LEN = ZERO
036300         DISPLAY "** NO WILDCARD MATCHES FOR KEY PREFIX (BLANK)"
036400     ELSE
036500         DISPLAY "** NO WILDCARD MATCHES FOR KEY PREFIX "
036600             WS-PREFIX(1:WS-PREFIX-TRIM-LEN).
036700 520-EXIT.
036800     EXIT.
036900
037000 525-BACK-SCAN-ONE-BYTE.
037100     IF WS-PREFIX-BYTE(WS-PREFIX-SCAN-IDX) NOT = SPACE
037200         MOVE WS-PREFIX-SCAN-IDX TO WS-PREFIX-TRIM-LEN.
037300 525-EXIT.
037400     EXIT.
037500
037600*  03/02/93 TGD - BUILDS THE VERSION TABLE ONCE FOR THE CALLING
037700*  MAIN PROGRAM.  DOES NOT ABEND ON A BAD CALCULATOR TYPE - IT
037800*  HANDS BACK RETURN-CODE 8 AND LETS THE CALLER DECIDE (EVERY
037900*  MAIN PROGRAM'S OWN 1000-ABEND-RTN IS WHAT ACTUALLY STOPS THE
038000*  JOB, THE SAME WAY CLCLBCST NEVER ABENDED ITSELF).
038100 600-BUILD-VERSION-TABLE.
038200     MOVE "600-BUILD-VERSION-TABLE" TO PARA-NAME.
038300     MOVE ZERO TO VTAB-COUNT.
038400     MOVE "hlaCpraVersions" TO CFG-LOOKUP-KEY.
038500     PERFORM 400-GET-EXACT-KEY THRU 400-EXIT.
038600
038700     IF CFG-RETURN-CODE NOT = ZERO OR CFG-LOOKUP-VALUE = SPACES
038800         MOVE 8 TO CFG-RETURN-CODE
038900         GO TO 600-EXIT.
039000
039100     INITIALIZE CPRA-VERSION-TABLE.
039200
039300     UNSTRING CFG-LOOKUP-VALUE DELIMITED BY ";"
039400         INTO VTAB-VERSION(1), VTAB-VERSION(2), VTAB-VERSION(3),
039500              VTAB-VERSION(4), VTAB-VERSION(5), VTAB-VERSION(6),
039600              VTAB-VERSION(7), VTAB-VERSION(8), VTAB-VERSION(9),
039700              VTAB-VERSION(10), VTAB-VERSION(11), VTAB-VERSION(12),
039800              VTAB-VERSION(13), VTAB-VERSION(14), VTAB-VERSION(15),
039900              VTAB-VERSION(16), VTAB-VERSION(17), VTAB-VERSION(18),
040000              VTAB-VERSION(19), VTAB-VERSION(20)
040100         TALLYING IN VTAB-COUNT.
040200
040300     PERFORM 610-FILL-ONE-VERSION THRU 610-EXIT
040400         VARYING WS-SCAN-IDX FROM 1 BY 1
040500         UNTIL WS-SCAN-IDX > VTAB-COUNT
040600            OR CFG-RETURN-CODE NOT = ZERO.
040700 600-EXIT.
040800     EXIT.
040900
041000 610-FILL-ONE-VERSION.
041100     MOVE "610-FILL-ONE-VERSION" TO PARA-NAME.
041200     IF WS-SCAN-IDX = 1
041300         MOVE "Y" TO VTAB-IS-DEFAULT(WS-SCAN-IDX)
041400     ELSE
041500         MOVE "N" TO VTAB-IS-DEFAULT(WS-SCAN-IDX).
041600
041700     MOVE SPACES TO CFG-LOOKUP-KEY.
041800     STRING "hlaCpraCalculatorType:" DELIMITED BY SIZE
041900            VTAB-VERSION(WS-SCAN-IDX) DELIMITED BY SPACE
042000            INTO CFG-LOOKUP-KEY.
042100     PERFORM 400-GET-EXACT-KEY THRU 400-EXIT.
042200
042300     IF CFG-RETURN-CODE NOT = ZERO
042400        OR (CFG-LOOKUP-VALUE NOT = "haplotype"
042500            AND CFG-LOOKUP-VALUE NOT = "diplotype")
042600         MOVE 8 TO CFG-RETURN-CODE
042700         GO TO 610-EXIT.
042800
042900     MOVE CFG-LOOKUP-VALUE TO VTAB-CALCULATOR(WS-SCAN-IDX).
043000
043100     MOVE SPACES TO CFG-LOOKUP-KEY.
043200     STRING "hlaCpraCalculatorDescription:" DELIMITED BY SIZE
043300            VTAB-VERSION(WS-SCAN-IDX) DELIMITED BY SPACE
043400            INTO CFG-LOOKUP-KEY.
043500     PERFORM 400-GET-EXACT-KEY THRU 400-EXIT.
043600     MOVE ZERO TO CFG-RETURN-CODE.
043700     MOVE SPACES TO VTAB-DESCRIPTION(WS-SCAN-IDX).
043800     IF CFG-LOOKUP-VALUE NOT = SPACES
043900         MOVE CFG-LOOKUP-VALUE TO VTAB-DESCRIPTION(WS-SCAN-IDX).
044000 610-EXIT.
044100     EXIT.
044200
044300 1000-ABEND-RTN.
044400     MOVE CFFCODE TO ACTUAL-VAL.
044500     DISPLAY "*** ABNORMAL END OF MODULE CPRACFLD ***"
044600             UPON CONSOLE.
044700     DISPLAY ABEND-REASON UPON CONSOLE.
044800     DISPLAY "** FILE STATUS BYTES: " WS-FSC-BYTE(1) WS-FSC-BYTE(2)
044900         UPON CONSOLE.
045000     MOVE 16 TO CFG-RETURN-CODE.
045100     DIVIDE ZERO-VAL INTO ONE-VAL.
