000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM-ID.  CPRACHK
000400*  SELF-CHECK REPORT FOR THE CPRA SUITE.  BUILDS THE CONFIGURED-
000500*  VERSION TABLE THE SAME WAY CPRAMAIN DOES, THEN FOR EACH
000600*  CONFIGURED VERSION CALLS CPRADIPL OR CPRAHAPL (WHICHEVER THAT
000700*  VERSION'S CALCULATOR TYPE IS CONFIGURED FOR) WITH FUNCTION
000800*  CODE "S" AND PRINTS THE RETURNED SELF-CHECK DATASET - VERSION
000900*  DESCRIPTION, CALCULATOR NAME, ETHNICITIES, ETHNIC FREQUENCIES,
001000*  REPORTABLE ALLELES, ALLELES WITH FREQUENCY DATA, AND ANY
001100*  CONSISTENCY WARNINGS - TO SYSOUT.  ONE SECTION PER VERSION,
001200*  IN CONFIGURED ORDER.  THIS IS A CONFIGURATION DUMP, NOT A
001300*  PATIENT CALCULATION RUN - NO REQUEST FILE IS READ.
001400*
001500*  CHANGE LOG
001600*  10/10/89  JDS   INITIAL VERSION.
001700*  09/11/91  RKL   TCKT#4502 - VERSIONS NOW DRIVEN OFF
001800*                  CPRA-VERSION-TABLE INSTEAD OF A HARD-CODED
001900*                  VERSION LIST.
002000*  11/18/94  MM    TCKT#5872 - WARNING LIST OFF THE SELF-CHECK
002100*                  DATASET NOW PRINTS ONE LINE PER WARNING UNDER
002200*                  THE VERSION'S SECTION.
002300*  12/09/98  KAL   Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN
002400*                  THIS PROGRAM, NO CHANGE REQUIRED.
002500*  08/15/03  RKL   TCKT#7890 - AN UNRECOGNIZED CALCULATOR TYPE FOR
002600*                  A CONFIGURED VERSION IS NOW CAUGHT AT STARTUP
002700*                  (CPRACFLD FUNCTION "V") INSTEAD OF SURFACING
002800*                  LAZILY ON THE FIRST VERSION CHECKED.
002900******************************************************************
003000 PROGRAM-ID.  CPRACHK.
003100 AUTHOR. JON SAYLES.
003200 INSTALLATION. COBOL DEVELOPMENT CENTER.
003300 DATE-WRITTEN. 10/10/89.
003400 DATE-COMPILED. 10/10/89.
003500 SECURITY. NON-CONFIDENTIAL.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS NEXT-PAGE.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700     ASSIGN TO UT-S-SYSOUT
004800       ORGANIZATION IS SEQUENTIAL.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  SYSOUT
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 132 CHARACTERS
005600     BLOCK CONTAINS 0 RECORDS
005700     DATA RECORD IS SYSOUT-REC.
005800 01  SYSOUT-REC                        PIC X(132).
005900
006000 WORKING-STORAGE SECTION.
006100 01  WS-SWITCHES.
006200     05  WS-FIRST-VERSION-SW           PIC X(01) VALUE "Y".
006300         88  WS-FIRST-VERSION          VALUE "Y".
006400     05  FILLER                        PIC X(09).
006500
006600 01  WS-COUNTERS.
006700     05  WS-VERSION-IDX                PIC S9(4) COMP.
006800     05  WS-SCAN-IDX                   PIC S9(4) COMP.
006900     05  WS-LINES                      PIC 9(02) COMP VALUE 2.
007000     05  WS-PAGES                      PIC 9(02) COMP VALUE 1.
007100     05  FILLER                        PIC X(06).
007200
007300 01  WS-CFLD-FN                        PIC X(01).
007400 01  WS-CFLD-RETURN-CODE               PIC S9(4) COMP.
007500 01  WS-SEARCH-KEY                     PIC X(200).
007600 01  WS-SEARCH-VALUE                   PIC X(4000).
007700 01  WS-CFLD-SEARCH-RESULTS.
007800     05  WS-CFLD-SEARCH-COUNT          PIC 9(4) COMP.
007900     05  WS-CFLD-SEARCH-LIST OCCURS 500 TIMES
008000                                        PIC X(200).
008100
008200*  PARAMETER AREA SHARED BY BOTH THE CPRADIPL AND CPRAHAPL SELF-
008300*  CHECK CALLS - SAME SHAPE AS EACH PROGRAM'S OWN LINKAGE ITEM OF
008400*  THE SAME PURPOSE, SAME AS CPRAMAIN DOES FOR ITS CALCULATE CALLS.
008500 01  WS-CALC-FN                        PIC X(01).
008600 01  WS-CALC-RETURN-CODE               PIC S9(4) COMP.
008700
008800 01  WS-CALC-ANTIBODY-LIST-IO.
008900     05  WS-CALC-ANTIBODY-COUNT        PIC 9(3) COMP VALUE ZERO.
009000     05  WS-CALC-ANTIBODY-LIST OCCURS 60 TIMES
009100                                        PIC X(40).
009200
009300 01  WS-CALC-PRA-VALUE                 PIC S9V9(6).
009400 01  WS-CALC-UNACCEPTABLE-ANTIGENS     PIC X(4000).
009500
009600 01  WS-CALC-ETHNIC-RESULT.
009700     05  WS-CALC-ETHNIC-COUNT          PIC 9(1) COMP.
009800     05  WS-CALC-ETHNIC-ENTRY OCCURS 4 TIMES.
009900         10  WS-CALC-ETHNIC-NAME        PIC X(40).
010000         10  WS-CALC-ETHNIC-PRA         PIC S9V9(6).
010100
010200 01  WS-CALC-WARNING-LIST.
010300     05  WS-CALC-WARNING-COUNT         PIC 9(2) COMP.
010400     05  WS-CALC-WARNING-TEXT OCCURS 10 TIMES
010500                                        PIC X(200).
010600
010700 COPY CPRACFG.
010800 COPY CPRAVTAB.
010900 COPY CPRACHKD.
011000
011100 01  WS-PRINT-LINE                     PIC X(132).
011200
011300*  10/10/89 JDS - PAGE-TOP BANNER, SAME SHAPE AS THE OLD HOSPITAL
011400*  JOBS' REPORT HEADERS.
011500 01  WS-HDR-LINE REDEFINES WS-PRINT-LINE.
011600     05  FILLER                        PIC X(01).
011700     05  HDR-TITLE                     PIC X(30).
011800     05  FILLER                        PIC X(71).
011900     05  HDR-PAGE-LIT                  PIC X(12).
012000     05  HDR-PAGE-NBR                  PIC ZZ9.
012100     05  FILLER                        PIC X(15).
012200
012300*  10/10/89 JDS - LABEL: VALUE LINE, USED FOR EVERY TAGGED FIELD
012400*  IN THE SECTION (VERSION, DESCRIPTION, CALCULATOR, AND EACH
012500*  DELIMITED LIST).
012600 01  WS-DETAIL-LINE REDEFINES WS-PRINT-LINE.
012700     05  FILLER                        PIC X(02).
012800     05  DTL-LABEL                     PIC X(22).
012900     05  DTL-VALUE                     PIC X(108).
013000
013100*  10/10/89 JDS - DASH RULE PRINTED UNDER THE PAGE BANNER, SAME
013200*  AS THE OLD HOSPITAL JOBS' REPORT UNDERLINES.
013300 01  WS-RULE-LINE REDEFINES WS-PRINT-LINE.
013400     05  RULE-DASHES                   PIC X(80) VALUE ALL "-".
013500     05  FILLER                        PIC X(52).
013600
013700 01  WS-BLANK-LINE                     PIC X(132) VALUE SPACES.
013800
013900 01  WS-DELIM-LIST-BUILD                PIC X(4000).
014000 01  WS-DELIM-LIST-PTR                  PIC S9(4) COMP.
014100 01  WS-FREQ-EDIT                        PIC 9.999999.
014200
014300 COPY ABENDREC.
014400
014500 PROCEDURE DIVISION.
014600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014700     PERFORM 200-FOR-EACH-VERSION THRU 200-EXIT
014800         VARYING WS-VERSION-IDX FROM 1 BY 1
014900         UNTIL WS-VERSION-IDX > VTAB-COUNT.
015000     PERFORM 999-CLEANUP THRU 999-EXIT.
015100     MOVE +0 TO RETURN-CODE.
015200     GOBACK.
015300
015400 000-HOUSEKEEPING.
015500     MOVE "CPRACHK" TO ABEND-PROGRAM-ID.
015600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015700     DISPLAY "******** BEGIN JOB CPRACHK ********".
015800
015900     OPEN OUTPUT SYSOUT.
016000
016100     MOVE "L" TO WS-CFLD-FN.
016200     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
016300          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
016400          CPRA-VERSION-TABLE, WS-CFLD-RETURN-CODE.
016500     IF WS-CFLD-RETURN-CODE NOT = ZERO
016600         MOVE "UNABLE TO LOAD CPRA CONFIGURATION DATA"
016700             TO ABEND-REASON
016800         GO TO 1000-ABEND-RTN.
016900
017000     MOVE "V" TO WS-CFLD-FN.
017100     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
017200          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
017300          CPRA-VERSION-TABLE, WS-CFLD-RETURN-CODE.
017400     IF WS-CFLD-RETURN-CODE NOT = ZERO OR VTAB-COUNT = ZERO
017500         MOVE "MISSING hlaCpraVersions OR BAD CALCULATOR TYPE"
017600             TO ABEND-REASON
017700         GO TO 1000-ABEND-RTN.
017800
017900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
018000 000-EXIT.
018100     EXIT.
018200
018300 200-FOR-EACH-VERSION.
018400     MOVE "200-FOR-EACH-VERSION" TO PARA-NAME.
018500     IF WS-FIRST-VERSION
018600         MOVE "N" TO WS-FIRST-VERSION-SW
018700     ELSE
018800         WRITE SYSOUT-REC FROM WS-BLANK-LINE
018900         ADD +1 TO WS-LINES.
019000
019100     MOVE "S" TO WS-CALC-FN.
019200     IF VTAB-CALCULATOR(WS-VERSION-IDX) = "diplotype"
019300         CALL "CPRADIPL" USING WS-CALC-FN,
019400              VTAB-VERSION(WS-VERSION-IDX), CPRA-CONFIG-TABLE,
019500              WS-CALC-ANTIBODY-LIST-IO, WS-CALC-PRA-VALUE,
019600              WS-CALC-UNACCEPTABLE-ANTIGENS, WS-CALC-WARNING-LIST,
019700              CPRA-SELFCHECK-REC, WS-CALC-RETURN-CODE
019800     ELSE
019900         CALL "CPRAHAPL" USING WS-CALC-FN,
020000              VTAB-VERSION(WS-VERSION-IDX), CPRA-CONFIG-TABLE,
020100              WS-CALC-ANTIBODY-LIST-IO, WS-CALC-PRA-VALUE,
020200              WS-CALC-UNACCEPTABLE-ANTIGENS, WS-CALC-ETHNIC-RESULT,
020300              WS-CALC-WARNING-LIST, CPRA-SELFCHECK-REC,
020400              WS-CALC-RETURN-CODE.
020500
020600     PERFORM 300-WRITE-SELFCHECK-SECTION THRU 300-EXIT.
020700 200-EXIT.
020800     EXIT.
020900
021000*  11/18/94 MM - TCKT#5872.  PRINTS ONE SECTION OF THE SELF-CHECK
021100*  REPORT FROM THE DATASET CPRADIPL/CPRAHAPL JUST BUILT.
021200 300-WRITE-SELFCHECK-SECTION.
021300     MOVE "300-WRITE-SELFCHECK-SECTION" TO PARA-NAME.
021400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
021500     MOVE SPACES TO WS-DETAIL-LINE.
021600     MOVE "VERSION:" TO DTL-LABEL.
021700     MOVE CHKD-VERSION TO DTL-VALUE.
021800     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
021900     ADD +1 TO WS-LINES.
022000
022100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
022200     MOVE SPACES TO WS-DETAIL-LINE.
022300     MOVE "  DESCRIPTION:" TO DTL-LABEL.
022400     MOVE CHKD-DESCRIPTION(1:108) TO DTL-VALUE.
022500     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
022600     ADD +1 TO WS-LINES.
022700
022800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
022900     MOVE SPACES TO WS-DETAIL-LINE.
023000     MOVE "  CALCULATOR:" TO DTL-LABEL.
023100     MOVE CHKD-CALCULATOR TO DTL-VALUE.
023200     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
023300     ADD +1 TO WS-LINES.
023400
023500     PERFORM 320-WRITE-ETHNICITIES THRU 320-EXIT.
023600     PERFORM 330-WRITE-ETHNIC-FREQS THRU 330-EXIT.
023700     PERFORM 340-WRITE-ALLELES THRU 340-EXIT.
023800     PERFORM 350-WRITE-ALLELES-W-FREQ THRU 350-EXIT.
023900     PERFORM 360-WRITE-WARNINGS THRU 360-EXIT.
024000 300-EXIT.
024100     EXIT.
024200
024300 320-WRITE-ETHNICITIES.
024400     MOVE SPACES TO WS-DELIM-LIST-BUILD.
024500     MOVE 1 TO WS-DELIM-LIST-PTR.
024600     PERFORM 322-ADD-ONE-ETHNICITY THRU 322-EXIT
024700         VARYING WS-SCAN-IDX FROM 1 BY 1
024800         UNTIL WS-SCAN-IDX > CHKD-ETHNICITY-COUNT.
024900
025000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
025100     MOVE SPACES TO WS-DETAIL-LINE.
025200     MOVE "  ETHNICITIES:" TO DTL-LABEL.
025300     MOVE WS-DELIM-LIST-BUILD(1:108) TO DTL-VALUE.
025400     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
025500     ADD +1 TO WS-LINES.
025600 320-EXIT.
025700     EXIT.
025800
025900 322-ADD-ONE-ETHNICITY.
026000     IF WS-SCAN-IDX > 1
026100         STRING ";" DELIMITED BY SIZE
026200                INTO WS-DELIM-LIST-BUILD
026300                WITH POINTER WS-DELIM-LIST-PTR
026400         END-STRING.
026500     STRING CHKD-ETHNICITY-NAME(WS-SCAN-IDX) DELIMITED BY SPACE
026600            INTO WS-DELIM-LIST-BUILD
026700            WITH POINTER WS-DELIM-LIST-PTR
026800     END-STRING.
026900 322-EXIT.
027000     EXIT.
027100
027200 330-WRITE-ETHNIC-FREQS.
027300     MOVE SPACES TO WS-DELIM-LIST-BUILD.
027400     MOVE 1 TO WS-DELIM-LIST-PTR.
027500     PERFORM 332-ADD-ONE-ETHNIC-FREQ THRU 332-EXIT
027600         VARYING WS-SCAN-IDX FROM 1 BY 1
027700         UNTIL WS-SCAN-IDX > CHKD-ETHNIC-FREQ-COUNT.
027800
027900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
028000     MOVE SPACES TO WS-DETAIL-LINE.
028100     MOVE "  ETHNIC-FREQS:" TO DTL-LABEL.
028200     MOVE WS-DELIM-LIST-BUILD(1:108) TO DTL-VALUE.
028300     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
028400     ADD +1 TO WS-LINES.
028500 330-EXIT.
028600     EXIT.
028700
028800 332-ADD-ONE-ETHNIC-FREQ.
028900     MOVE CHKD-ETHNIC-FREQ-VALUE(WS-SCAN-IDX) TO WS-FREQ-EDIT.
029000     IF WS-SCAN-IDX > 1
029100         STRING ";" DELIMITED BY SIZE
029200                INTO WS-DELIM-LIST-BUILD
029300                WITH POINTER WS-DELIM-LIST-PTR
029400         END-STRING.
029500     STRING WS-FREQ-EDIT DELIMITED BY SIZE
029600            INTO WS-DELIM-LIST-BUILD
029700            WITH POINTER WS-DELIM-LIST-PTR
029800     END-STRING.
029900 332-EXIT.
030000     EXIT.
030100
030200 340-WRITE-ALLELES.
030300     MOVE SPACES TO WS-DELIM-LIST-BUILD.
030400     MOVE 1 TO WS-DELIM-LIST-PTR.
030500     PERFORM 342-ADD-ONE-ALLELE THRU 342-EXIT
030600         VARYING WS-SCAN-IDX FROM 1 BY 1
030700         UNTIL WS-SCAN-IDX > CHKD-ALLELE-COUNT.
030800
030900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
031000     MOVE SPACES TO WS-DETAIL-LINE.
031100     MOVE "  HLA-ALLELES:" TO DTL-LABEL.
031200     MOVE WS-DELIM-LIST-BUILD(1:108) TO DTL-VALUE.
031300     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
031400     ADD +1 TO WS-LINES.
031500 340-EXIT.
031600     EXIT.
031700
031800 342-ADD-ONE-ALLELE.
031900     IF WS-SCAN-IDX > 1
032000         STRING ";" DELIMITED BY SIZE
032100                INTO WS-DELIM-LIST-BUILD
032200                WITH POINTER WS-DELIM-LIST-PTR
032300         END-STRING.
032400     STRING CHKD-ALLELE-NAME(WS-SCAN-IDX) DELIMITED BY SPACE
032500            INTO WS-DELIM-LIST-BUILD
032600            WITH POINTER WS-DELIM-LIST-PTR
032700     END-STRING.
032800 342-EXIT.
032900     EXIT.
033000
033100 350-WRITE-ALLELES-W-FREQ.
033200     MOVE SPACES TO WS-DELIM-LIST-BUILD.
033300     MOVE 1 TO WS-DELIM-LIST-PTR.
033400     PERFORM 352-ADD-ONE-ALLELE-W-FREQ THRU 352-EXIT
033500         VARYING WS-SCAN-IDX FROM 1 BY 1
033600         UNTIL WS-SCAN-IDX > CHKD-ALLELE-FREQ-COUNT.
033700
033800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
033900     MOVE SPACES TO WS-DETAIL-LINE.
034000     MOVE "  HLA-ALLELES-W-FREQ:" TO DTL-LABEL.
034100     MOVE WS-DELIM-LIST-BUILD(1:108) TO DTL-VALUE.
034200     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
034300     ADD +1 TO WS-LINES.
034400 350-EXIT.
034500     EXIT.
034600
034700 352-ADD-ONE-ALLELE-W-FREQ.
034800     IF WS-SCAN-IDX > 1
034900         STRING ";" DELIMITED BY SIZE
035000                INTO WS-DELIM-LIST-BUILD
035100                WITH POINTER WS-DELIM-LIST-PTR
035200         END-STRING.
035300     STRING CHKD-ALLELE-FREQ-NAME(WS-SCAN-IDX) DELIMITED BY SPACE
035400            INTO WS-DELIM-LIST-BUILD
035500            WITH POINTER WS-DELIM-LIST-PTR
035600     END-STRING.
035700 352-EXIT.
035800     EXIT.
035900
036000*  11/18/94 MM - TCKT#5872.  ONE LINE PER WARNING, INDENTED UNDER
036100*  THE "WARNINGS:" TAG THE SAME WAY CPRAHAPL BUILDS ITS OWN
036200*  WARNING LIST.
036300 360-WRITE-WARNINGS.
036400     PERFORM 362-WRITE-ONE-WARNING THRU 362-EXIT
036500         VARYING WS-SCAN-IDX FROM 1 BY 1
036600         UNTIL WS-SCAN-IDX > CHKD-WARNING-COUNT.
036700 360-EXIT.
036800     EXIT.
036900
037000 362-WRITE-ONE-WARNING.
037100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
037200     MOVE SPACES TO WS-DETAIL-LINE.
037300     IF WS-SCAN-IDX = 1
037400         MOVE "  WARNINGS:" TO DTL-LABEL
037500     ELSE
037600         MOVE SPACES TO DTL-LABEL.
037700     MOVE CHKD-WARNING-TEXT(WS-SCAN-IDX)(1:108) TO DTL-VALUE.
037800     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
037900     ADD +1 TO WS-LINES.
038000 362-EXIT.
038100     EXIT.
038200
038300 700-WRITE-PAGE-HDR.
038400     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
038500     MOVE SPACES TO WS-HDR-LINE.
038600     MOVE "CPRA CONFIGURATION SELF-CHECK" TO HDR-TITLE.
038700     MOVE "PAGE NUMBER:" TO HDR-PAGE-LIT.
038800     MOVE WS-PAGES TO HDR-PAGE-NBR.
038900     WRITE SYSOUT-REC FROM WS-PRINT-LINE
039000         AFTER ADVANCING NEXT-PAGE.
039100     MOVE SPACES TO WS-RULE-LINE.
039200     MOVE ALL "-" TO RULE-DASHES.
039300     WRITE SYSOUT-REC FROM WS-PRINT-LINE
039400         AFTER ADVANCING 1.
039500     WRITE SYSOUT-REC FROM WS-BLANK-LINE
039600         AFTER ADVANCING 1.
039700     MOVE ZERO TO WS-LINES.
039800     ADD +1 TO WS-PAGES.
039900 700-EXIT.
040000     EXIT.
040100
040200 790-CHECK-PAGINATION.
040300     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
040400     IF WS-LINES > 55
040500         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
040600 790-EXIT.
040700     EXIT.
040800
040900 999-CLEANUP.
041000     MOVE "999-CLEANUP" TO PARA-NAME.
041100     CLOSE SYSOUT.
041200     DISPLAY "** VERSIONS CHECKED    **" VTAB-COUNT.
041300     DISPLAY "******** NORMAL END OF JOB CPRACHK ********".
041400 999-EXIT.
041500     EXIT.
041600
041700 1000-ABEND-RTN.
041800     WRITE SYSOUT-REC FROM ABEND-REC.
041900     CLOSE SYSOUT.
042000     DISPLAY "*** ABNORMAL END OF JOB CPRACHK ***" UPON CONSOLE.
042100     DISPLAY ABEND-REASON UPON CONSOLE.
042200     DIVIDE ZERO-VAL INTO ONE-VAL.
