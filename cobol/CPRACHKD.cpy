000100******************************************************************
000200*  CPRACHKD  --  ONE SELF-CHECK DATASET, BUILT BY CPRADIPL AND
000300*  CPRAHAPL (FUNCTION-CODE "S") AND PRINTED BY CPRACHK.
000400*  09/26/89  JDS   INITIAL COPYBOOK.
000500*  11/18/94  MM    TCKT#5872 - ADDED CHKD-WARNING-LIST FOR MISSING
000600*                  HLAETHNICFREQUENCIES DETECTION.
000700*  12/09/98  KAL   Y2K REVIEW - NO DATE FIELDS, NO CHANGE REQUIRED.
000800******************************************************************
000900 01  CPRA-SELFCHECK-REC.
001000     05  CHKD-VERSION                PIC X(40).
001100     05  CHKD-DESCRIPTION            PIC X(200).
001200     05  CHKD-CALCULATOR             PIC X(20).
001300     05  CHKD-ETHNICITY-COUNT        PIC 9(1) COMP.
001400     05  CHKD-ETHNICITIES OCCURS 4 TIMES.
001500         10  CHKD-ETHNICITY-NAME     PIC X(40).
001600     05  CHKD-ETHNIC-FREQ-COUNT      PIC 9(1) COMP.
001700     05  CHKD-ETHNIC-FREQS OCCURS 4 TIMES.
001800         10  CHKD-ETHNIC-FREQ-VALUE  PIC 9V9(6).
001900     05  CHKD-ALLELE-COUNT           PIC 9(2) COMP.
002000     05  CHKD-ALLELES OCCURS 20 TIMES.
002100         10  CHKD-ALLELE-NAME        PIC X(10).
002200     05  CHKD-ALLELE-FREQ-COUNT      PIC 9(2) COMP.
002300     05  CHKD-ALLELES-W-FREQ OCCURS 20 TIMES.
002400         10  CHKD-ALLELE-FREQ-NAME   PIC X(10).
002500     05  CHKD-WARNING-COUNT          PIC 9(2) COMP.
002600     05  CHKD-WARNING-LIST OCCURS 10 TIMES.
002700         10  CHKD-WARNING-TEXT       PIC X(200).
002800     05  FILLER                      PIC X(20).
