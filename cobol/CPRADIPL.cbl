000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM-ID.  CPRADIPL
000400*  DIPLOTYPE-METHOD CPRA CALCULATOR - FOR EACH LOADED VERSION
000500*  BUILDS A TABLE OF hlaDiplotypeFrequencies RECORDS, INDEXED
000600*  UNDER EACH OF THE 4 ANTIGENS IN THE DIPLOTYPE, THEN RESOLVES
000700*  ONE PATIENT CALCULATION BY UNIONING EVERY DIPLOTYPE RECORD
000800*  TOUCHED BY THE PATIENT'S UNACCEPTABLE-ANTIGEN SET AND SUMMING
000900*  THEIR FREQUENCIES.  A SELF-CHECK ENTRY POINT DUMPS THE
001000*  VERSION'S RAW CONFIGURATION FOR THE QA REPORT.
001100*
001200*  CHANGE LOG
001300*  09/19/89  JDS   INITIAL VERSION.
001400*  03/02/90  JDS   TCKT#2113 - UNION-MATCH WAS COUNTING A
001500*                  DIPLOTYPE TWICE IF IT MATCHED ON TWO ANTIGENS -
001600*                  ADDED THE ROW-SEEN SWITCH TABLE.
001700*  04/03/91  RKL   TCKT#4471 - DIPLOTYPE TABLE NOW CACHED ACROSS
001800*                  CALLS AND ONLY REBUILT WHEN THE VERSION CHANGES.
001900*  11/18/94  MM    TCKT#5872 - SELF-CHECK ENTRY POINT ADDED.
002000*  12/09/98  KAL   Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN
002100*                  THIS MODULE, NO CHANGE REQUIRED.
002200*  05/02/01  PJB   TCKT#7261 - CLAMP/WARNING RULE NOW APPLIED
002300*                  THROUGH CPRABASE INSTEAD OF IN-LINE HERE.
002400******************************************************************
002500 PROGRAM-ID.  CPRADIPL.
002600 AUTHOR. JON SAYLES.
002700 INSTALLATION. COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN. 09/19/89.
002900 DATE-COMPILED. 09/19/89.
003000 SECURITY. NON-CONFIDENTIAL.
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200*  04/03/91 RKL - ONE ROW PER hlaDiplotypeFrequencies ENTRY - ITS
004300*  FREQUENCY.  THE 4 ANTIGENS THEMSELVES LIVE ONLY IN THE INDEX
004400*  BELOW, NOT IN THE ROW, SINCE THE UNION STEP NEVER NEEDS THEM
004500*  BACK OUT OF THE ROW.
004600 01  WS-DIPLOTYPE-TABLE.
004700     05  WS-CACHED-VERSION           PIC X(40).
004800     05  WS-DIP-ROW-COUNT            PIC 9(4) COMP.
004900     05  WS-DIP-ROW OCCURS 800 TIMES.
005000         10  WS-DIP-FREQUENCY        PIC 9V9(6).
005100         10  FILLER                  PIC X(10).
005200
005300*  04/03/91 RKL - ANTIGEN -> DIPLOTYPE-ROW INDEX - UP TO 200
005400*  DISTINCT ANTIGENS, EACH POINTING AT UP TO 60 ROW NUMBERS.
005500 01  WS-ALLELE-INDEX.
005600     05  WS-IDX-ALLELE-COUNT         PIC 9(3) COMP.
005700     05  WS-IDX-ALLELE-ENTRY OCCURS 200 TIMES.
005800         10  WS-IDX-ALLELE-NAME      PIC X(40).
005900         10  WS-IDX-ROW-COUNT        PIC 9(2) COMP.
006000         10  WS-IDX-ROW-NUMBER OCCURS 60 TIMES PIC 9(4) COMP.
006100
006200 01  WS-ROW-SEEN-TABLE.
006300     05  WS-ROW-SEEN OCCURS 800 TIMES PIC X(01).
006400
006500*  04/03/91 RKL - A DIPLOTYPE FREQUENCY ARRIVES OFF THE CSV AS
006600*  TEXT WITH AN ACTUAL DECIMAL POINT, ALWAYS 1 DIGIT, DOT, 6
006700*  DIGITS ("0.123400") - MOVING THAT TEXT STRAIGHT INTO THIS
006800*  EDITED PICTURE AND THEN OUT AGAIN TO AN UNEDITED FIELD DE-EDITS
006900*  IT WITHOUT ANY HAND-ROLLED DIGIT ARITHMETIC.
007000 01  WS-FREQ-TEXT-WORK.
007100     05  WS-FREQ-TEXT                PIC 9.9(6).
007200
007300*  03/02/90 JDS - BYTE VIEW OF THE FREQUENCY TEXT - CHECKS THE
007400*  DECIMAL POINT LANDED WHERE IT SHOULD BEFORE WE TRUST THE
007500*  DE-EDITING MOVE (A SHORT OR MIS-QUOTED CSV VALUE SHOWS UP
007600*  HERE AS A MISPLACED DOT RATHER THAN AN ABEND).
007700 01  WS-FREQ-TEXT-BYTES REDEFINES WS-FREQ-TEXT-WORK.
007800     05  WS-FREQ-TEXT-BYTE OCCURS 8 TIMES PIC X(01).
007900
008000*  09/19/89 JDS - SPLITS ONE DIPLOTYPE KEY SUFFIX (e.g.
008100*  "A2;A9;B4;B57") INTO ITS 4 ANTIGEN TERMS FOR SORTING.
008200 01  WS-KEY-SPLIT.
008300     05  WS-KEY-TERM-COUNT           PIC 9(1) COMP.
008400     05  WS-KEY-TERM OCCURS 4 TIMES  PIC X(40).
008500 01  WS-SWAP-TERM                    PIC X(40).
008600
008700*  10/02/89 JDS - ONE TRIMMED ANTIGEN TERM BEING ASSEMBLED OUT OF
008800*  THE FLAT ECHO STRING BELOW, BYTE BY BYTE.
008900 01  WS-ANTIGEN-WORK.
009000     05  WS-ANTIGEN-TRIM             PIC X(40).
009100     05  WS-ANTIGEN-TRIM-LTH         PIC S9(4) COMP.
009200 01  WS-ANTIGEN-TRIM-VIEW REDEFINES WS-ANTIGEN-WORK.
009300     05  WS-ANTIGEN-TRIM-BYTES OCCURS 40 TIMES PIC X(01).
009400     05  FILLER                      PIC X(02).
009500
009600*  10/02/89 JDS - THE FLAT ";"-JOINED UNACCEPTABLE-ANTIGEN ECHO
009700*  STRING, SCANNED A BYTE AT A TIME RATHER THAN UNSTRUNG INTO A
009800*  200-DEEP TARGET LIST.
009900 01  WS-ANTIGEN-SCAN-WORK.
010000     05  WS-ANTIGEN-SCAN-TEXT        PIC X(4000).
010100 01  WS-ANTIGEN-SCAN-BYTES REDEFINES WS-ANTIGEN-SCAN-WORK.
010200     05  WS-ANTIGEN-SCAN-BYTE OCCURS 4000 TIMES PIC X(01).
010300
010400 01  WS-WORK-FIELDS.
010500     05  WS-WORK-IDX                 PIC S9(4) COMP.
010600     05  WS-ROW-IDX                  PIC S9(4) COMP.
010700     05  WS-ROW-PTR-IDX               PIC S9(4) COMP.
010800     05  WS-TERM-IDX                 PIC S9(4) COMP.
010900     05  WS-ANTIGEN-IDX               PIC S9(4) COMP.
011000     05  WS-ANTIGEN-COUNT-SAVE        PIC 9(3) COMP.
011100     05  WS-ANTIGEN-SAVE OCCURS 200 TIMES PIC X(40).
011200     05  WS-INDEX-AT                  PIC S9(4) COMP.
011300     05  WS-FOUND-SW                  PIC X(01).
011400         88  WS-WAS-FOUND            VALUE "Y".
011500
011600 01  WS-PRA-ACCUM                    PIC S9V9(6).
011700 01  WS-SEARCH-KEY                    PIC X(200).
011800 01  WS-SEARCH-VALUE                  PIC X(4000).
011900
012000 01  WS-CFLD-FN                        PIC X(01).
012100 01  WS-CFLD-SEARCH-RESULTS.
012200     05  WS-CFLD-SEARCH-COUNT          PIC 9(4) COMP.
012300     05  WS-CFLD-SEARCH-LIST OCCURS 500 TIMES PIC X(200).
012400
012500*  SCRATCH PASS-THROUGH AREAS MATCHING CPRABASE'S OWN LINKAGE
012600*  SHAPES - CPRABASE'S CALLING SEQUENCE IS FIXED REGARDLESS OF
012700*  FUNCTION CODE, SO EVERY SLOT MUST BE PRESENT ON EVERY CALL.
012800 01  WS-BASE-FN                        PIC X(01).
012900 01  WS-BASE-PARSED-ALLELE             PIC X(10).
013000 01  WS-BASE-PARSED-TYPE               PIC X(30).
013100 01  WS-BASE-EXPAND-RESULT.
013200     05  WS-BASE-UNACCEPTABLE-ANTIGENS PIC X(4000).
013300     05  WS-BASE-ALLELE-GROUP-COUNT    PIC 9(2) COMP.
013400     05  WS-BASE-ALLELE-GROUP OCCURS 20 TIMES.
013500         10  WS-BASE-GROUP-ALLELE      PIC X(10).
013600         10  WS-BASE-GROUP-TYPE-COUNT  PIC 9(2) COMP.
013700         10  WS-BASE-GROUP-TYPES OCCURS 30 TIMES PIC X(30).
013800 01  WS-BASE-ETHNICITY-LIST.
013900     05  WS-BASE-ETHNICITY-COUNT       PIC 9(1) COMP.
014000     05  WS-BASE-ETHNICITY-NAME OCCURS 4 TIMES PIC X(40).
014100 01  WS-BASE-PRA-VALUE                 PIC S9V9(6).
014200 01  WS-BASE-WARNING-LIST.
014300     05  WS-BASE-WARNING-COUNT         PIC 9(2) COMP.
014400     05  WS-BASE-WARNING-TEXT OCCURS 10 TIMES PIC X(200).
014500
014600 COPY CPRAVTAB.
014700
014800 COPY ABENDREC.
014900
015000 LINKAGE SECTION.
015100 01  DIPL-FUNCTION-CODE                PIC X(01).
015200     88  DIPL-FN-CALCULATE            VALUE "C".
015300     88  DIPL-FN-SELFCHECK            VALUE "S".
015400
015500 01  DIPL-VERSION                      PIC X(40).
015600
015700 COPY CPRACFG.
015800
015900 01  DIPL-ANTIBODY-LIST-IO.
016000     05  DIPL-ANTIBODY-COUNT           PIC 9(3) COMP.
016100     05  DIPL-ANTIBODY-LIST OCCURS 60 TIMES PIC X(40).
016200
016300 01  DIPL-PRA-VALUE                    PIC S9V9(6).
016400
016500 01  DIPL-UNACCEPTABLE-ANTIGENS         PIC X(4000).
016600
016700 01  DIPL-WARNING-LIST.
016800     05  DIPL-WARNING-COUNT            PIC 9(2) COMP.
016900     05  DIPL-WARNING-TEXT OCCURS 10 TIMES PIC X(200).
017000
017100 COPY CPRACHKD.
017200
017300 01  DIPL-RETURN-CODE                  PIC S9(4) COMP.
017400
017500 PROCEDURE DIVISION USING DIPL-FUNCTION-CODE, DIPL-VERSION,
017600          CPRA-CONFIG-TABLE, DIPL-ANTIBODY-LIST-IO, DIPL-PRA-VALUE,
017700          DIPL-UNACCEPTABLE-ANTIGENS, DIPL-WARNING-LIST,
017800          CPRA-SELFCHECK-REC, DIPL-RETURN-CODE.
017900
018000 000-HOUSEKEEPING.
018100     MOVE "CPRADIPL" TO ABEND-PROGRAM-ID.
018200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018300     MOVE ZERO TO DIPL-RETURN-CODE.
018400
018500     IF DIPL-VERSION NOT = WS-CACHED-VERSION
018600         PERFORM 100-INIT-DIPLOTYPE-TABLE THRU 100-EXIT.
018700
018800     IF DIPL-FN-CALCULATE
018900         PERFORM 200-CALCULATE THRU 200-EXIT
019000     ELSE IF DIPL-FN-SELFCHECK
019100         PERFORM 300-SELFCHECK THRU 300-EXIT
019200     ELSE
019300         MOVE 12 TO DIPL-RETURN-CODE.
019400 000-EXIT.
019500     GOBACK.
019600
019700*  04/03/91 RKL - LOADS EVERY hlaDiplotypeFrequencies:<version>:*
019800*  ROW (FUNCTION "S" RETURNS JUST THE MATCHING KEYS), PULLS EACH
019900*  ROW'S OWN VALUE WITH A FOLLOW-UP FUNCTION "G", SPLITS THE KEY
020000*  SUFFIX INTO ITS 4 ANTIGEN TERMS, SORTS THEM, AND INDEXES THE
020100*  ROW UNDER EACH TERM.  CACHED UNTIL THE CALLER PRESENTS A
020200*  DIFFERENT VERSION.
020300 100-INIT-DIPLOTYPE-TABLE.
020400     MOVE "100-INIT-DIPLOTYPE-TABLE" TO PARA-NAME.
020500     MOVE ZERO TO WS-DIP-ROW-COUNT, WS-IDX-ALLELE-COUNT.
020600
020700     MOVE "S" TO WS-CFLD-FN.
020800     MOVE SPACES TO WS-SEARCH-KEY.
020900     STRING "hlaDiplotypeFrequencies:" DELIMITED BY SIZE
021000            DIPL-VERSION DELIMITED BY SPACE
021100            ":*" DELIMITED BY SIZE
021200            INTO WS-SEARCH-KEY.
021300     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
021400          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
021500          CPRA-VERSION-TABLE, DIPL-RETURN-CODE.
021600     MOVE ZERO TO DIPL-RETURN-CODE.
021700
021800     PERFORM 120-LOAD-ONE-DIPLOTYPE THRU 120-EXIT
021900         VARYING WS-WORK-IDX FROM 1 BY 1
022000         UNTIL WS-WORK-IDX > WS-CFLD-SEARCH-COUNT.
022100
022200     MOVE DIPL-VERSION TO WS-CACHED-VERSION.
022300 100-EXIT.
022400     EXIT.
022500
022600 120-LOAD-ONE-DIPLOTYPE.
022700     MOVE "G" TO WS-CFLD-FN.
022800     MOVE WS-CFLD-SEARCH-LIST(WS-WORK-IDX) TO WS-SEARCH-KEY.
022900     MOVE SPACES TO WS-SEARCH-VALUE.
023000     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
023100          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
023200          CPRA-VERSION-TABLE, DIPL-RETURN-CODE.
023300     MOVE ZERO TO DIPL-RETURN-CODE.
023400
023500     PERFORM 130-SPLIT-DIPLOTYPE-KEY THRU 130-EXIT.
023600     PERFORM 140-SORT-KEY-TERMS THRU 140-EXIT.
023700     PERFORM 150-STORE-DIPLOTYPE-ROW THRU 150-EXIT.
023800 120-EXIT.
023900     EXIT.
024000
024100 130-SPLIT-DIPLOTYPE-KEY.
024200     MOVE SPACES TO WS-ANTIGEN-TRIM.
024300     UNSTRING WS-SEARCH-KEY DELIMITED BY ":"
024400         INTO WS-ANTIGEN-TRIM, WS-ANTIGEN-TRIM, WS-ANTIGEN-SCAN-TEXT.
024500     MOVE ZERO TO WS-KEY-TERM-COUNT.
024600     MOVE SPACES TO WS-KEY-TERM(1) WS-KEY-TERM(2)
024700                    WS-KEY-TERM(3) WS-KEY-TERM(4).
024800     UNSTRING WS-ANTIGEN-SCAN-TEXT DELIMITED BY ";"
024900         INTO WS-KEY-TERM(1), WS-KEY-TERM(2), WS-KEY-TERM(3),
025000              WS-KEY-TERM(4)
025100         TALLYING IN WS-KEY-TERM-COUNT.
025200 130-EXIT.
025300     EXIT.
025400
025500*  SIMPLE 4-ELEMENT BUBBLE SORT - A DIPLOTYPE KEY NEVER HAS MORE
025600*  THAN 4 TERMS SO A FULL SORT ROUTINE WOULD BE OVERKILL.
025700 140-SORT-KEY-TERMS.
025800     PERFORM 145-SORT-ONE-PASS THRU 145-EXIT 3 TIMES.
025900 140-EXIT.
026000     EXIT.
026100
026200 145-SORT-ONE-PASS.
026300     PERFORM 148-COMPARE-ADJACENT THRU 148-EXIT
026400         VARYING WS-TERM-IDX FROM 1 BY 1 UNTIL WS-TERM-IDX > 3.
026500 145-EXIT.
026600     EXIT.
026700
026800 148-COMPARE-ADJACENT.
026900     IF WS-KEY-TERM(WS-TERM-IDX) > WS-KEY-TERM(WS-TERM-IDX + 1)
027000         MOVE WS-KEY-TERM(WS-TERM-IDX) TO WS-SWAP-TERM
027100         MOVE WS-KEY-TERM(WS-TERM-IDX + 1) TO WS-KEY-TERM(WS-TERM-IDX)
027200         MOVE WS-SWAP-TERM TO WS-KEY-TERM(WS-TERM-IDX + 1).
027300 148-EXIT.
027400     EXIT.
027500
027600 150-STORE-DIPLOTYPE-ROW.
027700     IF WS-DIP-ROW-COUNT < 800
027800         ADD 1 TO WS-DIP-ROW-COUNT
027900         MOVE WS-SEARCH-VALUE(1:8) TO WS-FREQ-TEXT-WORK
028000         IF WS-FREQ-TEXT-BYTE(2) = "."
028100             MOVE WS-FREQ-TEXT TO WS-DIP-FREQUENCY(WS-DIP-ROW-COUNT)
028200         ELSE
028300             MOVE ZERO TO WS-DIP-FREQUENCY(WS-DIP-ROW-COUNT)
028400         END-IF
028500         PERFORM 170-INDEX-ONE-ROW THRU 170-EXIT
028600             VARYING WS-TERM-IDX FROM 1 BY 1
028700             UNTIL WS-TERM-IDX > WS-KEY-TERM-COUNT.
028800 150-EXIT.
028900     EXIT.
029000
029100 170-INDEX-ONE-ROW.
029200     PERFORM 175-FIND-OR-ADD-ALLELE THRU 175-EXIT.
029300     IF WS-IDX-ROW-COUNT(WS-INDEX-AT) < 60
029400         ADD 1 TO WS-IDX-ROW-COUNT(WS-INDEX-AT)
029500         MOVE WS-DIP-ROW-COUNT TO
029600             WS-IDX-ROW-NUMBER(WS-INDEX-AT,
029700         WS-IDX-ROW-COUNT(WS-INDEX-AT)).
029800 170-EXIT.
029900     EXIT.
030000
030100 175-FIND-OR-ADD-ALLELE.
030200     MOVE "N" TO WS-FOUND-SW.
030300     MOVE ZERO TO WS-INDEX-AT.
030400     PERFORM 178-CHECK-ONE-ALLELE THRU 178-EXIT
030500         VARYING WS-INDEX-AT FROM 1 BY 1
030600         UNTIL WS-INDEX-AT > WS-IDX-ALLELE-COUNT
030700            OR WS-WAS-FOUND.
030800     IF NOT WS-WAS-FOUND
030900         ADD 1 TO WS-IDX-ALLELE-COUNT
031000         MOVE WS-IDX-ALLELE-COUNT TO WS-INDEX-AT
031100         MOVE WS-KEY-TERM(WS-TERM-IDX) TO WS-IDX-ALLELE-NAME(WS-INDEX-AT)
031200         MOVE ZERO TO WS-IDX-ROW-COUNT(WS-INDEX-AT).
031300 175-EXIT.
031400     EXIT.
031500
031600 178-CHECK-ONE-ALLELE.
031700     IF WS-IDX-ALLELE-NAME(WS-INDEX-AT) = WS-KEY-TERM(WS-TERM-IDX)
031800         MOVE "Y" TO WS-FOUND-SW.
031900 178-EXIT.
032000     EXIT.
032100
032200*  09/19/89 JDS - NORMALIZES AND EXPANDS THE PATIENT'S ANTIBODY
032300*  LIST VIA CPRABASE, THEN UNIONS EVERY INDEXED DIPLOTYPE ROW
032400*  TOUCHED BY ANY UNACCEPTABLE ANTIGEN AND SUMS THEIR FREQUENCIES.
032500 200-CALCULATE.
032600     MOVE "200-CALCULATE" TO PARA-NAME.
032700     MOVE ZERO TO DIPL-PRA-VALUE, DIPL-WARNING-COUNT.
032800     MOVE SPACES TO DIPL-UNACCEPTABLE-ANTIGENS.
032900
033000     IF DIPL-ANTIBODY-COUNT = ZERO
033100         GO TO 200-EXIT.
033200
033300     PERFORM 210-NORMALIZE-ANTIBODIES THRU 210-EXIT.
033400     PERFORM 220-EXPAND-ANTIGENS THRU 220-EXIT.
033500
033600     IF DIPL-RETURN-CODE NOT = ZERO
033700         GO TO 200-EXIT.
033800
033900     PERFORM 230-CLEAR-SEEN-ROWS THRU 230-EXIT.
034000     MOVE ZERO TO WS-PRA-ACCUM.
034100     PERFORM 240-UNION-ONE-ANTIGEN THRU 240-EXIT
034200         VARYING WS-ANTIGEN-IDX FROM 1 BY 1
034300         UNTIL WS-ANTIGEN-IDX > WS-ANTIGEN-COUNT-SAVE.
034400     MOVE WS-PRA-ACCUM TO DIPL-PRA-VALUE.
034500
034600     PERFORM 260-CALL-CLAMP THRU 260-EXIT.
034700 200-EXIT.
034800     EXIT.
034900
035000 210-NORMALIZE-ANTIBODIES.
035100     PERFORM 215-NORMALIZE-ONE THRU 215-EXIT
035200         VARYING WS-WORK-IDX FROM 1 BY 1
035300         UNTIL WS-WORK-IDX > DIPL-ANTIBODY-COUNT.
035400 210-EXIT.
035500     EXIT.
035600
035700 215-NORMALIZE-ONE.
035800     MOVE "N" TO WS-BASE-FN.
035900     CALL "CPRABASE" USING WS-BASE-FN, DIPL-VERSION,
036000          CPRA-CONFIG-TABLE, DIPL-ANTIBODY-LIST(WS-WORK-IDX),
036100          WS-BASE-PARSED-ALLELE, WS-BASE-PARSED-TYPE,
036200          DIPL-ANTIBODY-LIST-IO, WS-BASE-EXPAND-RESULT,
036300          WS-BASE-ETHNICITY-LIST, WS-BASE-PRA-VALUE,
036400          WS-BASE-WARNING-LIST, DIPL-RETURN-CODE.
036500     MOVE ZERO TO DIPL-RETURN-CODE.
036600 215-EXIT.
036700     EXIT.
036800
036900*  CALLS CPRABASE'S ANTIGEN-EXPANSION FUNCTION ONCE FOR THE WHOLE
037000*  ANTIBODY LIST - THE FLAT ECHO STRING COMES BACK READY FOR
037100*  OUTPUT AND IS ALSO WHAT THE UNION STEP SCANS TERM BY TERM.
037200 220-EXPAND-ANTIGENS.
037300     MOVE "X" TO WS-BASE-FN.
037400     CALL "CPRABASE" USING WS-BASE-FN, DIPL-VERSION,
037500          CPRA-CONFIG-TABLE, WS-ANTIGEN-TRIM, WS-BASE-PARSED-ALLELE,
037600          WS-BASE-PARSED-TYPE, DIPL-ANTIBODY-LIST-IO,
037700          WS-BASE-EXPAND-RESULT, WS-BASE-ETHNICITY-LIST,
037800          WS-BASE-PRA-VALUE, WS-BASE-WARNING-LIST, DIPL-RETURN-CODE.
037900
038000     MOVE WS-BASE-WARNING-COUNT TO DIPL-WARNING-COUNT.
038100     PERFORM 222-COPY-ONE-WARNING THRU 222-EXIT
038200         VARYING WS-WORK-IDX FROM 1 BY 1
038300         UNTIL WS-WORK-IDX > DIPL-WARNING-COUNT.
038400
038500     IF DIPL-RETURN-CODE = ZERO
038600         MOVE WS-BASE-UNACCEPTABLE-ANTIGENS
038700             TO DIPL-UNACCEPTABLE-ANTIGENS
038800         PERFORM 225-SPLIT-FLAT-ANTIGENS THRU 225-EXIT.
038900 220-EXIT.
039000     EXIT.
039100
039200 222-COPY-ONE-WARNING.
039300     MOVE WS-BASE-WARNING-TEXT(WS-WORK-IDX)
039400         TO DIPL-WARNING-TEXT(WS-WORK-IDX).
039500 222-EXIT.
039600     EXIT.
039700
039800*  10/02/89 JDS - WALKS THE FLAT ECHO STRING ONE BYTE AT A TIME,
039900*  BREAKING OFF A NEW TERM AT EVERY ";", RATHER THAN UNSTRINGING
040000*  INTO A 200-DEEP TARGET LIST.
040100 225-SPLIT-FLAT-ANTIGENS.
040200     MOVE ZERO TO WS-ANTIGEN-COUNT-SAVE.
040300     MOVE DIPL-UNACCEPTABLE-ANTIGENS TO WS-ANTIGEN-SCAN-WORK.
040400     MOVE SPACES TO WS-ANTIGEN-TRIM.
040500     MOVE ZERO TO WS-ANTIGEN-TRIM-LTH.
040600     PERFORM 226-SCAN-ONE-BYTE THRU 226-EXIT
040700         VARYING WS-TERM-IDX FROM 1 BY 1 UNTIL WS-TERM-IDX > 4000.
040800     PERFORM 227-FLUSH-ONE-TERM THRU 227-EXIT.
040900 225-EXIT.
041000     EXIT.
041100
041200 226-SCAN-ONE-BYTE.
041300     IF WS-ANTIGEN-SCAN-BYTE(WS-TERM-IDX) = ";"
041400         PERFORM 227-FLUSH-ONE-TERM THRU 227-EXIT
041500     ELSE IF WS-ANTIGEN-SCAN-BYTE(WS-TERM-IDX) NOT = SPACE
041600            AND WS-ANTIGEN-TRIM-LTH < 40
041700         ADD 1 TO WS-ANTIGEN-TRIM-LTH
041800         MOVE WS-ANTIGEN-SCAN-BYTE(WS-TERM-IDX)
041900             TO WS-ANTIGEN-TRIM-BYTES(WS-ANTIGEN-TRIM-LTH).
042000 226-EXIT.
042100     EXIT.
042200
042300 227-FLUSH-ONE-TERM.
042400     IF WS-ANTIGEN-TRIM-LTH > ZERO AND WS-ANTIGEN-COUNT-SAVE < 200
042500         ADD 1 TO WS-ANTIGEN-COUNT-SAVE
042600         MOVE WS-ANTIGEN-TRIM TO WS-ANTIGEN-SAVE(WS-ANTIGEN-COUNT-SAVE).
042700     MOVE SPACES TO WS-ANTIGEN-TRIM.
042800     MOVE ZERO TO WS-ANTIGEN-TRIM-LTH.
042900 227-EXIT.
043000     EXIT.
043100
043200 230-CLEAR-SEEN-ROWS.
043300     PERFORM 235-CLEAR-ONE-ROW THRU 235-EXIT
043400         VARYING WS-ROW-IDX FROM 1 BY 1
043500         UNTIL WS-ROW-IDX > WS-DIP-ROW-COUNT.
043600 230-EXIT.
043700     EXIT.
043800
043900 235-CLEAR-ONE-ROW.
044000     MOVE "N" TO WS-ROW-SEEN(WS-ROW-IDX).
044100 235-EXIT.
044200     EXIT.
044300
044400*  03/02/90 JDS - UNIONS EVERY DIPLOTYPE ROW INDEXED UNDER THIS
044500*  ANTIGEN INTO THE RUNNING TOTAL, SKIPPING A ROW ALREADY COUNTED
044600*  VIA A DIFFERENT ANTIGEN (TCKT#2113).
044700 240-UNION-ONE-ANTIGEN.
044800     PERFORM 245-FIND-ANTIGEN-INDEX THRU 245-EXIT.
044900     IF WS-WAS-FOUND
045000         PERFORM 248-ADD-UNSEEN-ROW THRU 248-EXIT
045100             VARYING WS-ROW-PTR-IDX FROM 1 BY 1
045200             UNTIL WS-ROW-PTR-IDX > WS-IDX-ROW-COUNT(WS-INDEX-AT).
045300 240-EXIT.
045400     EXIT.
045500
045600 245-FIND-ANTIGEN-INDEX.
045700     MOVE "N" TO WS-FOUND-SW.
045800     MOVE ZERO TO WS-INDEX-AT.
045900     PERFORM 246-CHECK-ONE-INDEX-ENTRY THRU 246-EXIT
046000         VARYING WS-INDEX-AT FROM 1 BY 1
046100         UNTIL WS-INDEX-AT > WS-IDX-ALLELE-COUNT
046200            OR WS-WAS-FOUND.
046300 245-EXIT.
046400     EXIT.
046500
046600 246-CHECK-ONE-INDEX-ENTRY.
046700     IF WS-IDX-ALLELE-NAME(WS-INDEX-AT) = WS-ANTIGEN-SAVE(WS-ANTIGEN-IDX)
046800         MOVE "Y" TO WS-FOUND-SW.
046900 246-EXIT.
047000     EXIT.
047100
047200 248-ADD-UNSEEN-ROW.
047300     MOVE WS-IDX-ROW-NUMBER(WS-INDEX-AT, WS-ROW-PTR-IDX) TO WS-ROW-IDX.
047400     IF WS-ROW-SEEN(WS-ROW-IDX) NOT = "Y"
047500         MOVE "Y" TO WS-ROW-SEEN(WS-ROW-IDX)
047600         ADD WS-DIP-FREQUENCY(WS-ROW-IDX) TO WS-PRA-ACCUM.
047700 248-EXIT.
047800     EXIT.
047900
048000 260-CALL-CLAMP.
048100     MOVE "L" TO WS-BASE-FN.
048200     MOVE DIPL-PRA-VALUE TO WS-BASE-PRA-VALUE.
048300     MOVE DIPL-WARNING-COUNT TO WS-BASE-WARNING-COUNT.
048400     PERFORM 265-COPY-WARNING-TO-BASE THRU 265-EXIT
048500         VARYING WS-WORK-IDX FROM 1 BY 1
048600         UNTIL WS-WORK-IDX > DIPL-WARNING-COUNT.
048700
048800     CALL "CPRABASE" USING WS-BASE-FN, DIPL-VERSION,
048900          CPRA-CONFIG-TABLE, WS-ANTIGEN-TRIM, WS-BASE-PARSED-ALLELE,
049000          WS-BASE-PARSED-TYPE, DIPL-ANTIBODY-LIST-IO,
049100          WS-BASE-EXPAND-RESULT, WS-BASE-ETHNICITY-LIST,
049200          WS-BASE-PRA-VALUE, WS-BASE-WARNING-LIST, DIPL-RETURN-CODE.
049300
049400     MOVE WS-BASE-PRA-VALUE TO DIPL-PRA-VALUE.
049500     MOVE WS-BASE-WARNING-COUNT TO DIPL-WARNING-COUNT.
049600     PERFORM 268-COPY-WARNING-FROM-BASE THRU 268-EXIT
049700         VARYING WS-WORK-IDX FROM 1 BY 1
049800         UNTIL WS-WORK-IDX > DIPL-WARNING-COUNT.
049900 260-EXIT.
050000     EXIT.
050100
050200 265-COPY-WARNING-TO-BASE.
050300     MOVE DIPL-WARNING-TEXT(WS-WORK-IDX)
050400         TO WS-BASE-WARNING-TEXT(WS-WORK-IDX).
050500 265-EXIT.
050600     EXIT.
050700
050800 268-COPY-WARNING-FROM-BASE.
050900     MOVE WS-BASE-WARNING-TEXT(WS-WORK-IDX)
051000         TO DIPL-WARNING-TEXT(WS-WORK-IDX).
051100 268-EXIT.
051200     EXIT.
051300
051400*  11/18/94 MM - DUMPS THE VERSION'S RAW CONFIGURATION FOR THE
051500*  CPRACHK SELF-CHECK REPORT.  EXISTENCE CHECKS ONLY - NO
051600*  CROSS-VALIDATION IS PERFORMED HERE BEYOND FLAGGING A MISSING
051700*  hlaEthnicFrequencies ENTRY.
051800 300-SELFCHECK.
051900     MOVE "300-SELFCHECK" TO PARA-NAME.
052000     MOVE SPACES TO CPRA-SELFCHECK-REC.
052100     MOVE ZERO TO CHKD-WARNING-COUNT.
052200     MOVE DIPL-VERSION TO CHKD-VERSION.
052300     MOVE "diplotype" TO CHKD-CALCULATOR.
052400
052500     MOVE "G" TO WS-CFLD-FN.
052600     STRING "hlaCpraCalculatorDescription:" DELIMITED BY SIZE
052700            DIPL-VERSION DELIMITED BY SPACE
052800            INTO WS-SEARCH-KEY.
052900     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
053000          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
053100          CPRA-VERSION-TABLE, DIPL-RETURN-CODE.
053200     MOVE WS-SEARCH-VALUE(1:200) TO CHKD-DESCRIPTION.
053300
053400     MOVE "G" TO WS-CFLD-FN.
053500     STRING "hlaEthnicities:" DELIMITED BY SIZE
053600            DIPL-VERSION DELIMITED BY SPACE
053700            INTO WS-SEARCH-KEY.
053800     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
053900          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
054000          CPRA-VERSION-TABLE, DIPL-RETURN-CODE.
054100     MOVE ZERO TO CHKD-ETHNICITY-COUNT.
054200     UNSTRING WS-SEARCH-VALUE DELIMITED BY ";"
054300         INTO CHKD-ETHNICITY-NAME(1), CHKD-ETHNICITY-NAME(2),
054400              CHKD-ETHNICITY-NAME(3), CHKD-ETHNICITY-NAME(4)
054500         TALLYING IN CHKD-ETHNICITY-COUNT.
054600
054700     MOVE "G" TO WS-CFLD-FN.
054800     STRING "hlaEthnicFrequencies:" DELIMITED BY SIZE
054900            DIPL-VERSION DELIMITED BY SPACE
055000            INTO WS-SEARCH-KEY.
055100     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
055200          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
055300          CPRA-VERSION-TABLE, DIPL-RETURN-CODE.
055400     MOVE ZERO TO CHKD-ETHNIC-FREQ-COUNT.
055500     IF WS-SEARCH-VALUE = SPACES
055600         ADD 1 TO CHKD-WARNING-COUNT
055700         MOVE "Missing hlaEthnicFrequencies for this version."
055800             TO CHKD-WARNING-TEXT(CHKD-WARNING-COUNT)
055900     ELSE
056000         PERFORM 310-SPLIT-ETHNIC-FREQS THRU 310-EXIT.
056100
056200     MOVE "G" TO WS-CFLD-FN.
056300     STRING "hlaAlleles:" DELIMITED BY SIZE
056400            DIPL-VERSION DELIMITED BY SPACE
056500            INTO WS-SEARCH-KEY.
056600     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
056700          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
056800          CPRA-VERSION-TABLE, DIPL-RETURN-CODE.
056900     MOVE ZERO TO CHKD-ALLELE-COUNT.
057000     UNSTRING WS-SEARCH-VALUE DELIMITED BY ";"
057100         INTO CHKD-ALLELE-NAME(1), CHKD-ALLELE-NAME(2),
057200              CHKD-ALLELE-NAME(3), CHKD-ALLELE-NAME(4),
057300              CHKD-ALLELE-NAME(5), CHKD-ALLELE-NAME(6),
057400              CHKD-ALLELE-NAME(7), CHKD-ALLELE-NAME(8),
057500              CHKD-ALLELE-NAME(9), CHKD-ALLELE-NAME(10),
057600              CHKD-ALLELE-NAME(11), CHKD-ALLELE-NAME(12),
057700              CHKD-ALLELE-NAME(13), CHKD-ALLELE-NAME(14),
057800              CHKD-ALLELE-NAME(15), CHKD-ALLELE-NAME(16),
057900              CHKD-ALLELE-NAME(17), CHKD-ALLELE-NAME(18),
058000              CHKD-ALLELE-NAME(19), CHKD-ALLELE-NAME(20)
058100         TALLYING IN CHKD-ALLELE-COUNT.
058200
058300     MOVE "G" TO WS-CFLD-FN.
058400     STRING "hlaAllelesWithFrequencies:" DELIMITED BY SIZE
058500            DIPL-VERSION DELIMITED BY SPACE
058600            INTO WS-SEARCH-KEY.
058700     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
058800          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
058900          CPRA-VERSION-TABLE, DIPL-RETURN-CODE.
059000     MOVE ZERO TO CHKD-ALLELE-FREQ-COUNT.
059100     UNSTRING WS-SEARCH-VALUE DELIMITED BY ";"
059200         INTO CHKD-ALLELE-FREQ-NAME(1), CHKD-ALLELE-FREQ-NAME(2),
059300              CHKD-ALLELE-FREQ-NAME(3), CHKD-ALLELE-FREQ-NAME(4),
059400              CHKD-ALLELE-FREQ-NAME(5), CHKD-ALLELE-FREQ-NAME(6),
059500              CHKD-ALLELE-FREQ-NAME(7), CHKD-ALLELE-FREQ-NAME(8),
059600              CHKD-ALLELE-FREQ-NAME(9), CHKD-ALLELE-FREQ-NAME(10),
059700              CHKD-ALLELE-FREQ-NAME(11), CHKD-ALLELE-FREQ-NAME(12),
059800              CHKD-ALLELE-FREQ-NAME(13), CHKD-ALLELE-FREQ-NAME(14),
059900              CHKD-ALLELE-FREQ-NAME(15), CHKD-ALLELE-FREQ-NAME(16),
060000              CHKD-ALLELE-FREQ-NAME(17), CHKD-ALLELE-FREQ-NAME(18),
060100              CHKD-ALLELE-FREQ-NAME(19), CHKD-ALLELE-FREQ-NAME(20)
060200         TALLYING IN CHKD-ALLELE-FREQ-COUNT.
060300     MOVE ZERO TO DIPL-RETURN-CODE.
060400 300-EXIT.
060500     EXIT.
060600
060700 310-SPLIT-ETHNIC-FREQS.
060800     PERFORM 315-STORE-ONE-ETHNIC-FREQ THRU 315-EXIT
060900         VARYING WS-WORK-IDX FROM 1 BY 1 UNTIL WS-WORK-IDX > 4.
061000 310-EXIT.
061100     EXIT.
061200
061300 315-STORE-ONE-ETHNIC-FREQ.
061400     UNSTRING WS-SEARCH-VALUE DELIMITED BY ";"
061500         INTO WS-ANTIGEN-TRIM
061600         WITH POINTER WS-ROW-IDX
061700         TALLYING IN WS-ANTIGEN-COUNT-SAVE.
061800     IF WS-ANTIGEN-TRIM NOT = SPACES
061900         ADD 1 TO CHKD-ETHNIC-FREQ-COUNT
062000         MOVE WS-ANTIGEN-TRIM(1:8) TO WS-FREQ-TEXT-WORK
062100         IF WS-FREQ-TEXT-BYTE(2) = "."
062200             MOVE WS-FREQ-TEXT
062300                 TO CHKD-ETHNIC-FREQ-VALUE(CHKD-ETHNIC-FREQ-COUNT).
062400 315-EXIT.
062500     EXIT.
