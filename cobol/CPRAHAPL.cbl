000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM-ID.  CPRAHAPL
000400*  HAPLOTYPE-METHOD CPRA CALCULATOR - DETERMINES THE ALLELES IN
000500*  USE FOR ONE PATIENT, DRIVES CPRAHLPR ONCE PER NON-EMPTY SUBSET
000600*  OF THOSE ALLELES TO BUILD THE S1..S5 LEVEL X ETHNICITY MATRIX,
000700*  THEN APPLIES THE INCLUSION-EXCLUSION FORMULA AND THE ETHNIC
000800*  WEIGHTING TO GET ONE OVERALL CPRA.  A SELF-CHECK ENTRY POINT
000900*  DUMPS THE VERSION'S RAW CONFIGURATION FOR THE QA REPORT.
001000*
001100*  CHANGE LOG
001200*  09/26/89  JDS   INITIAL VERSION.
001300*  04/03/91  RKL   TCKT#4471 - ALLELES-IN-USE CAPPED AT 5 PER THE
001400*                  UNOS MODEL, EXCESS ALLELES NOW WARNED AND
001500*                  DROPPED INSTEAD OF OVERRUNNING THE SUBSET TABLE.
001600*  11/18/94  MM    TCKT#5872 - SELF-CHECK ENTRY POINT ADDED.
001700*  12/09/98  KAL   Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN
001800*                  THIS MODULE, NO CHANGE REQUIRED.
001900*  05/02/01  PJB   TCKT#7261 - OVERALL CPRA NOW RETURNS A NON-ZERO
002000*                  CODE INSTEAD OF ABENDING WHEN hlaEthnicFrequencies
002100*                  OR hlaEthnicities IS MISSING - CPRAMAIN DECIDES
002200*                  WHETHER TO STOP THE JOB.
002300******************************************************************
002400 PROGRAM-ID.  CPRAHAPL.
002500 AUTHOR. JON SAYLES.
002600 INSTALLATION. COBOL DEVELOPMENT CENTER.
002700 DATE-WRITTEN. 09/26/89.
002800 DATE-COMPILED. 09/26/89.
002900 SECURITY. NON-CONFIDENTIAL.
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100*  04/03/91 RKL - THE PATIENT'S REPORTABLE ALLELES-IN-USE, COPIED
004200*  STRAIGHT OUT OF CPRABASE'S ALLELE-GROUPED EXPAND RESULT, CAPPED
004300*  AT 5 (THE UNOS MODEL NEVER EXPECTS MORE LOCI THAN THAT).
004400 01  WS-ALLELES-IN-USE.
004500     05  WS-ALLELE-USE-COUNT          PIC 9(1) COMP.
004600     05  WS-ALLELE-USE-ENTRY OCCURS 5 TIMES.
004700         10  WS-USE-ALLELE             PIC X(10).
004800         10  WS-USE-TYPE-COUNT         PIC 9(2) COMP.
004900         10  WS-USE-TYPES OCCURS 30 TIMES PIC X(30).
005000
005100*  ONE SUBSET, BUILT FRESH FOR EVERY BIT PATTERN AND HANDED TO
005200*  CPRAHLPR - SAME SHAPE AS HLPR-SUBSET IN CPRAHLPR'S LINKAGE.
005300 01  WS-SUBSET-WORK.
005400     05  WS-SUBSET-ENTRY OCCURS 5 TIMES.
005500         10  WS-SUBSET-ALLELE          PIC X(10).
005600         10  WS-SUBSET-TYPE-COUNT      PIC 9(2) COMP.
005700         10  WS-SUBSET-TYPES OCCURS 30 TIMES PIC X(30).
005800
005900*  04/03/91 RKL - POWERS OF TWO FOR THE 5 POSSIBLE ALLELE-IN-USE
006000*  BIT POSITIONS, BUILT ONCE AT 140-GENERATE-LEVELS TIME SO
006100*  147-TEST-ONE-BIT CAN TEST A BIT WITH PLAIN DIVIDE ARITHMETIC
006200*  INSTEAD OF AN INTRINSIC FUNCTION.
006300 01  WS-BIT-WEIGHT-TABLE.
006400     05  WS-BIT-WEIGHT OCCURS 5 TIMES PIC S9(4) COMP.
006500
006600*  RUNS FOR THE WHOLE ENUMERATION - CPRAHLPR ADDS INTO IT ONE
006700*  SUBSET AT A TIME, SO IT IS ZEROED ONCE AND PASSED UNCHANGED
006800*  ACROSS EVERY CALL.
006900 01  WS-LEVEL-ETHNIC-MATRIX.
007000     05  WS-LEVEL-ROW OCCURS 5 TIMES.
007100         10  WS-LEVEL-VALUE OCCURS 4 TIMES PIC S9V9(6).
007200
007300 01  WS-ETHNIC-CPRA-WORK.
007400     05  WS-ETHNIC-CPRA OCCURS 4 TIMES PIC S9V9(6).
007500 01  WS-ETHNIC-INNER                  PIC S9V9(6).
007600 01  WS-ETHNIC-SQUARED                PIC S9V9(6).
007700
007800 01  WS-ETHNIC-CONFIG-WORK.
007900     05  WS-CONFIG-ETHNIC-COUNT        PIC 9(1) COMP.
008000     05  WS-CONFIG-ETHNIC-NAME OCCURS 4 TIMES PIC X(40).
008100     05  WS-CONFIG-WEIGHT-COUNT        PIC 9(1) COMP.
008200     05  WS-CONFIG-WEIGHT OCCURS 4 TIMES PIC S9V9(6).
008300
008400*  04/03/91 RKL - FREQUENCY/WEIGHT TEXT ARRIVES OFF THE CSV AS
008500*  "D.DDDDDD" - MOVING IT THROUGH THIS EDITED PICTURE AND BACK
008600*  OUT AGAIN DE-EDITS IT WITHOUT HAND-ROLLED DIGIT ARITHMETIC.
008700 01  WS-FREQ-TEXT-WORK.
008800     05  WS-FREQ-TEXT                  PIC 9.9(6).
008900 01  WS-FREQ-TEXT-BYTES REDEFINES WS-FREQ-TEXT-WORK.
009000     05  WS-FREQ-TEXT-BYTE OCCURS 8 TIMES PIC X(01).
009100
009200*  09/26/89 JDS - ONE TRIMMED TERM BEING ASSEMBLED OUT OF A FLAT
009300*  ";"-DELIMITED CONFIG VALUE, BYTE BY BYTE.
009400 01  WS-ETHNIC-TRIM-WORK.
009500     05  WS-ETHNIC-TRIM                PIC X(40).
009600     05  WS-ETHNIC-TRIM-LTH            PIC S9(4) COMP.
009700 01  WS-ETHNIC-TRIM-VIEW REDEFINES WS-ETHNIC-TRIM-WORK.
009800     05  WS-ETHNIC-TRIM-BYTES OCCURS 40 TIMES PIC X(01).
009900     05  FILLER                        PIC X(02).
010000
010100*  09/26/89 JDS - FLAT ";"-JOINED CONFIG VALUE UNDER SCAN.
010200 01  WS-ETHNIC-SCAN-WORK.
010300     05  WS-ETHNIC-SCAN-TEXT           PIC X(4000).
010400 01  WS-ETHNIC-SCAN-BYTES REDEFINES WS-ETHNIC-SCAN-WORK.
010500     05  WS-ETHNIC-SCAN-BYTE OCCURS 4000 TIMES PIC X(01).
010600
010700 01  WS-WORK-FIELDS.
010800     05  WS-WORK-IDX                   PIC S9(4) COMP.
010900     05  WS-BIT-IDX                     PIC S9(4) COMP.
011000     05  WS-BITMASK                     PIC S9(4) COMP.
011100     05  WS-BITMASK-LIMIT               PIC S9(4) COMP.
011200     05  WS-POWER-OF-TWO                PIC S9(4) COMP.
011300     05  WS-LEVEL                       PIC S9(4) COMP.
011400     05  WS-POPCOUNT                    PIC S9(4) COMP.
011500     05  WS-SUBSET-SLOT                 PIC S9(4) COMP.
011600     05  WS-ETHNIC-IDX                  PIC S9(4) COMP.
011700     05  WS-TYPE-IDX                     PIC S9(4) COMP.
011800     05  WS-BIT-IDX-REM                  PIC S9(4) COMP.
011900     05  WS-BIT-VALUE                     PIC S9(4) COMP.
012000     05  WS-SCAN-POINTER                PIC S9(4) COMP.
012100     05  WS-SCAN-COUNT                   PIC S9(4) COMP.
012200
012300 01  WS-SEARCH-KEY                      PIC X(200).
012400 01  WS-SEARCH-VALUE                    PIC X(4000).
012500
012600 01  WS-CFLD-FN                          PIC X(01).
012700 01  WS-CFLD-SEARCH-RESULTS.
012800     05  WS-CFLD-SEARCH-COUNT            PIC 9(4) COMP.
012900     05  WS-CFLD-SEARCH-LIST OCCURS 500 TIMES PIC X(200).
013000
013100*  SCRATCH PASS-THROUGH FOR CPRAHLPR - MATCHES HLPR-WARNING-LIST
013200*  AND HLPR-RETURN-CODE EXACTLY, ONE SLOT PER CALL.
013300 01  WS-HLPR-WARNING-LIST.
013400     05  WS-HLPR-WARNING-COUNT           PIC 9(2) COMP.
013500     05  WS-HLPR-WARNING-TEXT OCCURS 10 TIMES PIC X(200).
013600 01  WS-HLPR-RETURN-CODE                 PIC S9(4) COMP.
013700
013800*  SCRATCH PASS-THROUGH MATCHING CPRABASE'S OWN LINKAGE SHAPE.
013900 01  WS-BASE-FN                          PIC X(01).
014000 01  WS-BASE-PARSED-ALLELE               PIC X(10).
014100 01  WS-BASE-PARSED-TYPE                 PIC X(30).
014200 01  WS-BASE-EXPAND-RESULT.
014300     05  WS-BASE-UNACCEPTABLE-ANTIGENS   PIC X(4000).
014400     05  WS-BASE-ALLELE-GROUP-COUNT      PIC 9(2) COMP.
014500     05  WS-BASE-ALLELE-GROUP OCCURS 20 TIMES.
014600         10  WS-BASE-GROUP-ALLELE         PIC X(10).
014700         10  WS-BASE-GROUP-TYPE-COUNT     PIC 9(2) COMP.
014800         10  WS-BASE-GROUP-TYPES OCCURS 30 TIMES PIC X(30).
014900 01  WS-BASE-ETHNICITY-LIST.
015000     05  WS-BASE-ETHNICITY-COUNT         PIC 9(1) COMP.
015100     05  WS-BASE-ETHNICITY-NAME OCCURS 4 TIMES PIC X(40).
015200 01  WS-BASE-PRA-VALUE                   PIC S9V9(6).
015300 01  WS-BASE-WARNING-LIST.
015400     05  WS-BASE-WARNING-COUNT           PIC 9(2) COMP.
015500     05  WS-BASE-WARNING-TEXT OCCURS 10 TIMES PIC X(200).
015600
015700 COPY CPRAVTAB.
015800
015900 COPY ABENDREC.
016000
016100 LINKAGE SECTION.
016200 01  HAPL-FUNCTION-CODE                  PIC X(01).
016300     88  HAPL-FN-CALCULATE              VALUE "C".
016400     88  HAPL-FN-SELFCHECK              VALUE "S".
016500
016600 01  HAPL-VERSION                        PIC X(40).
016700
016800 COPY CPRACFG.
016900
017000 01  HAPL-ANTIBODY-LIST-IO.
017100     05  HAPL-ANTIBODY-COUNT             PIC 9(3) COMP.
017200     05  HAPL-ANTIBODY-LIST OCCURS 60 TIMES PIC X(40).
017300
017400 01  HAPL-PRA-VALUE                      PIC S9V9(6).
017500
017600 01  HAPL-UNACCEPTABLE-ANTIGENS           PIC X(4000).
017700
017800 01  HAPL-ETHNIC-RESULT.
017900     05  HAPL-ETHNIC-COUNT               PIC 9(1) COMP.
018000     05  HAPL-ETHNIC-ENTRY OCCURS 4 TIMES.
018100         10  HAPL-ETHNIC-NAME             PIC X(40).
018200         10  HAPL-ETHNIC-PRA              PIC S9V9(6).
018300
018400 01  HAPL-WARNING-LIST.
018500     05  HAPL-WARNING-COUNT              PIC 9(2) COMP.
018600     05  HAPL-WARNING-TEXT OCCURS 10 TIMES PIC X(200).
018700
018800 COPY CPRACHKD.
018900
019000 01  HAPL-RETURN-CODE                    PIC S9(4) COMP.
019100
019200 PROCEDURE DIVISION USING HAPL-FUNCTION-CODE, HAPL-VERSION,
019300          CPRA-CONFIG-TABLE, HAPL-ANTIBODY-LIST-IO, HAPL-PRA-VALUE,
019400          HAPL-UNACCEPTABLE-ANTIGENS, HAPL-ETHNIC-RESULT,
019500          HAPL-WARNING-LIST, CPRA-SELFCHECK-REC, HAPL-RETURN-CODE.
019600
019700 000-HOUSEKEEPING.
019800     MOVE "CPRAHAPL" TO ABEND-PROGRAM-ID.
019900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020000     MOVE ZERO TO HAPL-RETURN-CODE.
020100
020200     IF HAPL-FN-CALCULATE
020300         PERFORM 100-CALCULATE THRU 100-EXIT
020400     ELSE IF HAPL-FN-SELFCHECK
020500         PERFORM 300-SELFCHECK THRU 300-EXIT
020600     ELSE
020700         MOVE 12 TO HAPL-RETURN-CODE.
020800 000-EXIT.
020900     GOBACK.
021000
021100 100-CALCULATE.
021200     MOVE "100-CALCULATE" TO PARA-NAME.
021300     MOVE ZERO TO HAPL-PRA-VALUE, HAPL-WARNING-COUNT, HAPL-ETHNIC-COUNT.
021400     MOVE SPACES TO HAPL-UNACCEPTABLE-ANTIGENS.
021500
021600     IF HAPL-ANTIBODY-COUNT = ZERO
021700         GO TO 100-EXIT.
021800
021900     PERFORM 110-NORMALIZE-ANTIBODIES THRU 110-EXIT.
022000     PERFORM 120-EXPAND-ANTIGENS THRU 120-EXIT.
022100     IF HAPL-RETURN-CODE NOT = ZERO
022200         GO TO 100-EXIT.
022300
022400     PERFORM 130-BUILD-ALLELES-IN-USE THRU 130-EXIT.
022500     PERFORM 140-GENERATE-LEVELS THRU 140-EXIT.
022600     PERFORM 150-COMPUTE-ETHNIC-CPRA THRU 150-EXIT.
022700     PERFORM 160-COMPUTE-OVERALL-CPRA THRU 160-EXIT.
022800     IF HAPL-RETURN-CODE NOT = ZERO
022900         GO TO 100-EXIT.
023000
023100     PERFORM 170-CALL-CLAMP THRU 170-EXIT.
023200 100-EXIT.
023300     EXIT.
023400
023500 110-NORMALIZE-ANTIBODIES.
023600     PERFORM 115-NORMALIZE-ONE THRU 115-EXIT
023700         VARYING WS-WORK-IDX FROM 1 BY 1
023800         UNTIL WS-WORK-IDX > HAPL-ANTIBODY-COUNT.
023900 110-EXIT.
024000     EXIT.
024100
024200 115-NORMALIZE-ONE.
024300     MOVE "N" TO WS-BASE-FN.
024400     CALL "CPRABASE" USING WS-BASE-FN, HAPL-VERSION,
024500          CPRA-CONFIG-TABLE, HAPL-ANTIBODY-LIST(WS-WORK-IDX),
024600          WS-BASE-PARSED-ALLELE, WS-BASE-PARSED-TYPE,
024700          HAPL-ANTIBODY-LIST-IO, WS-BASE-EXPAND-RESULT,
024800          WS-BASE-ETHNICITY-LIST, WS-BASE-PRA-VALUE,
024900          WS-BASE-WARNING-LIST, HAPL-RETURN-CODE.
025000     MOVE ZERO TO HAPL-RETURN-CODE.
025100 115-EXIT.
025200     EXIT.
025300
025400 120-EXPAND-ANTIGENS.
025500     MOVE "X" TO WS-BASE-FN.
025600     CALL "CPRABASE" USING WS-BASE-FN, HAPL-VERSION,
025700          CPRA-CONFIG-TABLE, WS-ETHNIC-TRIM, WS-BASE-PARSED-ALLELE,
025800          WS-BASE-PARSED-TYPE, HAPL-ANTIBODY-LIST-IO,
025900          WS-BASE-EXPAND-RESULT, WS-BASE-ETHNICITY-LIST,
026000          WS-BASE-PRA-VALUE, WS-BASE-WARNING-LIST, HAPL-RETURN-CODE.
026100
026200     MOVE WS-BASE-WARNING-COUNT TO HAPL-WARNING-COUNT.
026300     PERFORM 122-COPY-ONE-WARNING THRU 122-EXIT
026400         VARYING WS-WORK-IDX FROM 1 BY 1
026500         UNTIL WS-WORK-IDX > HAPL-WARNING-COUNT.
026600
026700     IF HAPL-RETURN-CODE = ZERO
026800         MOVE WS-BASE-UNACCEPTABLE-ANTIGENS
026900             TO HAPL-UNACCEPTABLE-ANTIGENS.
027000 120-EXIT.
027100     EXIT.
027200
027300 122-COPY-ONE-WARNING.
027400     MOVE WS-BASE-WARNING-TEXT(WS-WORK-IDX)
027500         TO HAPL-WARNING-TEXT(WS-WORK-IDX).
027600 122-EXIT.
027700     EXIT.
027800
027900*  04/03/91 RKL - CPRABASE HAS ALREADY FILTERED BASE-ALLELE-GROUP
028000*  DOWN TO ONLY THE REPORTABLE ALLELES THE PATIENT ACTUALLY HAS
028100*  AN UNACCEPTABLE ANTIGEN FOR - WE JUST CAP IT AT 5 AND WARN IF
028200*  THE VERSION SOMEHOW CONFIGURED MORE LOCI THAN THE UNOS MODEL
028300*  EXPECTS.
028400 130-BUILD-ALLELES-IN-USE.
028500     MOVE ZERO TO WS-ALLELE-USE-COUNT.
028600     PERFORM 135-COPY-ONE-GROUP THRU 135-EXIT
028700         VARYING WS-WORK-IDX FROM 1 BY 1
028800         UNTIL WS-WORK-IDX > WS-BASE-ALLELE-GROUP-COUNT
028900            OR WS-WORK-IDX > 5.
029000
029100     IF WS-BASE-ALLELE-GROUP-COUNT > 5
029200         IF HAPL-WARNING-COUNT < 10
029300             ADD 1 TO HAPL-WARNING-COUNT
029400             MOVE "More than 5 alleles in use - extra alleles dropped."
029500                 TO HAPL-WARNING-TEXT(HAPL-WARNING-COUNT).
029600 130-EXIT.
029700     EXIT.
029800
029900 135-COPY-ONE-GROUP.
030000     ADD 1 TO WS-ALLELE-USE-COUNT.
030100     MOVE WS-BASE-GROUP-ALLELE(WS-WORK-IDX)
030200         TO WS-USE-ALLELE(WS-ALLELE-USE-COUNT).
030300     MOVE WS-BASE-GROUP-TYPE-COUNT(WS-WORK-IDX)
030400         TO WS-USE-TYPE-COUNT(WS-ALLELE-USE-COUNT).
030500     PERFORM 136-COPY-ONE-TYPE THRU 136-EXIT
030600         VARYING WS-BIT-IDX FROM 1 BY 1
030700         UNTIL WS-BIT-IDX > WS-USE-TYPE-COUNT(WS-ALLELE-USE-COUNT).
030800 135-EXIT.
030900     EXIT.
031000
031100 136-COPY-ONE-TYPE.
031200     MOVE WS-BASE-GROUP-TYPES(WS-WORK-IDX, WS-BIT-IDX)
031300         TO WS-USE-TYPES(WS-ALLELE-USE-COUNT, WS-BIT-IDX).
031400 136-EXIT.
031500     EXIT.
031600
031700*  09/26/89 JDS - WALKS EVERY NON-EMPTY SUBSET OF THE ALLELES IN
031800*  USE AS A BIT PATTERN FROM 1 TO 2**N-1, CALLING CPRAHLPR ONCE
031900*  PER SUBSET.  THE MATRIX PERSISTS ACROSS THE WHOLE LOOP SO EACH
032000*  CALL JUST ADDS ITS OWN COMBINATIONS' FREQUENCIES INTO IT.
032100 140-GENERATE-LEVELS.
032200     INITIALIZE WS-LEVEL-ETHNIC-MATRIX.
032300     MOVE 1 TO WS-POWER-OF-TWO.
032400     PERFORM 141-DOUBLE-FOR-EACH-ALLELE THRU 141-EXIT
032500         VARYING WS-WORK-IDX FROM 1 BY 1
032600         UNTIL WS-WORK-IDX > WS-ALLELE-USE-COUNT.
032700     COMPUTE WS-BITMASK-LIMIT = WS-POWER-OF-TWO - 1.
032800
032900     PERFORM 145-DO-ONE-SUBSET THRU 145-EXIT
033000         VARYING WS-BITMASK FROM 1 BY 1
033100         UNTIL WS-BITMASK > WS-BITMASK-LIMIT.
033200 140-EXIT.
033300     EXIT.
033400
033500 141-DOUBLE-FOR-EACH-ALLELE.
033600     MOVE WS-POWER-OF-TWO TO WS-BIT-WEIGHT(WS-WORK-IDX).
033700     COMPUTE WS-POWER-OF-TWO = WS-POWER-OF-TWO * 2.
033800 141-EXIT.
033900     EXIT.
034000
034100 145-DO-ONE-SUBSET.
034200     MOVE ZERO TO WS-POPCOUNT, WS-SUBSET-SLOT.
034300     PERFORM 147-TEST-ONE-BIT THRU 147-EXIT
034400         VARYING WS-BIT-IDX FROM 1 BY 1
034500         UNTIL WS-BIT-IDX > WS-ALLELE-USE-COUNT.
034600
034700     MOVE WS-POPCOUNT TO WS-LEVEL.
034800     CALL "CPRAHLPR" USING HAPL-VERSION, CPRA-CONFIG-TABLE,
034900          WS-LEVEL, WS-SUBSET-WORK, WS-LEVEL-ETHNIC-MATRIX,
035000          WS-HLPR-WARNING-LIST, WS-HLPR-RETURN-CODE.
035100
035200     PERFORM 148-COPY-ONE-HLPR-WARNING THRU 148-EXIT
035300         VARYING WS-WORK-IDX FROM 1 BY 1
035400         UNTIL WS-WORK-IDX > WS-HLPR-WARNING-COUNT
035500            OR HAPL-WARNING-COUNT >= 10.
035600 145-EXIT.
035700     EXIT.
035800
035900*  04/03/91 RKL - TESTS BIT WS-BIT-IDX OF WS-BITMASK WITH PLAIN
036000*  DIVIDE ARITHMETIC (QUOTIENT = BITMASK / WEIGHT, BIT = QUOTIENT
036100*  REM 2) - NO INTRINSIC FUNCTION NEEDED.  A SET BIT MEANS
036200*  ALLELE-IN-USE ENTRY WS-BIT-IDX BELONGS TO THIS SUBSET, AND IS
036300*  APPENDED TO WS-SUBSET-WORK IN ASCENDING BIT ORDER AS
036400*  TCKT#4471 REQUIRES.
036500 147-TEST-ONE-BIT.
036600     DIVIDE WS-BITMASK BY WS-BIT-WEIGHT(WS-BIT-IDX)
036700         GIVING WS-WORK-IDX REMAINDER WS-BIT-IDX-REM.
036800     DIVIDE WS-WORK-IDX BY 2 GIVING WS-WORK-IDX
036900         REMAINDER WS-BIT-VALUE.
037000     IF WS-BIT-VALUE = 1
037100         ADD 1 TO WS-POPCOUNT
037200         ADD 1 TO WS-SUBSET-SLOT
037300         MOVE WS-USE-ALLELE(WS-BIT-IDX)
037400             TO WS-SUBSET-ALLELE(WS-SUBSET-SLOT)
037500         MOVE WS-USE-TYPE-COUNT(WS-BIT-IDX)
037600             TO WS-SUBSET-TYPE-COUNT(WS-SUBSET-SLOT)
037700         PERFORM 149-COPY-ONE-SUBSET-TYPE THRU 149-EXIT
037800             VARYING WS-TYPE-IDX FROM 1 BY 1
037900             UNTIL WS-TYPE-IDX > WS-SUBSET-TYPE-COUNT(WS-SUBSET-SLOT).
038000 147-EXIT.
038100     EXIT.
038200
038300 149-COPY-ONE-SUBSET-TYPE.
038400     MOVE WS-USE-TYPES(WS-BIT-IDX, WS-TYPE-IDX)
038500         TO WS-SUBSET-TYPES(WS-SUBSET-SLOT, WS-TYPE-IDX).
038600 149-EXIT.
038700     EXIT.
038800
038900 148-COPY-ONE-HLPR-WARNING.
039000     ADD 1 TO HAPL-WARNING-COUNT.
039100     MOVE WS-HLPR-WARNING-TEXT(WS-WORK-IDX)
039200         TO HAPL-WARNING-TEXT(HAPL-WARNING-COUNT).
039300 148-EXIT.
039400     EXIT.
039500
039600 150-COMPUTE-ETHNIC-CPRA.
039700     PERFORM 155-COMPUTE-ONE-ETHNIC-CPRA THRU 155-EXIT
039800         VARYING WS-ETHNIC-IDX FROM 1 BY 1 UNTIL WS-ETHNIC-IDX > 4.
039900 150-EXIT.
040000     EXIT.
040100
040200*  09/26/89 JDS - INCLUSION-EXCLUSION FORMULA, ONE ETHNICITY AT A
040300*  TIME: INNER = 1 - S1 + S2 - S3 + S4 - S5, ETHNIC-CPRA = 1 -
040400*  INNER SQUARED.  NO INTRINSIC FUNCTION - MULTIPLY DOES THE
040500*  SQUARING.
040600 155-COMPUTE-ONE-ETHNIC-CPRA.
040700     COMPUTE WS-ETHNIC-INNER ROUNDED =
040800         1 - WS-LEVEL-VALUE(1, WS-ETHNIC-IDX)
040900           + WS-LEVEL-VALUE(2, WS-ETHNIC-IDX)
041000           - WS-LEVEL-VALUE(3, WS-ETHNIC-IDX)
041100           + WS-LEVEL-VALUE(4, WS-ETHNIC-IDX)
041200           - WS-LEVEL-VALUE(5, WS-ETHNIC-IDX).
041300     MULTIPLY WS-ETHNIC-INNER BY WS-ETHNIC-INNER
041400         GIVING WS-ETHNIC-SQUARED ROUNDED.
041500     COMPUTE WS-ETHNIC-CPRA(WS-ETHNIC-IDX) ROUNDED =
041600         1 - WS-ETHNIC-SQUARED.
041700 155-EXIT.
041800     EXIT.
041900
042000*  05/02/01 PJB - WEIGHTS THE 4 PER-ETHNICITY CPRA VALUES BY THE
042100*  VERSION'S CONFIGURED POPULATION FREQUENCIES.  A MISSING
042200*  hlaEthnicFrequencies OR hlaEthnicities ENTRY IS FATAL FOR THIS
042300*  REQUEST - WE JUST SIGNAL IT BACK WITH A NON-ZERO RETURN CODE,
042400*  CPRAMAIN'S OWN ABEND ROUTINE IS WHAT ACTUALLY STOPS THE JOB.
042500 160-COMPUTE-OVERALL-CPRA.
042600     MOVE "G" TO WS-CFLD-FN.
042700     STRING "hlaEthnicities:" DELIMITED BY SIZE
042800            HAPL-VERSION DELIMITED BY SPACE
042900            INTO WS-SEARCH-KEY.
043000     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
043100          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
043200          CPRA-VERSION-TABLE, HAPL-RETURN-CODE.
043300     MOVE ZERO TO HAPL-RETURN-CODE.
043400     IF WS-SEARCH-VALUE = SPACES
043500         MOVE 16 TO HAPL-RETURN-CODE
043600         GO TO 160-EXIT.
043700     MOVE ZERO TO WS-CONFIG-ETHNIC-COUNT.
043800     MOVE WS-SEARCH-VALUE TO WS-ETHNIC-SCAN-WORK.
043900     PERFORM 165-SPLIT-ETHNIC-NAMES THRU 165-EXIT.
044000
044100     MOVE "G" TO WS-CFLD-FN.
044200     STRING "hlaEthnicFrequencies:" DELIMITED BY SIZE
044300            HAPL-VERSION DELIMITED BY SPACE
044400            INTO WS-SEARCH-KEY.
044500     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
044600          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
044700          CPRA-VERSION-TABLE, HAPL-RETURN-CODE.
044800     MOVE ZERO TO HAPL-RETURN-CODE.
044900     IF WS-SEARCH-VALUE = SPACES
045000         MOVE 16 TO HAPL-RETURN-CODE
045100         GO TO 160-EXIT.
045200     MOVE ZERO TO WS-CONFIG-WEIGHT-COUNT.
045300     MOVE WS-SEARCH-VALUE TO WS-ETHNIC-SCAN-WORK.
045400     PERFORM 167-SPLIT-ETHNIC-WEIGHTS THRU 167-EXIT.
045500
045600     MOVE ZERO TO HAPL-PRA-VALUE.
045700     MOVE WS-CONFIG-ETHNIC-COUNT TO HAPL-ETHNIC-COUNT.
045800     PERFORM 168-WEIGHT-ONE-ETHNICITY THRU 168-EXIT
045900         VARYING WS-ETHNIC-IDX FROM 1 BY 1
046000         UNTIL WS-ETHNIC-IDX > WS-CONFIG-ETHNIC-COUNT.
046100 160-EXIT.
046200     EXIT.
046300
046400*  09/26/89 JDS - BYTE SCAN OF A FLAT ";"-JOINED CONFIG VALUE,
046500*  BUILDING ONE ETHNICITY NAME AT A TIME RATHER THAN UNSTRINGING
046600*  INTO A FIXED TARGET LIST.
046700 165-SPLIT-ETHNIC-NAMES.
046800     MOVE SPACES TO WS-ETHNIC-TRIM.
046900     MOVE ZERO TO WS-ETHNIC-TRIM-LTH.
047000     PERFORM 166-SCAN-ONE-NAME-BYTE THRU 166-EXIT
047100         VARYING WS-SCAN-POINTER FROM 1 BY 1
047200         UNTIL WS-SCAN-POINTER > 4000.
047300     IF WS-ETHNIC-TRIM-LTH > ZERO AND WS-CONFIG-ETHNIC-COUNT < 4
047400         ADD 1 TO WS-CONFIG-ETHNIC-COUNT
047500         MOVE WS-ETHNIC-TRIM
047600             TO WS-CONFIG-ETHNIC-NAME(WS-CONFIG-ETHNIC-COUNT).
047700 165-EXIT.
047800     EXIT.
047900
048000 166-SCAN-ONE-NAME-BYTE.
048100     IF WS-ETHNIC-SCAN-BYTE(WS-SCAN-POINTER) = ";"
048200         IF WS-ETHNIC-TRIM-LTH > ZERO AND WS-CONFIG-ETHNIC-COUNT < 4
048300             ADD 1 TO WS-CONFIG-ETHNIC-COUNT
048400             MOVE WS-ETHNIC-TRIM
048500                 TO WS-CONFIG-ETHNIC-NAME(WS-CONFIG-ETHNIC-COUNT)
048600             MOVE SPACES TO WS-ETHNIC-TRIM
048700             MOVE ZERO TO WS-ETHNIC-TRIM-LTH
048800         ELSE
048900             MOVE SPACES TO WS-ETHNIC-TRIM
049000             MOVE ZERO TO WS-ETHNIC-TRIM-LTH
049100     ELSE IF WS-ETHNIC-SCAN-BYTE(WS-SCAN-POINTER) NOT = SPACE
049200            AND WS-ETHNIC-TRIM-LTH < 40
049300         ADD 1 TO WS-ETHNIC-TRIM-LTH
049400         MOVE WS-ETHNIC-SCAN-BYTE(WS-SCAN-POINTER)
049500             TO WS-ETHNIC-TRIM-BYTES(WS-ETHNIC-TRIM-LTH).
049600 166-EXIT.
049700     EXIT.
049800
049900*  09/26/89 JDS - SAME SCAN AS ABOVE BUT EACH TERM IS A DECIMAL
050000*  WEIGHT, DE-EDITED THROUGH WS-FREQ-TEXT-WORK WITH THE USUAL
050100*  DECIMAL-POINT-POSITION GUARD.
050200 167-SPLIT-ETHNIC-WEIGHTS.
050300     MOVE SPACES TO WS-ETHNIC-TRIM.
050400     MOVE ZERO TO WS-ETHNIC-TRIM-LTH.
050500     PERFORM 169-SCAN-ONE-WEIGHT-BYTE THRU 169-EXIT
050600         VARYING WS-SCAN-POINTER FROM 1 BY 1
050700         UNTIL WS-SCAN-POINTER > 4000.
050800     PERFORM 172-STORE-ONE-WEIGHT THRU 172-EXIT.
050900 167-EXIT.
051000     EXIT.
051100
051200 169-SCAN-ONE-WEIGHT-BYTE.
051300     IF WS-ETHNIC-SCAN-BYTE(WS-SCAN-POINTER) = ";"
051400         PERFORM 172-STORE-ONE-WEIGHT THRU 172-EXIT
051500     ELSE IF WS-ETHNIC-SCAN-BYTE(WS-SCAN-POINTER) NOT = SPACE
051600            AND WS-ETHNIC-TRIM-LTH < 40
051700         ADD 1 TO WS-ETHNIC-TRIM-LTH
051800         MOVE WS-ETHNIC-SCAN-BYTE(WS-SCAN-POINTER)
051900             TO WS-ETHNIC-TRIM-BYTES(WS-ETHNIC-TRIM-LTH).
052000 169-EXIT.
052100     EXIT.
052200
052300 172-STORE-ONE-WEIGHT.
052400     IF WS-ETHNIC-TRIM-LTH > ZERO AND WS-CONFIG-WEIGHT-COUNT < 4
052500         ADD 1 TO WS-CONFIG-WEIGHT-COUNT
052600         MOVE WS-ETHNIC-TRIM(1:8) TO WS-FREQ-TEXT-WORK
052700         IF WS-FREQ-TEXT-BYTE(2) = "."
052800             MOVE WS-FREQ-TEXT
052900                 TO WS-CONFIG-WEIGHT(WS-CONFIG-WEIGHT-COUNT)
053000         ELSE
053100             MOVE ZERO TO WS-CONFIG-WEIGHT(WS-CONFIG-WEIGHT-COUNT).
053200     MOVE SPACES TO WS-ETHNIC-TRIM.
053300     MOVE ZERO TO WS-ETHNIC-TRIM-LTH.
053400 172-EXIT.
053500     EXIT.
053600
053700 168-WEIGHT-ONE-ETHNICITY.
053800     MOVE WS-CONFIG-ETHNIC-NAME(WS-ETHNIC-IDX)
053900         TO HAPL-ETHNIC-NAME(WS-ETHNIC-IDX).
054000     MOVE WS-ETHNIC-CPRA(WS-ETHNIC-IDX)
054100         TO HAPL-ETHNIC-PRA(WS-ETHNIC-IDX).
054200     COMPUTE HAPL-PRA-VALUE ROUNDED = HAPL-PRA-VALUE +
054300         (WS-ETHNIC-CPRA(WS-ETHNIC-IDX)
054400         * WS-CONFIG-WEIGHT(WS-ETHNIC-IDX)).
054500 168-EXIT.
054600     EXIT.
054700
054800 170-CALL-CLAMP.
054900     MOVE "L" TO WS-BASE-FN.
055000     MOVE HAPL-PRA-VALUE TO WS-BASE-PRA-VALUE.
055100     MOVE HAPL-WARNING-COUNT TO WS-BASE-WARNING-COUNT.
055200     PERFORM 175-COPY-WARNING-TO-BASE THRU 175-EXIT
055300         VARYING WS-WORK-IDX FROM 1 BY 1
055400         UNTIL WS-WORK-IDX > HAPL-WARNING-COUNT.
055500
055600     CALL "CPRABASE" USING WS-BASE-FN, HAPL-VERSION,
055700          CPRA-CONFIG-TABLE, WS-ETHNIC-TRIM, WS-BASE-PARSED-ALLELE,
055800          WS-BASE-PARSED-TYPE, HAPL-ANTIBODY-LIST-IO,
055900          WS-BASE-EXPAND-RESULT, WS-BASE-ETHNICITY-LIST,
056000          WS-BASE-PRA-VALUE, WS-BASE-WARNING-LIST, HAPL-RETURN-CODE.
056100
056200     MOVE WS-BASE-PRA-VALUE TO HAPL-PRA-VALUE.
056300     MOVE WS-BASE-WARNING-COUNT TO HAPL-WARNING-COUNT.
056400     PERFORM 178-COPY-WARNING-FROM-BASE THRU 178-EXIT
056500         VARYING WS-WORK-IDX FROM 1 BY 1
056600         UNTIL WS-WORK-IDX > HAPL-WARNING-COUNT.
056700 170-EXIT.
056800     EXIT.
056900
057000 175-COPY-WARNING-TO-BASE.
057100     MOVE HAPL-WARNING-TEXT(WS-WORK-IDX)
057200         TO WS-BASE-WARNING-TEXT(WS-WORK-IDX).
057300 175-EXIT.
057400     EXIT.
057500
057600 178-COPY-WARNING-FROM-BASE.
057700     MOVE WS-BASE-WARNING-TEXT(WS-WORK-IDX)
057800         TO HAPL-WARNING-TEXT(WS-WORK-IDX).
057900 178-EXIT.
058000     EXIT.
058100
058200*  11/18/94 MM - DUMPS THE VERSION'S RAW CONFIGURATION FOR THE
058300*  CPRACHK SELF-CHECK REPORT - SAME SHAPE AS CPRADIPL'S OWN
058400*  SELF-CHECK, ONLY THE CALCULATOR NAME DIFFERS.
058500 300-SELFCHECK.
058600     MOVE "300-SELFCHECK" TO PARA-NAME.
058700     MOVE SPACES TO CPRA-SELFCHECK-REC.
058800     MOVE ZERO TO CHKD-WARNING-COUNT.
058900     MOVE HAPL-VERSION TO CHKD-VERSION.
059000     MOVE "haplotype" TO CHKD-CALCULATOR.
059100
059200     MOVE "G" TO WS-CFLD-FN.
059300     STRING "hlaCpraCalculatorDescription:" DELIMITED BY SIZE
059400            HAPL-VERSION DELIMITED BY SPACE
059500            INTO WS-SEARCH-KEY.
059600     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
059700          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
059800          CPRA-VERSION-TABLE, HAPL-RETURN-CODE.
059900     MOVE WS-SEARCH-VALUE(1:200) TO CHKD-DESCRIPTION.
060000
060100     MOVE "G" TO WS-CFLD-FN.
060200     STRING "hlaEthnicities:" DELIMITED BY SIZE
060300            HAPL-VERSION DELIMITED BY SPACE
060400            INTO WS-SEARCH-KEY.
060500     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
060600          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
060700          CPRA-VERSION-TABLE, HAPL-RETURN-CODE.
060800     MOVE ZERO TO CHKD-ETHNICITY-COUNT.
060900     UNSTRING WS-SEARCH-VALUE DELIMITED BY ";"
061000         INTO CHKD-ETHNICITY-NAME(1), CHKD-ETHNICITY-NAME(2),
061100              CHKD-ETHNICITY-NAME(3), CHKD-ETHNICITY-NAME(4)
061200         TALLYING IN CHKD-ETHNICITY-COUNT.
061300
061400     MOVE "G" TO WS-CFLD-FN.
061500     STRING "hlaEthnicFrequencies:" DELIMITED BY SIZE
061600            HAPL-VERSION DELIMITED BY SPACE
061700            INTO WS-SEARCH-KEY.
061800     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
061900          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
062000          CPRA-VERSION-TABLE, HAPL-RETURN-CODE.
062100     MOVE ZERO TO CHKD-ETHNIC-FREQ-COUNT.
062200     IF WS-SEARCH-VALUE = SPACES
062300         ADD 1 TO CHKD-WARNING-COUNT
062400         MOVE "Missing hlaEthnicFrequencies for this version."
062500             TO CHKD-WARNING-TEXT(CHKD-WARNING-COUNT)
062600     ELSE
062700         MOVE WS-SEARCH-VALUE TO WS-ETHNIC-SCAN-WORK
062800         MOVE ZERO TO WS-CONFIG-WEIGHT-COUNT
062900         PERFORM 310-SPLIT-ONE-CHKD-FREQ THRU 310-EXIT.
063000
063100     MOVE "G" TO WS-CFLD-FN.
063200     STRING "hlaAlleles:" DELIMITED BY SIZE
063300            HAPL-VERSION DELIMITED BY SPACE
063400            INTO WS-SEARCH-KEY.
063500     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
063600          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
063700          CPRA-VERSION-TABLE, HAPL-RETURN-CODE.
063800     MOVE ZERO TO CHKD-ALLELE-COUNT.
063900     UNSTRING WS-SEARCH-VALUE DELIMITED BY ";"
064000         INTO CHKD-ALLELE-NAME(1), CHKD-ALLELE-NAME(2),
064100              CHKD-ALLELE-NAME(3), CHKD-ALLELE-NAME(4),
064200              CHKD-ALLELE-NAME(5), CHKD-ALLELE-NAME(6),
064300              CHKD-ALLELE-NAME(7), CHKD-ALLELE-NAME(8),
064400              CHKD-ALLELE-NAME(9), CHKD-ALLELE-NAME(10),
064500              CHKD-ALLELE-NAME(11), CHKD-ALLELE-NAME(12),
064600              CHKD-ALLELE-NAME(13), CHKD-ALLELE-NAME(14),
064700              CHKD-ALLELE-NAME(15), CHKD-ALLELE-NAME(16),
064800              CHKD-ALLELE-NAME(17), CHKD-ALLELE-NAME(18),
064900              CHKD-ALLELE-NAME(19), CHKD-ALLELE-NAME(20)
065000         TALLYING IN CHKD-ALLELE-COUNT.
065100
065200     MOVE "G" TO WS-CFLD-FN.
065300     STRING "hlaAllelesWithFrequencies:" DELIMITED BY SIZE
065400            HAPL-VERSION DELIMITED BY SPACE
065500            INTO WS-SEARCH-KEY.
065600     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
065700          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
065800          CPRA-VERSION-TABLE, HAPL-RETURN-CODE.
065900     MOVE ZERO TO CHKD-ALLELE-FREQ-COUNT.
066000     UNSTRING WS-SEARCH-VALUE DELIMITED BY ";"
066100         INTO CHKD-ALLELE-FREQ-NAME(1), CHKD-ALLELE-FREQ-NAME(2),
066200              CHKD-ALLELE-FREQ-NAME(3), CHKD-ALLELE-FREQ-NAME(4),
066300              CHKD-ALLELE-FREQ-NAME(5), CHKD-ALLELE-FREQ-NAME(6),
066400              CHKD-ALLELE-FREQ-NAME(7), CHKD-ALLELE-FREQ-NAME(8),
066500              CHKD-ALLELE-FREQ-NAME(9), CHKD-ALLELE-FREQ-NAME(10),
066600              CHKD-ALLELE-FREQ-NAME(11), CHKD-ALLELE-FREQ-NAME(12),
066700              CHKD-ALLELE-FREQ-NAME(13), CHKD-ALLELE-FREQ-NAME(14),
066800              CHKD-ALLELE-FREQ-NAME(15), CHKD-ALLELE-FREQ-NAME(16),
066900              CHKD-ALLELE-FREQ-NAME(17), CHKD-ALLELE-FREQ-NAME(18),
067000              CHKD-ALLELE-FREQ-NAME(19), CHKD-ALLELE-FREQ-NAME(20)
067100         TALLYING IN CHKD-ALLELE-FREQ-COUNT.
067200     MOVE ZERO TO HAPL-RETURN-CODE.
067300 300-EXIT.
067400     EXIT.
067500
067600 310-SPLIT-ONE-CHKD-FREQ.
067700     PERFORM 315-SCAN-ONE-CHKD-BYTE THRU 315-EXIT
067800         VARYING WS-SCAN-POINTER FROM 1 BY 1
067900         UNTIL WS-SCAN-POINTER > 4000.
068000 310-EXIT.
068100     EXIT.
068200
068300 315-SCAN-ONE-CHKD-BYTE.
068400     IF WS-ETHNIC-SCAN-BYTE(WS-SCAN-POINTER) = ";"
068500         PERFORM 318-STORE-ONE-CHKD-FREQ THRU 318-EXIT
068600     ELSE IF WS-ETHNIC-SCAN-BYTE(WS-SCAN-POINTER) NOT = SPACE
068700            AND WS-ETHNIC-TRIM-LTH < 40
068800         ADD 1 TO WS-ETHNIC-TRIM-LTH
068900         MOVE WS-ETHNIC-SCAN-BYTE(WS-SCAN-POINTER)
069000             TO WS-ETHNIC-TRIM-BYTES(WS-ETHNIC-TRIM-LTH).
069100 315-EXIT.
069200     EXIT.
069300
069400 318-STORE-ONE-CHKD-FREQ.
069500     IF WS-ETHNIC-TRIM-LTH > ZERO AND CHKD-ETHNIC-FREQ-COUNT < 4
069600         ADD 1 TO CHKD-ETHNIC-FREQ-COUNT
069700         MOVE WS-ETHNIC-TRIM(1:8) TO WS-FREQ-TEXT-WORK
069800         IF WS-FREQ-TEXT-BYTE(2) = "."
069900             MOVE WS-FREQ-TEXT
070000                 TO CHKD-ETHNIC-FREQ-VALUE(CHKD-ETHNIC-FREQ-COUNT).
070100     MOVE SPACES TO WS-ETHNIC-TRIM.
070200     MOVE ZERO TO WS-ETHNIC-TRIM-LTH.
070300 318-EXIT.
070400     EXIT.
