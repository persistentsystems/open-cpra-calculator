000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM-ID.  CPRAHLPR
000400*  HAPLOTYPE COMBINATORICS ENGINE - GIVEN ONE SUBSET ("LEVEL") OF
000500*  ALLELES-IN-USE, WALKS THE CARTESIAN PRODUCT OF THAT SUBSET'S
000600*  OWN ANTIGEN-TYPE LISTS, LOOKS UP EACH COMBINATION'S CONFIGURED
000700*  HAPLOTYPE FREQUENCY VECTOR, AND ADDS IT INTO THE CALLER'S
000800*  LEVEL x ETHNICITY ACCUMULATOR MATRIX.  CALLED ONCE PER SUBSET
000900*  BY CPRAHAPL, WHICH OWNS THE BIT-PATTERN ENUMERATION ITSELF.
001000*
001100*  CHANGE LOG
001200*  07/14/89  JDS   INITIAL VERSION.
001300*  04/03/91  RKL   TCKT#4471 - MISSING S1 FREQUENCY NOW LOGS A
001400*                  WARNING INSTEAD OF JUST SKIPPING SILENTLY, QA
001500*                  WANTED IT VISIBLE ON THE SELF-CHECK REPORT.
001600*  11/18/94  MM    TCKT#5872 - FREQUENCY VALUES COME OFF THE CSV
001700*                  WITH AN ACTUAL DECIMAL POINT - ADDED THE
001800*                  EDITED-PICTURE CONVERSION FIELD RATHER THAN
001900*                  HAND-PARSING THE DIGITS.
002000*  12/09/98  KAL   Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN
002100*                  THIS MODULE, NO CHANGE REQUIRED.
002200*  08/15/03  RKL   TCKT#7891 - A MALFORMED CONFIG VALUE WAS DROPPING
002300*                  GARBAGE DIGITS INTO THE ACCUMULATOR WHEN THE
002400*                  DECIMAL POINT DID NOT LAND AT THE EXPECTED
002500*                  BYTE - NOW CHECKED AND ZEROED OUT IF IT DOES
002600*                  NOT, SAME AS CPRADIPL AND CPRAHAPL ALREADY DO.
002700*  08/15/03  RKL   TCKT#7892 - ADDED A CONSOLE TRACE LINE FOR EACH
002800*                  MISSING S1 COMBINATION TO MATCH THE DIAGNOSTIC
002900*                  CPRACFLD ALREADY WRITES FOR A NO-MATCH WILDCARD
003000*                  SEARCH.
003100******************************************************************
003200 PROGRAM-ID.  CPRAHLPR.
003300 AUTHOR. JON SAYLES.
003400 INSTALLATION. COBOL DEVELOPMENT CENTER.
003500 DATE-WRITTEN. 07/14/89.
003600 DATE-COMPILED. 07/14/89.
003700 SECURITY. NON-CONFIDENTIAL.
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  WS-ODOMETER-WORK.
005000     05  WS-POS-IDX                  PIC S9(4) COMP.
005100     05  WS-ODOMETER OCCURS 5 TIMES   PIC S9(2) COMP.
005200     05  WS-CARRY-SW                  PIC X(01).
005300         88  WS-CARRY-PENDING        VALUE "Y".
005400     05  WS-DONE-SW                   PIC X(01).
005500         88  WS-ALL-DONE             VALUE "Y".
005600
005700 01  WS-COMBO-WORK.
005800     05  WS-COMBO-KEY                 PIC X(200).
005900     05  WS-COMBO-TERM                PIC X(40).
006000
006100*  08/15/03 RKL - TCKT#7892 - BYTE TABLE SO THE MISSING-S1 WARNING
006200*  LOGGER CAN FIND THE COMBO KEY'S TRIMMED LENGTH BY BACKWARD SCAN
006300*  FOR THE CONSOLE TRACE LINE, NO INTRINSIC FUNCTION AVAILABLE TO
006400*  ASK FOR IT OUTRIGHT.
006500 01  WS-COMBO-BYTES REDEFINES WS-COMBO-WORK.
006600     05  WS-COMBO-BYTE OCCURS 240 TIMES PIC X(01).
006700
006800 01  WS-COMBO-SCAN-CTRS.
006900     05  WS-COMBO-TRIM-LEN            PIC S9(4) COMP.
007000     05  WS-COMBO-SCAN-IDX            PIC S9(4) COMP.
007100     05  FILLER                       PIC X(06).
007200
007300*  11/18/94 MM - A HAPLOTYPE FREQUENCY ARRIVES OFF THE CSV AS
007400*  TEXT WITH AN ACTUAL DECIMAL POINT ("0.123400") - THIS EDITED
007500*  PICTURE SOAKS UP THE PUNCTUATION SO A PLAIN MOVE DE-EDITS IT
007600*  INTO THE UNEDITED ACCUMULATOR FIELDS BELOW.
007700 01  WS-FREQ-TEXT-WORK.
007800     05  WS-FREQ-TEXT OCCURS 4 TIMES  PIC 9.9(6).
007900     05  WS-FREQ-COUNT                PIC 9(1) COMP.
008000
008100*  04/03/91 RKL - REDEFINES THE TEXT-FORM FREQUENCY VECTOR AS A
008200*  FLAT BYTE STRING SO THE COMBO-MISSING WARNING TEXT BUILDER CAN
008300*  BLANK IT OUT ONE PASS RATHER THAN FOUR SEPARATE MOVEs.
008400 01  WS-FREQ-TEXT-BYTES REDEFINES WS-FREQ-TEXT-WORK.
008500     05  FILLER                      PIC X(32).
008600     05  FILLER                      PIC X(02).
008700
008800*  08/15/03 RKL - TCKT#7891 - SAME REDEFINES THE DIPLOTYPE AND
008900*  HAPLOTYPE CALCULATORS ALREADY USE TO CHECK THAT THE DECIMAL
009000*  POINT IN AN UNSTRUNG FREQUENCY LANDED WHERE AN 9.9(6) PICTURE
009100*  EXPECTS IT BEFORE THE VALUE IS TRUSTED FOR ACCUMULATION.
009200 01  WS-FREQ-TEXT-CHK REDEFINES WS-FREQ-TEXT-WORK.
009300     05  WS-FREQ-TEXT-CHK-ITEM OCCURS 4 TIMES PIC X(08).
009400     05  FILLER                      PIC X(02).
009500
009600 01  WS-WORK-VALUE                   PIC S9V9(6).
009700
009800 01  WS-CFLD-FN                       PIC X(01).
009900 01  WS-CFG-KEY-BUF                   PIC X(200).
010000 01  WS-CFG-VALUE-BUF                 PIC X(4000).
010100 01  WS-CFLD-SEARCH-RESULTS.
010200     05  WS-CFLD-SEARCH-COUNT         PIC 9(4) COMP.
010300     05  WS-CFLD-SEARCH-LIST OCCURS 500 TIMES PIC X(200).
010400
010500 COPY CPRAVTAB.
010600
010700 COPY ABENDREC.
010800
010900 LINKAGE SECTION.
011000 01  HLPR-VERSION                     PIC X(40).
011100
011200 COPY CPRACFG.
011300
011400 01  HLPR-LEVEL                       PIC S9(4) COMP.
011500
011600 01  HLPR-SUBSET.
011700     05  HLPR-SUBSET-ENTRY OCCURS 5 TIMES.
011800         10  HLPR-SUBSET-ALLELE       PIC X(10).
011900         10  HLPR-SUBSET-TYPE-COUNT   PIC 9(2) COMP.
012000         10  HLPR-SUBSET-TYPES OCCURS 30 TIMES PIC X(30).
012100
012200 01  HLPR-MATRIX.
012300     05  HLPR-MATRIX-ROW OCCURS 5 TIMES.
012400         10  HLPR-MATRIX-VALUE OCCURS 4 TIMES PIC S9V9(6).
012500
012600 01  HLPR-WARNING-LIST.
012700     05  HLPR-WARNING-COUNT           PIC 9(2) COMP.
012800     05  HLPR-WARNING-TEXT OCCURS 10 TIMES PIC X(200).
012900
013000 01  HLPR-RETURN-CODE                 PIC S9(4) COMP.
013100
013200 PROCEDURE DIVISION USING HLPR-VERSION, CPRA-CONFIG-TABLE,
013300          HLPR-LEVEL, HLPR-SUBSET, HLPR-MATRIX, HLPR-WARNING-LIST,
013400          HLPR-RETURN-CODE.
013500
013600 000-HOUSEKEEPING.
013700     MOVE "CPRAHLPR" TO ABEND-PROGRAM-ID.
013800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013900     MOVE ZERO TO HLPR-RETURN-CODE.
014000     PERFORM 100-BUILD-CARTESIAN THRU 100-EXIT.
014100 000-EXIT.
014200     GOBACK.
014300
014400*  07/14/89 JDS - MIXED-RADIX ODOMETER OVER THE SUBSET'S OWN
014500*  TYPE LISTS - POSITION HLPR-LEVEL IS THE FAST-MOVING DIGIT,
014600*  POSITION 1 THE SLOW ONE, EXACTLY LIKE A CAR'S MILEAGE DIAL.
014700 100-BUILD-CARTESIAN.
014800     MOVE "100-BUILD-CARTESIAN" TO PARA-NAME.
014900     PERFORM 110-INIT-ODOMETER-DIGIT THRU 110-EXIT
015000         VARYING WS-POS-IDX FROM 1 BY 1
015100         UNTIL WS-POS-IDX > HLPR-LEVEL.
015200     MOVE "N" TO WS-DONE-SW.
015300
015400     PERFORM 120-DO-ONE-COMBO THRU 120-EXIT
015500         UNTIL WS-ALL-DONE.
015600 100-EXIT.
015700     EXIT.
015800
015900 110-INIT-ODOMETER-DIGIT.
016000     MOVE 1 TO WS-ODOMETER(WS-POS-IDX).
016100 110-EXIT.
016200     EXIT.
016300
016400 120-DO-ONE-COMBO.
016500     PERFORM 130-BUILD-COMBO-KEY THRU 130-EXIT.
016600     PERFORM 200-LOOKUP-AND-ACCUMULATE THRU 200-EXIT.
016700     PERFORM 150-ADVANCE-ODOMETER THRU 150-EXIT.
016800 120-EXIT.
016900     EXIT.
017000
017100*  BUILDS THE THIRD KEY SEGMENT - EACH SUBSET ALLELE'S CURRENT
017200*  TYPE VARIANT, REJOINED AS ALLELE+TYPE, STRUNG TOGETHER WITH
017300*  ";" IN SUBSET (ASCENDING-BIT) ORDER.
017400 130-BUILD-COMBO-KEY.
017500     MOVE SPACES TO WS-COMBO-KEY.
017600     PERFORM 135-APPEND-ONE-TERM THRU 135-EXIT
017700         VARYING WS-POS-IDX FROM 1 BY 1
017800         UNTIL WS-POS-IDX > HLPR-LEVEL.
017900 130-EXIT.
018000     EXIT.
018100
018200 135-APPEND-ONE-TERM.
018300     MOVE SPACES TO WS-COMBO-TERM.
018400     STRING HLPR-SUBSET-ALLELE(WS-POS-IDX) DELIMITED BY SPACE
018500            HLPR-SUBSET-TYPES(WS-POS-IDX, WS-ODOMETER(WS-POS-IDX))
018600                DELIMITED BY SPACE
018700            INTO WS-COMBO-TERM.
018800     IF WS-POS-IDX = 1
018900         STRING WS-COMBO-TERM DELIMITED BY SPACE
019000             INTO WS-COMBO-KEY
019100     ELSE
019200         STRING WS-COMBO-KEY DELIMITED BY SPACE
019300                ";" DELIMITED BY SIZE
019400                WS-COMBO-TERM DELIMITED BY SPACE
019500             INTO WS-COMBO-KEY.
019600 135-EXIT.
019700     EXIT.
019800
019900*  07/14/89 JDS - LOOKS UP ONE COMBINATION'S FREQUENCY VECTOR AND
020000*  ADDS IT INTO THIS LEVEL'S MATRIX ROW.  A MISSING S1 ENTRY IS
020100*  LOGGED AS A WARNING - EVERY OTHER LEVEL JUST CONTRIBUTES ZERO.
020200 200-LOOKUP-AND-ACCUMULATE.
020300     MOVE "200-LOOKUP-AND-ACCUMULATE" TO PARA-NAME.
020400     MOVE "G" TO WS-CFLD-FN.
020500     MOVE SPACES TO WS-CFG-KEY-BUF.
020600     STRING "hlaHaplotypeFrequencies:" DELIMITED BY SIZE
020700            HLPR-VERSION DELIMITED BY SPACE
020800            ":" DELIMITED BY SIZE
020900            WS-COMBO-KEY DELIMITED BY SPACE
021000            INTO WS-CFG-KEY-BUF.
021100     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
021200          WS-CFG-KEY-BUF, WS-CFG-VALUE-BUF, WS-CFLD-SEARCH-RESULTS,
021300          CPRA-VERSION-TABLE, HLPR-RETURN-CODE.
021400
021500     IF HLPR-RETURN-CODE NOT = ZERO OR WS-CFG-VALUE-BUF = SPACES
021600         IF HLPR-LEVEL = 1
021700             PERFORM 210-LOG-MISSING-S1 THRU 210-EXIT
021800         END-IF
021900         MOVE ZERO TO HLPR-RETURN-CODE
022000         GO TO 200-EXIT.
022100
022200     MOVE ZERO TO WS-FREQ-COUNT.
022300     UNSTRING WS-CFG-VALUE-BUF DELIMITED BY ";"
022400         INTO WS-FREQ-TEXT(1), WS-FREQ-TEXT(2), WS-FREQ-TEXT(3),
022500              WS-FREQ-TEXT(4)
022600         TALLYING IN WS-FREQ-COUNT.
022700
022800     PERFORM 220-ADD-ONE-ETHNICITY THRU 220-EXIT
022900         VARYING WS-POS-IDX FROM 1 BY 1
023000         UNTIL WS-POS-IDX > 4.
023100     MOVE ZERO TO HLPR-RETURN-CODE.
023200 200-EXIT.
023300     EXIT.
023400
023500 210-LOG-MISSING-S1.
023600     MOVE ZERO TO WS-COMBO-TRIM-LEN.
023700     PERFORM 215-BACK-SCAN-ONE-BYTE THRU 215-EXIT
023800         VARYING WS-COMBO-SCAN-IDX FROM 240 BY -1
023900         UNTIL WS-COMBO-SCAN-IDX < 1
024000            OR WS-COMBO-TRIM-LEN NOT = ZERO.
024100     IF WS-COMBO-TRIM-LEN > ZERO
024200         DISPLAY "** MISSING S1 FREQUENCY FOR COMBO "
024300             WS-COMBO-KEY(1:WS-COMBO-TRIM-LEN) UPON CONSOLE.
024400
024500     IF HLPR-WARNING-COUNT < 10
024600         ADD +1 TO HLPR-WARNING-COUNT
024700         STRING "Missing S1 haplotype frequency for combination "
024800                    DELIMITED BY SIZE
024900                WS-COMBO-KEY DELIMITED BY SPACE
025000                "." DELIMITED BY SIZE
025100             INTO HLPR-WARNING-TEXT(HLPR-WARNING-COUNT).
025200 210-EXIT.
025300     EXIT.
025400
025500 215-BACK-SCAN-ONE-BYTE.
025600     IF WS-COMBO-BYTE(WS-COMBO-SCAN-IDX) NOT = SPACE
025700         MOVE WS-COMBO-SCAN-IDX TO WS-COMBO-TRIM-LEN.
025800 215-EXIT.
025900     EXIT.
026000
026100 220-ADD-ONE-ETHNICITY.
026200     IF WS-POS-IDX <= WS-FREQ-COUNT
026300         IF WS-FREQ-TEXT-CHK-ITEM(WS-POS-IDX) (2:1) = "."
026400             MOVE WS-FREQ-TEXT(WS-POS-IDX) TO WS-WORK-VALUE
026500         ELSE
026600             MOVE ZERO TO WS-WORK-VALUE
026700         END-IF
026800         ADD WS-WORK-VALUE
026900             TO HLPR-MATRIX-VALUE(HLPR-LEVEL, WS-POS-IDX).
027000 220-EXIT.
027100     EXIT.
027200
027300*  07/14/89 JDS - SAME CARRY-PROPAGATION IDIOM AS A CAR ODOMETER.
027400*  POSITION HLPR-LEVEL ALWAYS ADVANCES FIRST; IF IT WRAPS PAST
027500*  ITS OWN TYPE-COUNT IT RESETS TO 1 AND CARRIES INTO THE NEXT
027600*  POSITION TO ITS LEFT.  A CARRY THAT RUNS OFF POSITION 1 MEANS
027700*  EVERY COMBINATION HAS BEEN VISITED.
027800 150-ADVANCE-ODOMETER.
027900     MOVE "Y" TO WS-CARRY-SW.
028000     PERFORM 155-CARRY-ONE-POSITION THRU 155-EXIT
028100         VARYING WS-POS-IDX FROM HLPR-LEVEL BY -1
028200         UNTIL WS-POS-IDX < 1
028300            OR NOT WS-CARRY-PENDING.
028400
028500     IF WS-CARRY-PENDING
028600         MOVE "Y" TO WS-DONE-SW.
028700 150-EXIT.
028800     EXIT.
028900
029000 155-CARRY-ONE-POSITION.
029100     ADD 1 TO WS-ODOMETER(WS-POS-IDX).
029200     IF WS-ODOMETER(WS-POS-IDX) >
029300        HLPR-SUBSET-TYPE-COUNT(WS-POS-IDX)
029400         MOVE 1 TO WS-ODOMETER(WS-POS-IDX)
029500     ELSE
029600         MOVE "N" TO WS-CARRY-SW.
029700 155-EXIT.
029800     EXIT.
