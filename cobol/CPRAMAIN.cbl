000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM-ID.  CPRAMAIN
000400*  MAIN BATCH DRIVER FOR THE CPRA SUITE.  LOADS THE CPRA
000500*  REFERENCE-DATA CONFIGURATION AND THE CONFIGURED-VERSION TABLE
000600*  ONCE AT STARTUP, THEN READS CPRAREQ-FILE ONE PATIENT
000700*  CALCULATION REQUEST AT A TIME, RESOLVES THE REQUESTED VERSION
000800*  (INCLUDING THE "CURRENT" ALIAS), DISPATCHES TO CPRADIPL OR
000900*  CPRAHAPL DEPENDING ON THAT VERSION'S CONFIGURED CALCULATOR,
001000*  AND WRITES ONE CPRARES-FILE RESULT RECORD PER REQUEST.  A
001100*  REQUEST WITH AN INVALID ANTIBODY IS LOGGED TO CPRAERR-FILE AND
001200*  SKIPPED - IT DOES NOT STOP THE RUN.  PRINTS A RUNNING COUNT,
001300*  TOTAL AND AVERAGE CALCULATED-PRA BROKEN BY VERSION, PLUS A
001400*  GRAND TOTAL AT END OF FILE, TO SYSOUT.
001500*
001600*  CHANGE LOG
001700*  10/03/89  JDS   INITIAL VERSION.
001800*  02/14/90  JDS   TCKT#2098 - "CURRENT" VERSION ALIAS NOW
001900*                  RESOLVED CASE-INSENSITIVELY TO THE FIRST ENTRY
002000*                  IN THE CONFIGURED hlaCpraVersions LIST.
002100*  09/11/91  RKL   TCKT#4502 - VERSION LOOKUP NOW SEARCHES
002200*                  CPRA-VERSION-TABLE BY NAME INSTEAD OF ASSUMING
002300*                  A POSITIONAL MATCH TO THE REQUEST FILE.
002400*  06/30/93  TGD   TCKT#5031 - ABEND-PROGRAM-ID NOW SET TO
002500*                  CPRAMAIN SO SYSOUT SHOWS WHICH MODULE IN THE
002600*                  CALL CHAIN BLEW UP.
002700*  11/18/94  MM    TCKT#5872 - ADDED CPRAERR-FILE.  A REQUEST
002800*                  WITH AN INVALID ANTIBODY NO LONGER ABORTS THE
002900*                  WHOLE RUN - IT IS LOGGED AND THE RUN CONTINUES
003000*                  WITH THE NEXT REQUEST.
003100*  04/22/96  RKL   TCKT#6140 - CONTROL-BREAK TOTALS NOW PRINT THE
003200*                  AVERAGE CALCULATED-PRA ALONGSIDE THE COUNT AND
003300*                  THE TOTAL.
003400*  12/09/98  KAL   Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN
003500*                  THIS PROGRAM, NO CHANGE REQUIRED.
003600*  05/02/01  PJB   TCKT#7261 - A MISSING hlaEthnicFrequencies OR
003700*                  hlaEthnicities (RETURN-CODE 16 OFF CPRAHAPL)
003800*                  NOW ABENDS THE JOB HERE - IT IS A
003900*                  CONFIGURATION PROBLEM, NOT A BAD REQUEST.
004000*  08/15/03  RKL   TCKT#7890 - AN UNRECOGNIZED CALCULATOR TYPE FOR
004100*                  A CONFIGURED VERSION IS NOW CAUGHT AT STARTUP
004200*                  (CPRACFLD FUNCTION "V") INSTEAD OF SURFACING
004300*                  LAZILY ON THE FIRST REQUEST AGAINST IT.
004400******************************************************************
004500 PROGRAM-ID.  CPRAMAIN.
004600 AUTHOR. JON SAYLES.
004700 INSTALLATION. COBOL DEVELOPMENT CENTER.
004800 DATE-WRITTEN. 10/03/89.
004900 DATE-COMPILED. 10/03/89.
005000 SECURITY. NON-CONFIDENTIAL.
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT CPRAREQ-FILE
006400     ASSIGN TO UT-S-CPRAREQ
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT CPRARES-FILE
006900     ASSIGN TO UT-S-CPRARES
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT CPRAERR-FILE
007400     ASSIGN TO UT-S-CPRAERR
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 132 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC                        PIC X(132).
008700
008800*  09/26/89 JDS - ONE PATIENT CALCULATION REQUEST.  LAYOUT IS
008900*  COPYBOOK CPRAREQ - SEE THAT COPYBOOK FOR THE CHANGE HISTORY
009000*  OF THE RECORD ITSELF.
009100 FD  CPRAREQ-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 2500 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS CPRA-REQUEST-REC.
009700     COPY CPRAREQ.
009800
009900 FD  CPRARES-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 8654 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS CPRA-RESULT-REC.
010500     COPY CPRARES.
010600
010700*  11/18/94 MM - TCKT#5872.  ONE REJECTED REQUEST, ERROR MESSAGE
010800*  FOLLOWED BY THE WHOLE ORIGINAL CPRA-REQUEST-REC SO THE ERROR
010900*  CAN BE TRACED BACK TO ITS INPUT RECORD - SAME SHAPE THE SHOP
011000*  HAS ALWAYS USED FOR A REJECT FILE (SEE PATERR IN THE OLD
011100*  HOSPITAL PATLIST JOB).
011200 FD  CPRAERR-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 2580 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS CPRA-ERROR-REC.
011800 01  CPRA-ERROR-REC.
011900     05  ERR-MSG-TEXT                  PIC X(80).
012000     05  ERR-REQUEST-ECHO              PIC X(2500).
012100
012200*  11/18/94 MM - ALTERNATE VIEW OF CPRA-ERROR-REC SO THE VERSION
012300*  ID OUT OF THE ECHOED REQUEST CAN BE PICKED UP BY NAME FOR THE
012400*  CONSOLE MESSAGE WITHOUT RE-PARSING ERR-REQUEST-ECHO.
012500 01  ERR-REQUEST-DETAIL REDEFINES CPRA-ERROR-REC.
012600     05  FILLER                        PIC X(80).
012700     05  ERR-DETAIL-VERSION             PIC X(40).
012800     05  FILLER                        PIC X(2460).
012900
013000 WORKING-STORAGE SECTION.
013100 01  OFCODE                            PIC X(02).
013200
013300 01  WS-SWITCHES.
013400     05  MORE-REQUESTS-SW              PIC X(01) VALUE "Y".
013500         88  MORE-REQUESTS             VALUE "Y".
013600         88  NO-MORE-REQUESTS          VALUE "N".
013700     05  WS-FIRST-RECORD-SW            PIC X(01) VALUE "Y".
013800         88  WS-FIRST-RECORD           VALUE "Y".
013900     05  FILLER                        PIC X(06).
014000
014100 01  WS-COUNTERS.
014200     05  WS-REQUESTS-READ              PIC 9(7) COMP.
014300     05  WS-REQUESTS-WRITTEN           PIC 9(7) COMP.
014400     05  WS-REQUESTS-ERRORED           PIC 9(7) COMP.
014500     05  WS-BREAK-COUNT                PIC 9(7) COMP.
014600     05  WS-GRAND-COUNT                PIC 9(7) COMP.
014700     05  WS-SCAN-IDX                   PIC S9(4) COMP.
014800     05  WS-FOUND-IDX                  PIC S9(4) COMP.
014900     05  FILLER                        PIC X(06).
015000
015100 01  WS-ACCUMULATORS.
015200     05  WS-BREAK-PRA-TOTAL            PIC S9(7)V9(6).
015300     05  WS-BREAK-PRA-AVG              PIC S9(7)V9(6).
015400     05  WS-GRAND-PRA-TOTAL            PIC S9(7)V9(6).
015500     05  WS-GRAND-PRA-AVG              PIC S9(7)V9(6).
015600     05  FILLER                        PIC X(08).
015700
015800 01  WS-BREAK-FIELDS.
015900     05  WS-BREAK-VERSION              PIC X(40).
016000     05  WS-RESOLVED-VERSION           PIC X(40).
016100     05  FILLER                        PIC X(10).
016200
016300 01  WS-VERSION-LOOKUP.
016400     05  WS-VERSION-UPPER              PIC X(40).
016500     05  WS-VTAB-VERSION-UPPER         PIC X(40).
016600     05  FILLER                        PIC X(08).
016700
016800*  02/14/90 JDS - TCKT#2098.  "CURRENT" LITERAL IS ALWAYS
016900*  COMPARED IN UPPER CASE AGAINST THE UPPER-CASED REQUEST
017000*  VERSION - SEE 210-RESOLVE-VERSION.
017100 01  WS-CURRENT-LITERAL                PIC X(40) VALUE "CURRENT".
017200
017300 01  WS-CFLD-FN                        PIC X(01).
017400 01  WS-CFLD-RETURN-CODE               PIC S9(4) COMP.
017500 01  WS-SEARCH-KEY                     PIC X(200).
017600 01  WS-SEARCH-VALUE                   PIC X(4000).
017700 01  WS-CFLD-SEARCH-RESULTS.
017800     05  WS-CFLD-SEARCH-COUNT          PIC 9(4) COMP.
017900     05  WS-CFLD-SEARCH-LIST OCCURS 500 TIMES
018000                                        PIC X(200).
018100
018200*  PARAMETER AREA SHARED BY BOTH THE CPRADIPL AND CPRAHAPL CALLS.
018300*  SAME SHAPE AS EACH PROGRAM'S OWN LINKAGE ITEM OF THE SAME
018400*  PURPOSE SO ONE WORKING-STORAGE SET DOES FOR BOTH CALCULATORS.
018500 01  WS-CALC-FN                        PIC X(01).
018600 01  WS-CALC-RETURN-CODE               PIC S9(4) COMP.
018700
018800 01  WS-CALC-ANTIBODY-LIST-IO.
018900     05  WS-CALC-ANTIBODY-COUNT        PIC 9(3) COMP.
019000     05  WS-CALC-ANTIBODY-LIST OCCURS 60 TIMES
019100                                        PIC X(40).
019200
019300 01  WS-CALC-PRA-VALUE                 PIC S9V9(6).
019400 01  WS-CALC-UNACCEPTABLE-ANTIGENS     PIC X(4000).
019500
019600 01  WS-CALC-ETHNIC-RESULT.
019700     05  WS-CALC-ETHNIC-COUNT          PIC 9(1) COMP.
019800     05  WS-CALC-ETHNIC-ENTRY OCCURS 4 TIMES.
019900         10  WS-CALC-ETHNIC-NAME        PIC X(40).
020000         10  WS-CALC-ETHNIC-PRA         PIC S9V9(6).
020100
020200 01  WS-CALC-WARNING-LIST.
020300     05  WS-CALC-WARNING-COUNT         PIC 9(2) COMP.
020400     05  WS-CALC-WARNING-TEXT OCCURS 10 TIMES
020500                                        PIC X(200).
020600
020700 COPY CPRACFG.
020800 COPY CPRAVTAB.
020900 COPY CPRACHKD.
021000
021100 01  WS-PRINT-LINE                     PIC X(132).
021200
021300*  04/22/96 RKL - TCKT#6140.  PRINT LINE FOR ONE VERSION'S
021400*  CONTROL-BREAK TOTAL.
021500 01  WS-BREAK-LINE REDEFINES WS-PRINT-LINE.
021600     05  FILLER                        PIC X(10).
021700     05  BRK-LABEL                     PIC X(20).
021800     05  BRK-VERSION                   PIC X(40).
021900     05  FILLER                        PIC X(02).
022000     05  BRK-COUNT                     PIC ZZZ,ZZ9.
022100     05  FILLER                        PIC X(02).
022200     05  BRK-TOTAL                     PIC ZZZ9.999999.
022300     05  FILLER                        PIC X(02).
022400     05  BRK-AVG                       PIC Z9.999999.
022500     05  FILLER                        PIC X(36).
022600
022700*  04/22/96 RKL - TCKT#6140.  PRINT LINE FOR THE END-OF-FILE
022800*  GRAND TOTAL ACROSS EVERY VERSION.
022900 01  WS-GRAND-LINE REDEFINES WS-PRINT-LINE.
023000     05  FILLER                        PIC X(10).
023100     05  GRND-LABEL                    PIC X(20).
023200     05  FILLER                        PIC X(42).
023300     05  GRND-COUNT                    PIC ZZZ,ZZ9.
023400     05  FILLER                        PIC X(02).
023500     05  GRND-TOTAL                    PIC ZZZ9.999999.
023600     05  FILLER                        PIC X(02).
023700     05  GRND-AVG                      PIC Z9.999999.
023800     05  FILLER                        PIC X(36).
023900
024000 COPY ABENDREC.
024100
024200 PROCEDURE DIVISION.
024300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024400     PERFORM 100-MAINLINE THRU 100-EXIT
024500         UNTIL NO-MORE-REQUESTS.
024600     PERFORM 999-CLEANUP THRU 999-EXIT.
024700     MOVE +0 TO RETURN-CODE.
024800     GOBACK.
024900
025000 000-HOUSEKEEPING.
025100     MOVE "CPRAMAIN" TO ABEND-PROGRAM-ID.
025200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025300     DISPLAY "******** BEGIN JOB CPRAMAIN ********".
025400
025500     INITIALIZE WS-COUNTERS, WS-ACCUMULATORS.
025600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025700
025800     MOVE "L" TO WS-CFLD-FN.
025900     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
026000          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
026100          CPRA-VERSION-TABLE, WS-CFLD-RETURN-CODE.
026200     IF WS-CFLD-RETURN-CODE NOT = ZERO
026300         MOVE "UNABLE TO LOAD CPRA CONFIGURATION DATA"
026400             TO ABEND-REASON
026500         GO TO 1000-ABEND-RTN.
026600
026700     MOVE "V" TO WS-CFLD-FN.
026800     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
026900          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
027000          CPRA-VERSION-TABLE, WS-CFLD-RETURN-CODE.
027100     IF WS-CFLD-RETURN-CODE NOT = ZERO OR VTAB-COUNT = ZERO
027200         MOVE "MISSING hlaCpraVersions OR BAD CALCULATOR TYPE"
027300             TO ABEND-REASON
027400         GO TO 1000-ABEND-RTN.
027500
027600     PERFORM 900-READ-REQUEST THRU 900-EXIT.
027700 000-EXIT.
027800     EXIT.
027900
028000 100-MAINLINE.
028100     MOVE "100-MAINLINE" TO PARA-NAME.
028200     PERFORM 200-PROCESS-ONE-REQUEST THRU 200-EXIT.
028300     PERFORM 900-READ-REQUEST THRU 900-EXIT.
028400 100-EXIT.
028500     EXIT.
028600
028700 200-PROCESS-ONE-REQUEST.
028800     MOVE "200-PROCESS-ONE-REQUEST" TO PARA-NAME.
028900     ADD +1 TO WS-REQUESTS-READ.
029000     PERFORM 210-RESOLVE-VERSION THRU 210-EXIT.
029100
029200     IF WS-FOUND-IDX = ZERO
029300         MOVE "REQUESTED VERSION NOT CONFIGURED AND NOT CURRENT"
029400             TO ABEND-REASON
029500         GO TO 1000-ABEND-RTN.
029600
029700     PERFORM 220-CONTROL-BREAK-CHECK THRU 220-EXIT.
029800     PERFORM 230-BUILD-ANTIBODY-LIST THRU 230-EXIT.
029900
030000     IF VTAB-CALCULATOR(WS-FOUND-IDX) = "diplotype"
030100         PERFORM 240-CALL-DIPLOTYPE THRU 240-EXIT
030200     ELSE
030300         PERFORM 250-CALL-HAPLOTYPE THRU 250-EXIT.
030400
030500     IF WS-CALC-RETURN-CODE = ZERO
030600         PERFORM 260-WRITE-RESULT-RECORD THRU 260-EXIT
030700         ADD +1 TO WS-BREAK-COUNT, WS-GRAND-COUNT
030800         ADD WS-CALC-PRA-VALUE TO WS-BREAK-PRA-TOTAL,
030900             WS-GRAND-PRA-TOTAL
031000     ELSE IF WS-CALC-RETURN-CODE = 16
031100         MOVE "MISSING ETHNIC CONFIGURATION FOR REQUESTED VERSION"
031200             TO ABEND-REASON
031300         GO TO 1000-ABEND-RTN
031400     ELSE
031500         PERFORM 270-WRITE-ERROR-RECORD THRU 270-EXIT
031600         ADD +1 TO WS-REQUESTS-ERRORED.
031700 200-EXIT.
031800     EXIT.
031900
032000*  09/11/91 RKL - TCKT#4502.  "CURRENT" RESOLVES TO THE FIRST
032100*  CONFIGURED VERSION; OTHERWISE THE REQUEST VERSION IS SEARCHED
032200*  FOR CASE-INSENSITIVELY AGAINST EVERY CPRA-VERSION-TABLE ENTRY.
032300*  WS-FOUND-IDX IS LEFT AT ZERO IF NOTHING MATCHES.
032400 210-RESOLVE-VERSION.
032500     MOVE "210-RESOLVE-VERSION" TO PARA-NAME.
032600     MOVE ZERO TO WS-FOUND-IDX.
032700     MOVE REQ-VERSION TO WS-VERSION-UPPER.
032800     INSPECT WS-VERSION-UPPER
032900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
033000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033100
033200     IF WS-VERSION-UPPER = WS-CURRENT-LITERAL
033300         MOVE 1 TO WS-FOUND-IDX
033400         MOVE VTAB-VERSION(1) TO WS-RESOLVED-VERSION
033500     ELSE
033600         PERFORM 215-SEARCH-ONE-VERSION THRU 215-EXIT
033700             VARYING WS-SCAN-IDX FROM 1 BY 1
033800             UNTIL WS-SCAN-IDX > VTAB-COUNT
033900                OR WS-FOUND-IDX NOT = ZERO.
034000 210-EXIT.
034100     EXIT.
034200
034300 215-SEARCH-ONE-VERSION.
034400     MOVE VTAB-VERSION(WS-SCAN-IDX) TO WS-VTAB-VERSION-UPPER.
034500     INSPECT WS-VTAB-VERSION-UPPER
034600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
034700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034800     IF WS-VTAB-VERSION-UPPER = WS-VERSION-UPPER
034900         MOVE WS-SCAN-IDX TO WS-FOUND-IDX
035000         MOVE VTAB-VERSION(WS-SCAN-IDX) TO WS-RESOLVED-VERSION.
035100 215-EXIT.
035200     EXIT.
035300
035400 220-CONTROL-BREAK-CHECK.
035500     MOVE "220-CONTROL-BREAK-CHECK" TO PARA-NAME.
035600     IF WS-FIRST-RECORD
035700         MOVE "N" TO WS-FIRST-RECORD-SW
035800         MOVE WS-RESOLVED-VERSION TO WS-BREAK-VERSION
035900     ELSE IF WS-RESOLVED-VERSION NOT = WS-BREAK-VERSION
036000         PERFORM 600-WRITE-BREAK-TOTAL THRU 600-EXIT
036100         MOVE ZERO TO WS-BREAK-COUNT, WS-BREAK-PRA-TOTAL
036200         MOVE WS-RESOLVED-VERSION TO WS-BREAK-VERSION.
036300 220-EXIT.
036400     EXIT.
036500
036600 230-BUILD-ANTIBODY-LIST.
036700     MOVE "230-BUILD-ANTIBODY-LIST" TO PARA-NAME.
036800     MOVE ZERO TO WS-CALC-ANTIBODY-COUNT.
036900     PERFORM 235-COPY-ONE-ANTIBODY THRU 235-EXIT
037000         VARYING WS-SCAN-IDX FROM 1 BY 1
037100         UNTIL WS-SCAN-IDX > 60
037200            OR REQ-ANTIBODY-CODE(WS-SCAN-IDX) = SPACES.
037300 230-EXIT.
037400     EXIT.
037500
037600 235-COPY-ONE-ANTIBODY.
037700     ADD +1 TO WS-CALC-ANTIBODY-COUNT.
037800     MOVE REQ-ANTIBODY-CODE(WS-SCAN-IDX)
037900         TO WS-CALC-ANTIBODY-LIST(WS-CALC-ANTIBODY-COUNT).
038000 235-EXIT.
038100     EXIT.
038200
038300 240-CALL-DIPLOTYPE.
038400     MOVE "240-CALL-DIPLOTYPE" TO PARA-NAME.
038500     MOVE "C" TO WS-CALC-FN.
038600     MOVE SPACES TO WS-CALC-UNACCEPTABLE-ANTIGENS.
038700     MOVE ZERO TO WS-CALC-WARNING-COUNT, WS-CALC-ETHNIC-COUNT.
038800     CALL "CPRADIPL" USING WS-CALC-FN, WS-RESOLVED-VERSION,
038900          CPRA-CONFIG-TABLE, WS-CALC-ANTIBODY-LIST-IO,
039000          WS-CALC-PRA-VALUE, WS-CALC-UNACCEPTABLE-ANTIGENS,
039100          WS-CALC-WARNING-LIST, CPRA-SELFCHECK-REC,
039200          WS-CALC-RETURN-CODE.
039300 240-EXIT.
039400     EXIT.
039500
039600 250-CALL-HAPLOTYPE.
039700     MOVE "250-CALL-HAPLOTYPE" TO PARA-NAME.
039800     MOVE "C" TO WS-CALC-FN.
039900     MOVE SPACES TO WS-CALC-UNACCEPTABLE-ANTIGENS.
040000     MOVE ZERO TO WS-CALC-WARNING-COUNT, WS-CALC-ETHNIC-COUNT.
040100     CALL "CPRAHAPL" USING WS-CALC-FN, WS-RESOLVED-VERSION,
040200          CPRA-CONFIG-TABLE, WS-CALC-ANTIBODY-LIST-IO,
040300          WS-CALC-PRA-VALUE, WS-CALC-UNACCEPTABLE-ANTIGENS,
040400          WS-CALC-ETHNIC-RESULT, WS-CALC-WARNING-LIST,
040500          CPRA-SELFCHECK-REC, WS-CALC-RETURN-CODE.
040600 250-EXIT.
040700     EXIT.
040800
040900 260-WRITE-RESULT-RECORD.
041000     MOVE "260-WRITE-RESULT-RECORD" TO PARA-NAME.
041100     MOVE SPACES TO CPRA-RESULT-REC.
041200     MOVE WS-RESOLVED-VERSION TO RES-VERSION.
041300     MOVE WS-CALC-PRA-VALUE TO RES-CALCULATED-PRA.
041400     PERFORM 262-COPY-ONE-ANTIBODY-OUT THRU 262-EXIT
041500         VARYING WS-SCAN-IDX FROM 1 BY 1
041600         UNTIL WS-SCAN-IDX > WS-CALC-ANTIBODY-COUNT.
041700     MOVE WS-CALC-UNACCEPTABLE-ANTIGENS
041800         TO RES-UNACCEPTABLE-ANTIGENS.
041900     MOVE WS-CALC-ETHNIC-COUNT TO RES-ETHNIC-COUNT.
042000     PERFORM 264-COPY-ONE-ETHNIC-OUT THRU 264-EXIT
042100         VARYING WS-SCAN-IDX FROM 1 BY 1
042200         UNTIL WS-SCAN-IDX > WS-CALC-ETHNIC-COUNT.
042300     PERFORM 266-COPY-ONE-WARNING-OUT THRU 266-EXIT
042400         VARYING WS-SCAN-IDX FROM 1 BY 1
042500         UNTIL WS-SCAN-IDX > WS-CALC-WARNING-COUNT.
042600     WRITE CPRA-RESULT-REC.
042700     ADD +1 TO WS-REQUESTS-WRITTEN.
042800 260-EXIT.
042900     EXIT.
043000
043100 262-COPY-ONE-ANTIBODY-OUT.
043200     MOVE WS-CALC-ANTIBODY-LIST(WS-SCAN-IDX)
043300         TO RES-ANTIBODY-CODE(WS-SCAN-IDX).
043400 262-EXIT.
043500     EXIT.
043600
043700 264-COPY-ONE-ETHNIC-OUT.
043800     MOVE WS-CALC-ETHNIC-NAME(WS-SCAN-IDX)
043900         TO RES-ETHNICITY-NAME(WS-SCAN-IDX).
044000     MOVE WS-CALC-ETHNIC-PRA(WS-SCAN-IDX)
044100         TO RES-ETHNIC-PRA(WS-SCAN-IDX).
044200 264-EXIT.
044300     EXIT.
044400
044500 266-COPY-ONE-WARNING-OUT.
044600     MOVE WS-CALC-WARNING-TEXT(WS-SCAN-IDX)
044700         TO RES-WARNING-TEXT(WS-SCAN-IDX).
044800 266-EXIT.
044900     EXIT.
045000
045100*  11/18/94 MM - TCKT#5872.  INVALID-ANTIBODY REQUESTS LAND HERE
045200*  INSTEAD OF ABENDING THE JOB - THE BAD REQUEST IS LOGGED WITH
045300*  ITS ORIGINAL RECORD ECHOED BEHIND THE MESSAGE, AND THE RUN
045400*  MOVES ON TO THE NEXT REQUEST.
045500 270-WRITE-ERROR-RECORD.
045600     MOVE "270-WRITE-ERROR-RECORD" TO PARA-NAME.
045700     MOVE SPACES TO CPRA-ERROR-REC.
045800     STRING "INVALID ANTIBODY OR NON-REPORTABLE ALLELE - VERSION "
045900            DELIMITED BY SIZE
046000            WS-RESOLVED-VERSION DELIMITED BY SPACE
046100            INTO ERR-MSG-TEXT.
046200     MOVE CPRA-REQUEST-REC TO ERR-REQUEST-ECHO.
046300     WRITE CPRA-ERROR-REC.
046400     DISPLAY "CPRA REQUEST REJECTED - VERSION " ERR-DETAIL-VERSION
046500             " RETURN CODE " WS-CALC-RETURN-CODE.
046600 270-EXIT.
046700     EXIT.
046800
046900 600-WRITE-BREAK-TOTAL.
047000     MOVE "600-WRITE-BREAK-TOTAL" TO PARA-NAME.
047100     IF WS-BREAK-COUNT > ZERO
047200         DIVIDE WS-BREAK-PRA-TOTAL BY WS-BREAK-COUNT
047300             GIVING WS-BREAK-PRA-AVG ROUNDED
047400     ELSE
047500         MOVE ZERO TO WS-BREAK-PRA-AVG.
047600
047700     MOVE SPACES TO WS-BREAK-LINE.
047800     MOVE "VERSION TOTAL:" TO BRK-LABEL.
047900     MOVE WS-BREAK-VERSION TO BRK-VERSION.
048000     MOVE WS-BREAK-COUNT TO BRK-COUNT.
048100     MOVE WS-BREAK-PRA-TOTAL TO BRK-TOTAL.
048200     MOVE WS-BREAK-PRA-AVG TO BRK-AVG.
048300     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
048400 600-EXIT.
048500     EXIT.
048600
048700 700-WRITE-GRAND-TOTAL.
048800     MOVE "700-WRITE-GRAND-TOTAL" TO PARA-NAME.
048900     IF WS-GRAND-COUNT > ZERO
049000         DIVIDE WS-GRAND-PRA-TOTAL BY WS-GRAND-COUNT
049100             GIVING WS-GRAND-PRA-AVG ROUNDED
049200     ELSE
049300         MOVE ZERO TO WS-GRAND-PRA-AVG.
049400
049500     MOVE SPACES TO WS-GRAND-LINE.
049600     MOVE "GRAND TOTAL:" TO GRND-LABEL.
049700     MOVE WS-GRAND-COUNT TO GRND-COUNT.
049800     MOVE WS-GRAND-PRA-TOTAL TO GRND-TOTAL.
049900     MOVE WS-GRAND-PRA-AVG TO GRND-AVG.
050000     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
050100 700-EXIT.
050200     EXIT.
050300
050400 800-OPEN-FILES.
050500     MOVE "800-OPEN-FILES" TO PARA-NAME.
050600     OPEN INPUT CPRAREQ-FILE.
050700     OPEN OUTPUT CPRARES-FILE, CPRAERR-FILE, SYSOUT.
050800 800-EXIT.
050900     EXIT.
051000
051100 850-CLOSE-FILES.
051200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
051300     CLOSE CPRAREQ-FILE, CPRARES-FILE, CPRAERR-FILE, SYSOUT.
051400 850-EXIT.
051500     EXIT.
051600
051700 900-READ-REQUEST.
051800     MOVE "900-READ-REQUEST" TO PARA-NAME.
051900     READ CPRAREQ-FILE
052000         AT END MOVE "N" TO MORE-REQUESTS-SW
052100                GO TO 900-EXIT
052200     END-READ.
052300 900-EXIT.
052400     EXIT.
052500
052600 999-CLEANUP.
052700     MOVE "999-CLEANUP" TO PARA-NAME.
052800     IF WS-REQUESTS-READ > ZERO
052900         PERFORM 600-WRITE-BREAK-TOTAL THRU 600-EXIT.
053000     PERFORM 700-WRITE-GRAND-TOTAL THRU 700-EXIT.
053100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053200     DISPLAY "** REQUESTS READ       **" WS-REQUESTS-READ.
053300     DISPLAY "** RESULTS WRITTEN     **" WS-REQUESTS-WRITTEN.
053400     DISPLAY "** REQUESTS REJECTED   **" WS-REQUESTS-ERRORED.
053500     DISPLAY "******** NORMAL END OF JOB CPRAMAIN ********".
053600 999-EXIT.
053700     EXIT.
053800
053900 1000-ABEND-RTN.
054000     WRITE SYSOUT-REC FROM ABEND-REC.
054100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054200     DISPLAY "*** ABNORMAL END OF JOB CPRAMAIN ***" UPON CONSOLE.
054300     DISPLAY ABEND-REASON UPON CONSOLE.
054400     DIVIDE ZERO-VAL INTO ONE-VAL.
