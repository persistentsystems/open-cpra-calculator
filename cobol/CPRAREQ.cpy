000100******************************************************************
000200*  CPRAREQ  --  ONE CALCULATION REQUEST OFF THE CPRAREQ-FILE
000300*  FIXED-FORMAT RECORD, ONE PER PATIENT ANTIBODY LIST TO RUN
000400*  AGAINST THE LOADED CONFIGURATION.  UNUSED ANTIBODY SLOTS ARE
000500*  LEFT BLANK - THE SAME "BLANK MEANS END OF TABLE" CONVENTION
000600*  THE SHOP HAS ALWAYS USED FOR ITS SMALL REPEATING GROUPS (SEE
000700*  MORE-TABLE-ROWS IN THE OLD PATSRCH MODULE).
000800*  09/19/89  JDS   INITIAL COPYBOOK.
000900*  12/09/98  KAL   Y2K REVIEW - NO DATE FIELDS, NO CHANGE REQUIRED.
001000******************************************************************
001100 01  CPRA-REQUEST-REC.
001200     05  REQ-VERSION                 PIC X(40).
001300     05  FILLER                      PIC X(02).
001400     05  REQ-ANTIBODY-LIST OCCURS 60 TIMES.
001500         10  REQ-ANTIBODY-CODE       PIC X(40).
001600     05  FILLER                      PIC X(58).
