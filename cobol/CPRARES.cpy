000100******************************************************************
000200*  CPRARES  --  ONE CALCULATED-PRA RESULT, WRITTEN TO CPRARES-FILE
000300*  ONE RECORD PER CPRAREQ-FILE REQUEST.  ETHNIC-CALCULATED-PRA IS
000400*  ONLY POPULATED BY THE HAPLOTYPE METHOD - THE DIPLOTYPE METHOD
000500*  LEAVES IT BLANK.
000600*  09/19/89  JDS   INITIAL COPYBOOK.
000700*  11/18/94  MM    TCKT#5872 - ADDED RES-WARNING-LIST, SELF-CHECK
000800*                  AND THE CLAMP RULE NEEDED SOMEWHERE TO PUT
000900*                  OUT-OF-RANGE MESSAGES.
001000*  12/09/98  KAL   Y2K REVIEW - NO DATE FIELDS, NO CHANGE REQUIRED.
001100******************************************************************
001200 01  CPRA-RESULT-REC.
001300     05  RES-VERSION                 PIC X(40).
001400     05  RES-CALCULATED-PRA          PIC 9V9(6).
001500     05  FILLER                      PIC X(02).
001600     05  RES-ANTIBODY-LIST OCCURS 60 TIMES.
001700         10  RES-ANTIBODY-CODE       PIC X(40).
001800     05  RES-UNACCEPTABLE-ANTIGENS   PIC X(4000).
001900     05  RES-ETHNIC-COUNT            PIC 9(1) COMP.
002000     05  RES-ETHNIC-CALCULATED-PRA OCCURS 4 TIMES.
002100         10  RES-ETHNICITY-NAME      PIC X(40).
002200         10  RES-ETHNIC-PRA          PIC 9V9(6).
002300     05  RES-WARNING-LIST OCCURS 10 TIMES.
002400         10  RES-WARNING-TEXT        PIC X(200).
002500     05  FILLER                      PIC X(10).
