000100******************************************************************
000200*  CPRAVDSC  --  ONE VERSION DESCRIPTOR, WRITTEN TO CPRAVERS-FILE
000300*  BY CPRAVERS.  ONE RECORD PER VERSION CONFIGURED UNDER
000400*  HLACPRAVERSIONS - SEE CPRAVTAB FOR THE WORKING-STORAGE TABLE
000500*  THIS IS BUILT FROM.
000600*  09/26/89  JDS   INITIAL COPYBOOK.
000700*  12/09/98  KAL   Y2K REVIEW - NO DATE FIELDS, NO CHANGE REQUIRED.
000800******************************************************************
000900 01  CPRA-VERSION-DESC-REC.
001000     05  VDSC-NAME                   PIC X(40).
001100     05  VDSC-IS-DEFAULT             PIC X(01).
001200         88  VDSC-DEFAULT-VERSION    VALUE "Y".
001300         88  VDSC-NOT-DEFAULT        VALUE "N".
001400     05  FILLER                      PIC X(03).
001500     05  VDSC-DESCRIPTION            PIC X(200).
001600     05  VDSC-CALCULATOR             PIC X(20).
001700     05  FILLER                      PIC X(16).
