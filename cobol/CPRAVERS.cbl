000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM-ID.  CPRAVERS
000400*  VERSION-LISTING BATCH JOB FOR THE CPRA SUITE.  BUILDS THE
000500*  CONFIGURED-VERSION TABLE THE SAME WAY CPRAMAIN AND CPRACHK DO,
000600*  THEN WRITES ONE CPRAVERS-FILE RECORD PER CONFIGURED VERSION -
000700*  NAME, WHETHER IT IS THE DEFAULT (FIRST-CONFIGURED) VERSION,
000800*  DESCRIPTION AND CALCULATOR TYPE.  NO REQUEST FILE IS READ AND
000900*  NO CALCULATIONS ARE PERFORMED.
001000*
001100*  CHANGE LOG
001200*  10/17/89  JDS   INITIAL VERSION.
001300*  09/11/91  RKL   TCKT#4502 - VERSIONS NOW DRIVEN OFF
001400*                  CPRA-VERSION-TABLE INSTEAD OF A HARD-CODED
001500*                  VERSION LIST.
001600*  12/09/98  KAL   Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN
001700*                  THIS PROGRAM, NO CHANGE REQUIRED.
001800*  08/15/03  RKL   TCKT#7890 - AN UNRECOGNIZED CALCULATOR TYPE FOR
001900*                  A CONFIGURED VERSION IS NOW CAUGHT AT STARTUP
002000*                  (CPRACFLD FUNCTION "V") INSTEAD OF SURFACING
002100*                  LAZILY WHEN THIS JOB TRIED TO LIST IT.
002200******************************************************************
002300 PROGRAM-ID.  CPRAVERS.
002400 AUTHOR. JON SAYLES.
002500 INSTALLATION. COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN. 10/17/89.
002700 DATE-COMPILED. 10/17/89.
002800 SECURITY. NON-CONFIDENTIAL.
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT SYSOUT
003800     ASSIGN TO UT-S-SYSOUT
003900       ORGANIZATION IS SEQUENTIAL.
004000
004100     SELECT CPRAVERS-FILE
004200     ASSIGN TO UT-S-CPRAVERS
004300       ACCESS MODE IS SEQUENTIAL
004400       FILE STATUS IS OFCODE.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  SYSOUT
004900     RECORDING MODE IS F
005000     LABEL RECORDS ARE STANDARD
005100     RECORD CONTAINS 132 CHARACTERS
005200     BLOCK CONTAINS 0 RECORDS
005300     DATA RECORD IS SYSOUT-REC.
005400 01  SYSOUT-REC                        PIC X(132).
005500
005600*  10/17/89 JDS - ONE VERSION DESCRIPTOR.  LAYOUT IS COPYBOOK
005700*  CPRAVDSC - SEE THAT COPYBOOK FOR THE CHANGE HISTORY OF THE
005800*  RECORD ITSELF.
005900 FD  CPRAVERS-FILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 280 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS CPRA-VERSION-DESC-REC.
006500     COPY CPRAVDSC.
006600
006700 WORKING-STORAGE SECTION.
006800 01  OFCODE                            PIC X(02).
006900
007000 01  WS-COUNTERS.
007100     05  WS-VERSION-IDX                PIC S9(4) COMP.
007200     05  WS-VERSIONS-WRITTEN           PIC 9(4) COMP.
007300     05  FILLER                        PIC X(06).
007400
007500 01  WS-CFLD-FN                        PIC X(01).
007600 01  WS-CFLD-RETURN-CODE               PIC S9(4) COMP.
007700 01  WS-SEARCH-KEY                     PIC X(200).
007800 01  WS-SEARCH-VALUE                   PIC X(4000).
007900 01  WS-CFLD-SEARCH-RESULTS.
008000     05  WS-CFLD-SEARCH-COUNT          PIC 9(4) COMP.
008100     05  WS-CFLD-SEARCH-LIST OCCURS 500 TIMES
008200                                        PIC X(200).
008300
008400 COPY CPRACFG.
008500 COPY CPRAVTAB.
008600
008700 01  WS-PRINT-LINE                     PIC X(132).
008800
008900*  10/17/89 JDS - ONE SYSOUT ECHO LINE PER VERSION WRITTEN, SAME
009000*  SHAPE AS THE FILE RECORD MINUS THE FILLER PADS.
009100 01  WS-ECHO-LINE REDEFINES WS-PRINT-LINE.
009200     05  FILLER                        PIC X(04).
009300     05  ECHO-VERSION                  PIC X(40).
009400     05  FILLER                        PIC X(04).
009500     05  ECHO-DEFAULT                  PIC X(01).
009600     05  FILLER                        PIC X(04).
009700     05  ECHO-CALCULATOR               PIC X(20).
009800     05  FILLER                        PIC X(59).
009900
010000*  10/17/89 JDS - END-OF-JOB SUMMARY LINE.
010100 01  WS-SUMMARY-LINE REDEFINES WS-PRINT-LINE.
010200     05  FILLER                        PIC X(04).
010300     05  SUMM-LABEL                    PIC X(24).
010400     05  SUMM-COUNT                    PIC ZZZ9.
010500     05  FILLER                        PIC X(100).
010600
010700*  10/17/89 JDS - BANNER PRINTED ONCE AT THE TOP OF THE SYSOUT
010800*  ECHO OF THE VERSION LIST.
010900 01  WS-TITLE-LINE REDEFINES WS-PRINT-LINE.
011000     05  FILLER                        PIC X(04).
011100     05  TTL-TEXT                      PIC X(40).
011200     05  FILLER                        PIC X(88).
011300
011400 COPY ABENDREC.
011500
011600 PROCEDURE DIVISION.
011700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011800     PERFORM 100-MAINLINE THRU 100-EXIT
011900         VARYING WS-VERSION-IDX FROM 1 BY 1
012000         UNTIL WS-VERSION-IDX > VTAB-COUNT.
012100     PERFORM 999-CLEANUP THRU 999-EXIT.
012200     MOVE +0 TO RETURN-CODE.
012300     GOBACK.
012400
012500 000-HOUSEKEEPING.
012600     MOVE "CPRAVERS" TO ABEND-PROGRAM-ID.
012700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012800     DISPLAY "******** BEGIN JOB CPRAVERS ********".
012900
013000     MOVE ZERO TO WS-VERSIONS-WRITTEN.
013100     OPEN OUTPUT CPRAVERS-FILE, SYSOUT.
013200
013300     MOVE "L" TO WS-CFLD-FN.
013400     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
013500          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
013600          CPRA-VERSION-TABLE, WS-CFLD-RETURN-CODE.
013700     IF WS-CFLD-RETURN-CODE NOT = ZERO
013800         MOVE "UNABLE TO LOAD CPRA CONFIGURATION DATA"
013900             TO ABEND-REASON
014000         GO TO 1000-ABEND-RTN.
014100
014200     MOVE "V" TO WS-CFLD-FN.
014300     CALL "CPRACFLD" USING WS-CFLD-FN, CPRA-CONFIG-TABLE,
014400          WS-SEARCH-KEY, WS-SEARCH-VALUE, WS-CFLD-SEARCH-RESULTS,
014500          CPRA-VERSION-TABLE, WS-CFLD-RETURN-CODE.
014600     IF WS-CFLD-RETURN-CODE NOT = ZERO OR VTAB-COUNT = ZERO
014700         MOVE "MISSING hlaCpraVersions OR BAD CALCULATOR TYPE"
014800             TO ABEND-REASON
014900         GO TO 1000-ABEND-RTN.
015000
015100     MOVE SPACES TO WS-TITLE-LINE.
015200     MOVE "CPRA CONFIGURED VERSION LIST" TO TTL-TEXT.
015300     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
015400 000-EXIT.
015500     EXIT.
015600
015700*  10/17/89 JDS - ONE CPRAVERS-FILE RECORD PLUS ITS SYSOUT ECHO
015800*  LINE PER CONFIGURED VERSION.  VTAB-IS-DEFAULT AND
015900*  VTAB-DESCRIPTION ARE ALREADY FILLED IN BY CPRACFLD FUNCTION
016000*  "V" - NOTHING LEFT TO LOOK UP HERE.
016100 100-MAINLINE.
016200     MOVE "100-MAINLINE" TO PARA-NAME.
016300     MOVE SPACES TO CPRA-VERSION-DESC-REC.
016400     MOVE VTAB-VERSION(WS-VERSION-IDX) TO VDSC-NAME.
016500     MOVE VTAB-IS-DEFAULT(WS-VERSION-IDX) TO VDSC-IS-DEFAULT.
016600     MOVE VTAB-DESCRIPTION(WS-VERSION-IDX) TO VDSC-DESCRIPTION.
016700     MOVE VTAB-CALCULATOR(WS-VERSION-IDX) TO VDSC-CALCULATOR.
016800     WRITE CPRA-VERSION-DESC-REC.
016900
017000     MOVE SPACES TO WS-ECHO-LINE.
017100     MOVE VTAB-VERSION(WS-VERSION-IDX) TO ECHO-VERSION.
017200     MOVE VTAB-IS-DEFAULT(WS-VERSION-IDX) TO ECHO-DEFAULT.
017300     MOVE VTAB-CALCULATOR(WS-VERSION-IDX) TO ECHO-CALCULATOR.
017400     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
017500
017600     ADD +1 TO WS-VERSIONS-WRITTEN.
017700 100-EXIT.
017800     EXIT.
017900
018000 999-CLEANUP.
018100     MOVE "999-CLEANUP" TO PARA-NAME.
018200     MOVE SPACES TO WS-SUMMARY-LINE.
018300     MOVE "VERSIONS WRITTEN:" TO SUMM-LABEL.
018400     MOVE WS-VERSIONS-WRITTEN TO SUMM-COUNT.
018500     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
018600
018700     CLOSE CPRAVERS-FILE, SYSOUT.
018800     DISPLAY "** VERSIONS WRITTEN    **" WS-VERSIONS-WRITTEN.
018900     DISPLAY "******** NORMAL END OF JOB CPRAVERS ********".
019000 999-EXIT.
019100     EXIT.
019200
019300 1000-ABEND-RTN.
019400     WRITE SYSOUT-REC FROM ABEND-REC.
019500     CLOSE CPRAVERS-FILE, SYSOUT.
019600     DISPLAY "*** ABNORMAL END OF JOB CPRAVERS ***" UPON CONSOLE.
019700     DISPLAY ABEND-REASON UPON CONSOLE.
019800     DIVIDE ZERO-VAL INTO ONE-VAL.
