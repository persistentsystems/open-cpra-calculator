000100******************************************************************
000200*  CPRAVTAB  --  CONFIGURED-VERSION WORKING-STORAGE TABLE
000300*  BUILT ONCE AT HOUSEKEEPING TIME BY CALLING CPRACFLD WITH
000400*  FUNCTION-CODE "V" - EVERY MAIN PROGRAM IN THE SUITE (CPRAMAIN,
000500*  CPRACHK, CPRAVERS) COPIES THIS SAME LAYOUT SO THE TABLE IS
000600*  BUILT IDENTICALLY EVERYWHERE IT IS NEEDED.
000700*  09/26/89  JDS   INITIAL COPYBOOK.
000800*  12/09/98  KAL   Y2K REVIEW - NO DATE FIELDS, NO CHANGE REQUIRED.
000900******************************************************************
001000 01  CPRA-VERSION-TABLE.
001100     05  VTAB-COUNT                  PIC 9(4) COMP.
001200     05  FILLER                      PIC X(04).
001300     05  VTAB-ENTRY OCCURS 20 TIMES.
001400         10  VTAB-VERSION            PIC X(40).
001500         10  VTAB-CALCULATOR         PIC X(20).
001600         10  VTAB-DESCRIPTION        PIC X(200).
001700         10  VTAB-IS-DEFAULT         PIC X(01).
001800             88  VTAB-DEFAULT-VERSION VALUE "Y".
